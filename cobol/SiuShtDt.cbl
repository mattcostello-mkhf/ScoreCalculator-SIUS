000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIUSHTDT.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  NATL SHOOTING FED - DATA PROCESSING DIV.
000500 DATE-WRITTEN.  06/02/1991.
000600 DATE-COMPILED. 06/02/1991.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* PROGRAM  : SIUSHTDT                                            *
001100* FUNCTION : SHOT-BY-SHOT DETAIL LISTING FOR THE SHOTS SELECTED  *
001200*            BY THE CONTROL CARD (RELAY / START-NR / EXCLUDED    *
001300*            ROWS).  EACH SHOT'S DECIMAL AND INTEGER SCORE IS    *
001400*            DERIVED THE SAME WAY AS THE SUMMARY RUN, THEN THE   *
001500*            SELECTED SHOTS ARE LISTED IN DESCENDING TIME ORDER  *
001600*            (NUMERIC TIME VALUES BEFORE TEXT TIME VALUES).      *
001700*                                                                *
001800******************************************************************
001900* CHANGE LOG.                                                    *
002000******************************************************************
002100* 06/02/91  RH   ORIG      INITIAL WRITE-UP - RANGE 3 PILOT.     *
002200* 05/02/91  RH   ORIG      NOTE: BASED ON SIUSUMRP LOAD LOGIC.   *
002300* 09/19/91  RH   TKT-0031  START-NR ALLOW LIST SUPPORT.          *
002400* 02/11/92  LMK  TKT-0058  FIXED SIGN HANDLING ON PRIMARY SCORE. *
002500* 07/07/92  LMK  TKT-0071  DECIMAL-HAS FLAG NOW SCANS FULL SET.  *
002600* 11/23/93  LMK  TKT-0109  TIME COLUMN SORT - DESCENDING ORDER.  *
002700* 04/18/94  RH   TKT-0133  NUMERIC-TIME ROWS LISTED BEFORE TEXT. *
002800* 08/30/95  DPT  TKT-0166  MAX ROWS RAISED 2500 TO 5000.         *
002900* 01/09/96  DPT  TKT-0188  FLOOR VS TRUNCATE FIX ON NEG PRIMARY. *
003000* 06/14/97  DPT  TKT-0210  FIELD DICTIONARY - BLANK NAME SKIP.   *
003100* 10/02/98  JQF  Y2K-0004  RUN-DATE WORK AREA WIDENED TO CCYY.   *
003200* 03/25/99  JQF  Y2K-0004  VERIFIED NO 2-DIGIT YEAR COMPARISONS. *
003300* 12/06/99  JQF  TKT-0247  DELIMITER AUTODETECT - COMMA FALLBACK.*
003400* 05/17/01  SNC  TKT-0281  ROUNDING CHANGED TO HALF-AWAY-FROM-0. *
003500* 09/17/02  WBC  TKT-0288  EXCLUDED-ROW NO LONGER HONORED HERE - *
003600*                         SEE SUMMARY / TARGET-VIEW RUNS.        *
003700* 02/28/06  WBC  TKT-0355  EXCLUDED-ROW SUPPORT (CTL TYPE X).    *
003800* 11/12/07  WBC  TKT-0372  HEADER NAME WIDTH 24, WAS 30.         *
003900* 06/22/09  WBC  TKT-0302  DIGIT PARSER NOW SCALES FRACTIONAL    *
004000*                         DIGITS; TIME SORT PUTS TEXT-TIME GROUP *
004100*                         AHEAD OF NUMERIC-TIME GROUP, AS SPEC'D.*
004200* 08/03/09  WBC  TKT-0305  TEXT-TIME GROUP NOW SORTS ON THE RAW  *
004300*                         TIME TEXT, NOT A SORT KEY THAT WAS     *
004400*                         ALWAYS ZERO FOR THAT GROUP.            *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS  DIGIT-CLASS      IS '0' THRU '9'
005100     UPSI-0 IS SW-RERUN-SWITCH ON  STATUS IS SW-RERUN-REQUESTED
005200                               OFF STATUS IS SW-RERUN-NOT-SET.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT FIELDDIC ASSIGN TO FIELDDIC
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-FIELDDIC.
005800     SELECT SHOTFILE ASSIGN TO SHOTFILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-SHOTFILE.
006100     SELECT OPTIONAL CTLCARD ASSIGN TO CTLCARD
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-CTLCARD.
006400     SELECT DETLRPT ASSIGN TO DETLRPT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-DETLRPT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  FIELDDIC
007000     LABEL RECORDS ARE STANDARD.
007100 01  FIELDDIC-RECORD                          PIC X(200).
007200 FD  SHOTFILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  SHOTFILE-RECORD                          PIC X(512).
007500 FD  CTLCARD
007600     LABEL RECORDS ARE STANDARD.
007700 01  CTLCARD-RECORD.
007800     05  CTL-REC-TYPE                         PIC X(01).
007900         88  CTL-TYPE-HEADER                  VALUE 'H'.
008000         88  CTL-TYPE-STARTNR                 VALUE 'S'.
008100         88  CTL-TYPE-EXCLUDE                 VALUE 'X'.
008200     05  CTL-REC-BODY                         PIC X(79).
008300     05  CTL-REC-BODY-HDR REDEFINES CTL-REC-BODY.
008400         10  CTL-RELAY-FILTER                 PIC X(04).
008500         10  CTL-STARTNR-SW                   PIC X(01).
008600             88  CTL-STARTNR-FILTER-ON        VALUE 'Y'.
008700         10  FILLER                           PIC X(74).
008800     05  CTL-REC-BODY-SNR REDEFINES CTL-REC-BODY.
008900         10  CTL-STARTNR-VALUE                PIC X(08).
009000         10  FILLER                           PIC X(71).
009100     05  CTL-REC-BODY-EXC REDEFINES CTL-REC-BODY.
009200         10  CTL-EXCLUDE-POSITION              PIC 9(05).
009300         10  FILLER                           PIC X(74).
009400 FD  DETLRPT
009500     LABEL RECORDS ARE STANDARD.
009600 01  DETLRPT-RECORD                           PIC X(100).
009700 WORKING-STORAGE SECTION.
009800 77  FS-FIELDDIC                              PIC X(02) VALUE '00'.
009900 77  FS-SHOTFILE                               PIC X(02) VALUE '00'.
010000 77  FS-CTLCARD                               PIC X(02) VALUE '00'.
010100 77  FS-DETLRPT                               PIC X(02) VALUE '00'.
010200 78  CTE-01                                             VALUE 1.
010300 78  CTE-ZERO                                           VALUE 0.
010400 01  WS-RUN-CONTROLS.
010500     05  FILLER                                PIC X(01) VALUE SPACE.
010600     05  WS-MAX-COLUMNS                       PIC 9(02) COMP
010700                                                VALUE 24.
010800     05  WS-MAX-ROWS                          PIC 9(04) COMP
010900                                                VALUE 5000.
011000     05  WS-MAX-DICT-ENTRIES                  PIC 9(03) COMP
011100                                                VALUE 200.
011200     05  WS-RUN-DATE-CCYYMMDD                 PIC 9(08) VALUE
011300                                                ZEROES.
011400     05  WS-ABORT-MESSAGE                     PIC X(60) VALUE
011500                                                SPACES.
011600 01  WS-STATISTICS.
011700     05  FILLER                                PIC X(01) VALUE SPACE.
011800     05  WS-SHOTS-READ                        PIC 9(05) COMP-3
011900                                                VALUE ZERO.
012000     05  WS-SHOTS-SELECTED                    PIC 9(05) COMP-3
012100                                                VALUE ZERO.
012200 01  WS-DICT-HEADER-COLS.
012300     05  FILLER                                PIC X(01) VALUE SPACE.
012400     05  WS-DICT-HDR-COL     OCCURS 10 TIMES  PIC X(20).
012500     05  WS-DICT-HDR-COUNT                    PIC 9(02) COMP
012600                                                VALUE ZERO.
012700     05  WS-DICT-NAME-COL-IDX                 PIC 9(02) COMP
012800                                                VALUE 1.
012900 01  WS-DICT-DATA-COLS.
013000     05  FILLER                                PIC X(01) VALUE SPACE.
013100     05  WS-DICT-DTA-COL     OCCURS 10 TIMES  PIC X(20).
013200     05  WS-DICT-DTA-COUNT                    PIC 9(02) COMP
013300                                                VALUE ZERO.
013400 01  WS-FIELD-DICT.
013500     05  FILLER                                PIC X(01) VALUE SPACE.
013600     05  WS-FIELD-DICT-COUNT                  PIC 9(03) COMP
013700                                                VALUE ZERO.
013800     05  WS-FIELD-DICT-ENTRY OCCURS 1 TO 200 TIMES
013900                             DEPENDING ON WS-FIELD-DICT-COUNT
014000                             INDEXED BY IDX-DICT.
014100         10  WS-FIELD-DICT-NAME               PIC X(24).
014200 01  WS-HEADER-TABLE.
014300     05  FILLER                                PIC X(01) VALUE SPACE.
014400     05  WS-HEADER-COUNT                      PIC 9(02) COMP
014500                                                VALUE ZERO.
014600     05  WS-HEADER-ENTRY     OCCURS 24 TIMES
014700                             INDEXED BY IDX-HDR.
014800         10  WS-HEADER-NAME                   PIC X(24).
014900         10  WS-HEADER-NORM                   PIC X(24).
015000 01  WS-COLUMN-ROLES.
015100     05  FILLER                                PIC X(01) VALUE SPACE.
015200     05  WS-COL-STARTNR                       PIC 9(02) COMP
015300                                                VALUE ZERO.
015400     05  WS-COL-PRIMARY                       PIC 9(02) COMP
015500                                                VALUE ZERO.
015600     05  WS-COL-SECONDARY                     PIC 9(02) COMP
015700                                                VALUE ZERO.
015800     05  WS-COL-RELAY                         PIC 9(02) COMP
015900                                                VALUE ZERO.
016000     05  WS-COL-TIME                          PIC 9(02) COMP
016100                                                VALUE ZERO.
016200 01  WS-DELIMITER-AREA.
016300     05  FILLER                                PIC X(01) VALUE SPACE.
016400     05  WS-DELIMITER-CHAR                    PIC X(01) VALUE ';'.
016500     05  WS-SEMICOLON-COUNT                   PIC 9(03) COMP
016600                                                VALUE ZERO.
016700     05  WS-COMMA-COUNT                       PIC 9(03) COMP
016800                                                VALUE ZERO.
016900******************************************************************
017000*  SHOT ROW TABLE - "SD" PREFIX (SHOT-DETAIL RUN)                *
017100******************************************************************
017200 01  WS-SHOT-TABLE.
017300     05  FILLER                                PIC X(01) VALUE SPACE.
017400     05  WS-SHOT-COUNT                        PIC 9(04) COMP
017500                                                VALUE ZERO.
017600     05  WS-SHOT-ROW         OCCURS 1 TO 5000 TIMES
017700                             DEPENDING ON WS-SHOT-COUNT
017800                             INDEXED BY IDX-ROW.
017900         10  WS-SD-COLUMN    OCCURS 24 TIMES  PIC X(20).
018000         10  WS-SD-COLUMN-COUNT                PIC 9(02) COMP.
018100         10  WS-SD-INCLUDED                   PIC X(01)
018200                                                VALUE 'Y'.
018300             88  SD-INCLUDED                   VALUE 'Y'.
018400             88  SD-EXCLUDED                   VALUE 'N'.
018500         10  WS-SD-DECIMAL-PRESENT             PIC X(01)
018600                                                VALUE 'N'.
018700             88  SD-DECIMAL-PRESENT             VALUE 'Y'.
018800         10  WS-SD-INTEGER-PRESENT             PIC X(01)
018900                                                VALUE 'N'.
019000             88  SD-INTEGER-PRESENT             VALUE 'Y'.
019100         10  WS-SD-DECIMAL-SCORE              PIC S9(05)V9(04)
019200                                                COMP-3.
019300         10  WS-SD-INTEGER-SCORE              PIC S9(05) COMP-3.
019400         10  WS-SD-TIME-NUMERIC-FLAG           PIC 9(01).
019500         10  WS-SD-TIME-SORT-KEY               PIC 9(09)V9(04).
019600         10  WS-SD-TIME-TEXT-KEY               PIC X(20).
019700 01  WS-FILTERED-SEQ.
019800     05  FILLER                                PIC X(01) VALUE SPACE.
019900     05  WS-FILTERED-SEQ-COUNT                PIC 9(04) COMP
020000                                                VALUE ZERO.
020100     05  WS-FILTERED-SEQ-ENTRY OCCURS 1 TO 5000 TIMES
020200                               DEPENDING ON WS-FILTERED-SEQ-COUNT
020300                               INDEXED BY IDX-FSEQ.
020400         10  WS-FSEQ-ORIGINAL-ROW              PIC 9(04) COMP.
020500 01  WS-EXCLUDE-POS-WORK                        PIC 9(05) COMP.
020600 01  WS-CTL-SELECTION.
020700     05  FILLER                                PIC X(01) VALUE SPACE.
020800     05  WS-CTL-RELAY                         PIC X(04) VALUE
020900                                                SPACES.
021000     05  WS-CTL-STARTNR-SW                    PIC X(01) VALUE
021100                                                'N'.
021200         88  CTL-STARTNR-FILTER-ACTIVE         VALUE 'Y'.
021300     05  WS-CTL-STARTNR-COUNT                 PIC 9(03) COMP
021400                                                VALUE ZERO.
021500     05  WS-CTL-STARTNR-LIST OCCURS 1 TO 200 TIMES
021600                             DEPENDING ON WS-CTL-STARTNR-COUNT
021700                             INDEXED BY IDX-CTLSNR.
021800         10  WS-CTL-STARTNR-ONE               PIC X(08).
021900     05  WS-CTL-EXCLUDE-COUNT                 PIC 9(03) COMP
022000                                                VALUE ZERO.
022100     05  WS-CTL-EXCLUDE-LIST OCCURS 1 TO 200 TIMES
022200                             DEPENDING ON WS-CTL-EXCLUDE-COUNT
022300                             INDEXED BY IDX-CTLEXC.
022400         10  WS-CTL-EXCLUDE-ONE               PIC 9(05).
022500******************************************************************
022600*  DISPLAY ORDER TABLE - THE FILTERED ROWS, ORDER TO PRINT       *
022700******************************************************************
022800 01  WS-DISPLAY-ORDER.
022900     05  FILLER                                PIC X(01) VALUE SPACE.
023000     05  WS-DISPLAY-COUNT                     PIC 9(04) COMP
023100                                                VALUE ZERO.
023200     05  WS-DISPLAY-ENTRY   OCCURS 1 TO 5000 TIMES
023300                             DEPENDING ON WS-DISPLAY-COUNT
023400                             INDEXED BY IDX-DISP.
023500         10  WS-DISP-ROW-NUMBER                PIC 9(04) COMP.
023600 01  WS-DISPLAY-SWAP                          PIC 9(04) COMP.
023700 01  WS-PARSE-WORK.
023800     05  FILLER                                PIC X(01) VALUE SPACE.
023900     05  WS-PARSE-INPUT                       PIC X(20).
024000     05  WS-PARSE-INPUT-TBL REDEFINES WS-PARSE-INPUT.
024100         10  WS-PARSE-CHAR   OCCURS 20 TIMES  PIC X(01).
024200     05  WS-PARSE-DIGIT-TBL REDEFINES WS-PARSE-INPUT.
024300         10  WS-PARSE-DIGIT  OCCURS 20 TIMES  PIC 9(01).
024400     05  WS-PARSE-FIRST                       PIC 9(02) COMP
024500                                                VALUE ZERO.
024600     05  WS-PARSE-LAST                        PIC 9(02) COMP
024700                                                VALUE ZERO.
024800     05  WS-PARSE-POS                         PIC 9(02) COMP
024900                                                VALUE ZERO.
025000     05  WS-PARSE-SIGN                        PIC S9(01) COMP
025100                                                VALUE +1.
025200     05  WS-PARSE-SEEN-DOT                    PIC X(01)
025300                                                VALUE 'N'.
025400         88  PARSE-SEEN-DOT-YES                 VALUE 'Y'.
025500     05  WS-PARSE-DEC-DIGITS                  PIC 9(02) COMP
025600                                                VALUE ZERO.
025700     05  WS-PARSE-VALID                       PIC X(01)
025800                                                VALUE 'Y'.
025900         88  PARSE-IS-VALID                     VALUE 'Y'.
026000     05  WS-PARSE-PRESENT                     PIC X(01)
026100                                                VALUE 'N'.
026200         88  PARSE-VALUE-PRESENT                VALUE 'Y'.
026300     05  WS-PARSE-ACCUM                       PIC S9(09)V9(08)
026400                                                COMP-3 VALUE ZERO.
026500     05  WS-PARSE-SCALE                       PIC S9(09)V9(08)
026600                                                COMP-3 VALUE 1.
026700     05  WS-PARSE-RESULT                      PIC S9(05)V9(04)
026800                                                COMP-3 VALUE ZERO.
026900     05  WS-PARSE-INT-PART                    PIC S9(05) COMP-3
027000                                                VALUE ZERO.
027100 01  WS-CASE-CONVERT-TABLES.
027200     05  FILLER                                PIC X(01) VALUE SPACE.
027300     05  WS-UPPER-CHARS       PIC X(26) VALUE
027400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027500     05  WS-LOWER-CHARS       PIC X(26) VALUE
027600         'abcdefghijklmnopqrstuvwxyz'.
027700 01  WS-NORMALIZE-WORK.
027800     05  FILLER                                PIC X(01) VALUE SPACE.
027900     05  WS-NORM-TEMP                         PIC X(24).
028000     05  WS-NORM-TEMP-TBL REDEFINES WS-NORM-TEMP.
028100         10  WS-NORM-CHAR    OCCURS 24 TIMES  PIC X(01).
028200     05  WS-NORM-OUT                          PIC X(24).
028300     05  WS-NORM-OUT-TBL REDEFINES WS-NORM-OUT.
028400         10  WS-NORM-OUT-CHAR OCCURS 24 TIMES PIC X(01).
028500     05  WS-NORM-IN-POS                       PIC 9(02) COMP
028600                                                VALUE ZERO.
028700     05  WS-NORM-OUT-POS                      PIC 9(02) COMP
028800                                                VALUE ZERO.
028900 01  HEADING-LINE-1.
029000     05  FILLER                               PIC X(30) VALUE
029100         'SIUS SHOT DETAIL LISTING     '.
029200     05  FILLER                               PIC X(10) VALUE
029300                                                SPACES.
029400     05  HL1-RUN-DATE                         PIC 9(08) VALUE
029500                                                ZEROES.
029600     05  FILLER                               PIC X(52) VALUE
029700                                                SPACES.
029800 01  HEADING-LINE-2.
029900     05  FILLER                               PIC X(04) VALUE
030000         'SEQ '.
030100     05  FILLER                               PIC X(01) VALUE
030200                                                SPACES.
030300     05  FILLER                               PIC X(08) VALUE
030400         'TIME    '.
030500     05  FILLER                               PIC X(01) VALUE
030600                                                SPACES.
030700     05  FILLER                               PIC X(08) VALUE
030800         'PRIMARY '.
030900     05  FILLER                               PIC X(01) VALUE
031000                                                SPACES.
031100     05  FILLER                               PIC X(09) VALUE
031200         'SECONDARY'.
031300     05  FILLER                               PIC X(01) VALUE
031400                                                SPACES.
031500     05  FILLER                               PIC X(10) VALUE
031600         'DECML-SCOR'.
031700     05  FILLER                               PIC X(01) VALUE
031800                                                SPACES.
031900     05  FILLER                               PIC X(09) VALUE
032000         'INTG-SCOR'.
032100     05  FILLER                               PIC X(48) VALUE
032200                                                SPACES.
032300 01  DETAIL-LINE.
032400     05  DL-SEQ                                PIC ZZZ9.
032500     05  FILLER                               PIC X(01) VALUE
032600                                                SPACES.
032700     05  DL-TIME                              PIC X(08).
032800     05  FILLER                               PIC X(01) VALUE
032900                                                SPACES.
033000     05  DL-PRIMARY                           PIC X(08).
033100     05  FILLER                               PIC X(01) VALUE
033200                                                SPACES.
033300     05  DL-SECONDARY                         PIC X(09).
033400     05  FILLER                               PIC X(01) VALUE
033500                                                SPACES.
033600     05  DL-DECIMAL-SCORE                     PIC -ZZZZ9.9999.
033700     05  FILLER                               PIC X(01) VALUE
033800                                                SPACES.
033900     05  DL-INTEGER-SCORE                     PIC -ZZZZ9.
034000     05  FILLER                               PIC X(45) VALUE
034100                                                SPACES.
034200 PROCEDURE DIVISION.
034300 DECLARATIVES.
034400 SHOT-FILE-HANDLER SECTION.
034500     USE AFTER ERROR PROCEDURE ON SHOTFILE.
034600 0000-SHOTFILE-STATUS-CHECK.
034700     DISPLAY 'SIUSHTDT - I/O ERROR ON SHOTFILE, STATUS='
034800             FS-SHOTFILE
034900     STOP RUN.
035000 END DECLARATIVES.
035100 MAIN-PARAGRAPH.
035200     PERFORM 1000-BEGIN-INITIALIZE
035300        THRU 1000-END-INITIALIZE
035400     PERFORM 1100-BEGIN-LOAD-FIELD-DICT
035500        THRU 1100-END-LOAD-FIELD-DICT
035600     PERFORM 1200-BEGIN-LOAD-SHOTFILE
035700        THRU 1200-END-LOAD-SHOTFILE
035800     PERFORM 1300-BEGIN-LOAD-CONTROL-CARD
035900        THRU 1300-END-LOAD-CONTROL-CARD
036000     PERFORM 2000-BEGIN-ASSIGN-HEADERS
036100        THRU 2000-END-ASSIGN-HEADERS
036200     PERFORM 2500-BEGIN-IDENTIFY-COLUMNS
036300        THRU 2500-END-IDENTIFY-COLUMNS
036400     PERFORM 3000-BEGIN-FILTER-ROWS
036500        THRU 3000-END-FILTER-ROWS
036600     PERFORM 4000-BEGIN-DERIVE-SCORES
036700        THRU 4000-END-DERIVE-SCORES
036800     PERFORM 5000-BEGIN-LIST-SHOTS
036900        THRU 5000-END-LIST-SHOTS
037000     PERFORM 5500-BEGIN-SORT-DESCENDING
037100        THRU 5500-END-SORT-DESCENDING
037200     PERFORM 7000-BEGIN-PRINT-REPORT
037300        THRU 7000-END-PRINT-REPORT
037400     PERFORM 9000-BEGIN-FINISH
037500        THRU 9000-END-FINISH
037600     STOP RUN.
037700******************************************************************
037800* 1000  RUN INITIALIZATION.                                      *
037900******************************************************************
038000 1000-BEGIN-INITIALIZE.
038100     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
038200     MOVE ZERO TO WS-SHOTS-READ WS-SHOTS-SELECTED.
038300 1000-END-INITIALIZE.
038400     EXIT.
038500******************************************************************
038600* 1100  LOAD FIELD DICTIONARY - FIRST RECORD IS THE HEADER.      *
038700******************************************************************
038800 1100-BEGIN-LOAD-FIELD-DICT.
038900     MOVE 1 TO WS-DICT-NAME-COL-IDX
039000     MOVE ZERO TO WS-FIELD-DICT-COUNT
039100     OPEN INPUT FIELDDIC
039200     IF FS-FIELDDIC NOT = '00'
039300         MOVE 'CANNOT ASSIGN COLUMN NAMES - NO FIELD DICTIONARY'
039400           TO WS-ABORT-MESSAGE
039500         GO TO 9900-ABORT-RUN
039600     END-IF
039700     READ FIELDDIC
039800         AT END
039900             MOVE 'CANNOT ASSIGN COLUMN NAMES - EMPTY DICTIONARY'
040000               TO WS-ABORT-MESSAGE
040100             CLOSE FIELDDIC
040200             GO TO 9900-ABORT-RUN
040300     END-READ
040400     PERFORM 1110-SPLIT-DICT-HEADER
040500        THRU 1110-EXIT-SPLIT-DICT-HEADER
040600     PERFORM 1120-BEGIN-READ-DICT-DATA
040700        THRU 1120-END-READ-DICT-DATA
040800       UNTIL FS-FIELDDIC NOT = '00'
040900     CLOSE FIELDDIC
041000     IF WS-FIELD-DICT-COUNT = ZERO
041100         MOVE 'CANNOT ASSIGN COLUMN NAMES - NO FIELD DICTIONARY'
041200           TO WS-ABORT-MESSAGE
041300         GO TO 9900-ABORT-RUN
041400     END-IF.
041500 1100-END-LOAD-FIELD-DICT.
041600     EXIT.
041700 1110-SPLIT-DICT-HEADER.
041800     MOVE ZERO TO WS-DICT-HDR-COUNT
041900     UNSTRING FIELDDIC-RECORD DELIMITED BY X'09'
042000         INTO WS-DICT-HDR-COL (1) WS-DICT-HDR-COL (2)
042100              WS-DICT-HDR-COL (3) WS-DICT-HDR-COL (4)
042200              WS-DICT-HDR-COL (5) WS-DICT-HDR-COL (6)
042300              WS-DICT-HDR-COL (7) WS-DICT-HDR-COL (8)
042400              WS-DICT-HDR-COL (9) WS-DICT-HDR-COL (10)
042500         TALLYING IN WS-DICT-HDR-COUNT
042600     END-UNSTRING
042700     MOVE 1 TO WS-DICT-NAME-COL-IDX
042800     PERFORM 1111-BEGIN-FIND-NAME-COLUMN
042900        THRU 1111-END-FIND-NAME-COLUMN
043000     VARYING WS-PARSE-POS FROM 1 BY 1
043100        UNTIL WS-PARSE-POS > WS-DICT-HDR-COUNT.
043200 1110-EXIT-SPLIT-DICT-HEADER.
043300     EXIT.
043400 1111-BEGIN-FIND-NAME-COLUMN.
043500     MOVE WS-DICT-HDR-COL (WS-PARSE-POS) TO WS-NORM-TEMP
043600     PERFORM 8100-BEGIN-NORMALIZE-NAME
043700        THRU 8100-END-NORMALIZE-NAME
043800     IF WS-NORM-OUT = 'field' OR WS-NORM-OUT = 'fields'
043900         MOVE WS-PARSE-POS TO WS-DICT-NAME-COL-IDX
044000     END-IF.
044100 1111-END-FIND-NAME-COLUMN.
044200     EXIT.
044300 1120-BEGIN-READ-DICT-DATA.
044400     READ FIELDDIC
044500         AT END
044600             CONTINUE
044700         NOT AT END
044800             PERFORM 1121-BEGIN-ADD-DICT-ENTRY
044900                THRU 1121-END-ADD-DICT-ENTRY
045000     END-READ.
045100 1120-END-READ-DICT-DATA.
045200     EXIT.
045300 1121-BEGIN-ADD-DICT-ENTRY.
045400     MOVE ZERO TO WS-DICT-DTA-COUNT
045500     MOVE SPACES TO WS-DICT-DTA-COL (1) WS-DICT-DTA-COL (2)
045600                    WS-DICT-DTA-COL (3) WS-DICT-DTA-COL (4)
045700                    WS-DICT-DTA-COL (5) WS-DICT-DTA-COL (6)
045800                    WS-DICT-DTA-COL (7) WS-DICT-DTA-COL (8)
045900                    WS-DICT-DTA-COL (9) WS-DICT-DTA-COL (10)
046000     UNSTRING FIELDDIC-RECORD DELIMITED BY X'09'
046100         INTO WS-DICT-DTA-COL (1) WS-DICT-DTA-COL (2)
046200              WS-DICT-DTA-COL (3) WS-DICT-DTA-COL (4)
046300              WS-DICT-DTA-COL (5) WS-DICT-DTA-COL (6)
046400              WS-DICT-DTA-COL (7) WS-DICT-DTA-COL (8)
046500              WS-DICT-DTA-COL (9) WS-DICT-DTA-COL (10)
046600         TALLYING IN WS-DICT-DTA-COUNT
046700     END-UNSTRING
046800     IF WS-DICT-NAME-COL-IDX NOT > WS-DICT-DTA-COUNT
046900        AND WS-DICT-DTA-COL (WS-DICT-NAME-COL-IDX) NOT = SPACES
047000        AND WS-FIELD-DICT-COUNT < WS-MAX-DICT-ENTRIES
047100           ADD CTE-01 TO WS-FIELD-DICT-COUNT
047200           MOVE WS-DICT-DTA-COL (WS-DICT-NAME-COL-IDX)
047300             TO WS-FIELD-DICT-NAME (WS-FIELD-DICT-COUNT)
047400     END-IF.
047500 1121-END-ADD-DICT-ENTRY.
047600     EXIT.
047700******************************************************************
047800* 1200  LOAD SHOT FILE - HEADERLESS, DELIMITER AUTODETECTED.     *
047900******************************************************************
048000 1200-BEGIN-LOAD-SHOTFILE.
048100     MOVE ZERO TO WS-SHOT-COUNT
048200     OPEN INPUT SHOTFILE
048300     IF FS-SHOTFILE NOT = '00'
048400         MOVE 'NO DATA ROWS - CANNOT OPEN SHOT FILE'
048500           TO WS-ABORT-MESSAGE
048600         GO TO 9900-ABORT-RUN
048700     END-IF
048800     READ SHOTFILE
048900         AT END
049000             MOVE 'NO DATA ROWS'  TO WS-ABORT-MESSAGE
049100             CLOSE SHOTFILE
049200             GO TO 9900-ABORT-RUN
049300     END-READ
049400     PERFORM 1210-BEGIN-DETECT-DELIMITER
049500        THRU 1210-END-DETECT-DELIMITER
049600     PERFORM 1220-BEGIN-ADD-SHOT-ROW
049700        THRU 1220-END-ADD-SHOT-ROW
049800     PERFORM 1230-BEGIN-READ-SHOT-DATA
049900        THRU 1230-END-READ-SHOT-DATA
050000       UNTIL FS-SHOTFILE NOT = '00'
050100     CLOSE SHOTFILE
050200     IF WS-SHOT-COUNT = ZERO
050300         MOVE 'NO DATA ROWS' TO WS-ABORT-MESSAGE
050400         GO TO 9900-ABORT-RUN
050500     END-IF.
050600 1200-END-LOAD-SHOTFILE.
050700     EXIT.
050800 1210-BEGIN-DETECT-DELIMITER.
050900     MOVE ZERO TO WS-SEMICOLON-COUNT WS-COMMA-COUNT
051000     INSPECT SHOTFILE-RECORD TALLYING WS-SEMICOLON-COUNT
051100         FOR ALL ';'
051200     INSPECT SHOTFILE-RECORD TALLYING WS-COMMA-COUNT
051300         FOR ALL ','
051400     MOVE ';' TO WS-DELIMITER-CHAR
051500     IF WS-SEMICOLON-COUNT = ZERO AND WS-COMMA-COUNT > ZERO
051600         MOVE ',' TO WS-DELIMITER-CHAR
051700     END-IF.
051800 1210-END-DETECT-DELIMITER.
051900     EXIT.
052000 1220-BEGIN-ADD-SHOT-ROW.
052100     IF WS-SHOT-COUNT < WS-MAX-ROWS
052200         ADD CTE-01 TO WS-SHOT-COUNT
052300         ADD CTE-01 TO WS-SHOTS-READ
052400         PERFORM 8200-BEGIN-CLEAR-ROW-COLUMNS
052500            THRU 8200-END-CLEAR-ROW-COLUMNS
052600         MOVE ZERO  TO WS-SD-COLUMN-COUNT (WS-SHOT-COUNT)
052700         MOVE 'Y'   TO WS-SD-INCLUDED (WS-SHOT-COUNT)
052800         UNSTRING SHOTFILE-RECORD DELIMITED BY WS-DELIMITER-CHAR
052900             INTO WS-SD-COLUMN (WS-SHOT-COUNT, 1)
053000                  WS-SD-COLUMN (WS-SHOT-COUNT, 2)
053100                  WS-SD-COLUMN (WS-SHOT-COUNT, 3)
053200                  WS-SD-COLUMN (WS-SHOT-COUNT, 4)
053300                  WS-SD-COLUMN (WS-SHOT-COUNT, 5)
053400                  WS-SD-COLUMN (WS-SHOT-COUNT, 6)
053500                  WS-SD-COLUMN (WS-SHOT-COUNT, 7)
053600                  WS-SD-COLUMN (WS-SHOT-COUNT, 8)
053700                  WS-SD-COLUMN (WS-SHOT-COUNT, 9)
053800                  WS-SD-COLUMN (WS-SHOT-COUNT, 10)
053900                  WS-SD-COLUMN (WS-SHOT-COUNT, 11)
054000                  WS-SD-COLUMN (WS-SHOT-COUNT, 12)
054100                  WS-SD-COLUMN (WS-SHOT-COUNT, 13)
054200                  WS-SD-COLUMN (WS-SHOT-COUNT, 14)
054300                  WS-SD-COLUMN (WS-SHOT-COUNT, 15)
054400                  WS-SD-COLUMN (WS-SHOT-COUNT, 16)
054500                  WS-SD-COLUMN (WS-SHOT-COUNT, 17)
054600                  WS-SD-COLUMN (WS-SHOT-COUNT, 18)
054700                  WS-SD-COLUMN (WS-SHOT-COUNT, 19)
054800                  WS-SD-COLUMN (WS-SHOT-COUNT, 20)
054900                  WS-SD-COLUMN (WS-SHOT-COUNT, 21)
055000                  WS-SD-COLUMN (WS-SHOT-COUNT, 22)
055100                  WS-SD-COLUMN (WS-SHOT-COUNT, 23)
055200                  WS-SD-COLUMN (WS-SHOT-COUNT, 24)
055300             TALLYING IN WS-SD-COLUMN-COUNT (WS-SHOT-COUNT)
055400         END-UNSTRING
055500     END-IF.
055600 1220-END-ADD-SHOT-ROW.
055700     EXIT.
055800 1230-BEGIN-READ-SHOT-DATA.
055900     READ SHOTFILE
056000         AT END
056100             CONTINUE
056200         NOT AT END
056300             PERFORM 1220-BEGIN-ADD-SHOT-ROW
056400                THRU 1220-END-ADD-SHOT-ROW
056500     END-READ.
056600 1230-END-READ-SHOT-DATA.
056700     EXIT.
056800******************************************************************
056900* 1300  LOAD CONTROL CARD - RELAY / START-NR / EXCLUSION SET.    *
057000******************************************************************
057100 1300-BEGIN-LOAD-CONTROL-CARD.
057200     MOVE SPACES TO WS-CTL-RELAY
057300     MOVE 'N'    TO WS-CTL-STARTNR-SW
057400     MOVE ZERO   TO WS-CTL-STARTNR-COUNT WS-CTL-EXCLUDE-COUNT
057500     OPEN INPUT CTLCARD
057600     IF FS-CTLCARD = '00'
057700         PERFORM 1310-BEGIN-READ-ONE-CTL-REC
057800            THRU 1310-END-READ-ONE-CTL-REC
057900           UNTIL FS-CTLCARD NOT = '00'
058000         CLOSE CTLCARD
058100     END-IF.
058200 1300-END-LOAD-CONTROL-CARD.
058300     EXIT.
058400 1310-BEGIN-READ-ONE-CTL-REC.
058500     READ CTLCARD
058600         AT END
058700             CONTINUE
058800         NOT AT END
058900             PERFORM 1320-BEGIN-APPLY-CTL-REC
059000                THRU 1320-END-APPLY-CTL-REC
059100     END-READ.
059200 1310-END-READ-ONE-CTL-REC.
059300     EXIT.
059400 1320-BEGIN-APPLY-CTL-REC.
059500     EVALUATE TRUE
059600         WHEN CTL-TYPE-HEADER
059700             MOVE CTL-RELAY-FILTER TO WS-CTL-RELAY
059800             MOVE CTL-STARTNR-SW   TO WS-CTL-STARTNR-SW
059900         WHEN CTL-TYPE-STARTNR
060000             IF WS-CTL-STARTNR-COUNT < 200
060100                 ADD CTE-01 TO WS-CTL-STARTNR-COUNT
060200                 MOVE CTL-STARTNR-VALUE
060300                   TO WS-CTL-STARTNR-ONE (WS-CTL-STARTNR-COUNT)
060400             END-IF
060500         WHEN CTL-TYPE-EXCLUDE
060600             IF WS-CTL-EXCLUDE-COUNT < 200
060700                 ADD CTE-01 TO WS-CTL-EXCLUDE-COUNT
060800                 MOVE CTL-EXCLUDE-POSITION
060900                   TO WS-CTL-EXCLUDE-ONE (WS-CTL-EXCLUDE-COUNT)
061000             END-IF
061100     END-EVALUATE.
061200 1320-END-APPLY-CTL-REC.
061300     EXIT.
061400******************************************************************
061500* 2000  ASSIGN HEADER NAMES TO THE SHOT FILE'S COLUMNS.          *
061600******************************************************************
061700 2000-BEGIN-ASSIGN-HEADERS.
061800     MOVE ZERO TO WS-HEADER-COUNT
061900     PERFORM 2010-BEGIN-FIND-MAX-COLUMN-COUNT
062000        THRU 2010-END-FIND-MAX-COLUMN-COUNT
062100     VARYING IDX-ROW FROM 1 BY 1
062200        UNTIL IDX-ROW > WS-SHOT-COUNT
062300     PERFORM 2020-BEGIN-ASSIGN-ONE-HEADER
062400        THRU 2020-END-ASSIGN-ONE-HEADER
062500     VARYING WS-PARSE-POS FROM 1 BY 1
062600        UNTIL WS-PARSE-POS > WS-HEADER-COUNT.
062700 2000-END-ASSIGN-HEADERS.
062800     EXIT.
062900 2010-BEGIN-FIND-MAX-COLUMN-COUNT.
063000     IF WS-SD-COLUMN-COUNT (IDX-ROW) > WS-HEADER-COUNT
063100         MOVE WS-SD-COLUMN-COUNT (IDX-ROW) TO WS-HEADER-COUNT
063200     END-IF.
063300 2010-END-FIND-MAX-COLUMN-COUNT.
063400     EXIT.
063500 2020-BEGIN-ASSIGN-ONE-HEADER.
063600     IF WS-PARSE-POS NOT > WS-FIELD-DICT-COUNT
063700         MOVE WS-FIELD-DICT-NAME (WS-PARSE-POS)
063800           TO WS-HEADER-NAME (WS-PARSE-POS)
063900     ELSE
064000         MOVE SPACES TO WS-HEADER-NAME (WS-PARSE-POS)
064100         STRING 'COLUMN ' DELIMITED BY SIZE
064200                WS-PARSE-POS  DELIMITED BY SIZE
064300             INTO WS-HEADER-NAME (WS-PARSE-POS)
064400     END-IF
064500     MOVE WS-HEADER-NAME (WS-PARSE-POS) TO WS-NORM-TEMP
064600     PERFORM 8100-BEGIN-NORMALIZE-NAME
064700        THRU 8100-END-NORMALIZE-NAME
064800     MOVE WS-NORM-OUT TO WS-HEADER-NORM (WS-PARSE-POS).
064900 2020-END-ASSIGN-ONE-HEADER.
065000     EXIT.
065100******************************************************************
065200* 2500  IDENTIFY START-NR / PRIMARY / SECONDARY / RELAY / TIME.  *
065300******************************************************************
065400 2500-BEGIN-IDENTIFY-COLUMNS.
065500     MOVE ZERO TO WS-COL-STARTNR WS-COL-PRIMARY
065600                  WS-COL-SECONDARY WS-COL-RELAY WS-COL-TIME
065700     PERFORM 2510-BEGIN-MATCH-ONE-HEADER
065800        THRU 2510-END-MATCH-ONE-HEADER
065900     VARYING WS-PARSE-POS FROM 1 BY 1
066000        UNTIL WS-PARSE-POS > WS-HEADER-COUNT
066100     IF WS-COL-STARTNR = ZERO AND WS-HEADER-COUNT > ZERO
066200         MOVE 1 TO WS-COL-STARTNR
066300     END-IF
066400     IF WS-COL-PRIMARY = ZERO
066500         MOVE 'NO PRIMARY SCORE COLUMN' TO WS-ABORT-MESSAGE
066600         GO TO 9900-ABORT-RUN
066700     END-IF.
066800 2500-END-IDENTIFY-COLUMNS.
066900     EXIT.
067000 2510-BEGIN-MATCH-ONE-HEADER.
067100     EVALUATE WS-HEADER-NORM (WS-PARSE-POS)
067200         WHEN 'startnr'
067300         WHEN 'startnumber'
067400         WHEN 'startno'
067500             MOVE WS-PARSE-POS TO WS-COL-STARTNR
067600         WHEN 'primaryscore'
067700         WHEN 'decimalscore'
067800             IF WS-COL-PRIMARY = ZERO
067900                 MOVE WS-PARSE-POS TO WS-COL-PRIMARY
068000             END-IF
068100         WHEN 'secondaryscore'
068200             MOVE WS-PARSE-POS TO WS-COL-SECONDARY
068300         WHEN 'relay'
068400             MOVE WS-PARSE-POS TO WS-COL-RELAY
068500         WHEN 'time'
068600             MOVE WS-PARSE-POS TO WS-COL-TIME
068700         WHEN OTHER
068800             IF WS-COL-PRIMARY = ZERO
068900                 PERFORM 2520-BEGIN-CHECK-DECIMAL-SCORE-TEXT
069000                    THRU 2520-END-CHECK-DECIMAL-SCORE-TEXT
069100             END-IF
069200             IF WS-COL-TIME = ZERO
069300                 PERFORM 2530-BEGIN-CHECK-TIME-TEXT
069400                    THRU 2530-END-CHECK-TIME-TEXT
069500             END-IF
069600     END-EVALUATE.
069700 2510-END-MATCH-ONE-HEADER.
069800     EXIT.
069900 2520-BEGIN-CHECK-DECIMAL-SCORE-TEXT.
070000     IF WS-HEADER-NORM (WS-PARSE-POS) (1:7) = 'decimal'
070100         MOVE WS-PARSE-POS TO WS-COL-PRIMARY
070200     END-IF.
070300 2520-END-CHECK-DECIMAL-SCORE-TEXT.
070400     EXIT.
070500 2530-BEGIN-CHECK-TIME-TEXT.
070600     IF WS-HEADER-NAME (WS-PARSE-POS) (1:1) = 'T'
070700        OR WS-HEADER-NAME (WS-PARSE-POS) (1:1) = 't'
070800         MOVE WS-PARSE-POS TO WS-COL-TIME
070900     END-IF.
071000 2530-END-CHECK-TIME-TEXT.
071100     EXIT.
071200******************************************************************
071300* 3000  APPLY RELAY / START-NR FILTERING.                        *
071400* NOTE - EXCLUDED-ROW (CTLCARD TYPE X) IS HONORED BY THE SUMMARY *
071500* AND TARGET-VIEW JOBS ONLY.  A ROW DROPPED THERE STILL SHOWS ON *
071600* THE SHOT-BY-SHOT LISTING - REQUEST TKT-0288 (SEE LOG).         *
071700******************************************************************
071800 3000-BEGIN-FILTER-ROWS.
071900     PERFORM 3010-BEGIN-FILTER-ONE-ROW
072000        THRU 3010-END-FILTER-ONE-ROW
072100     VARYING IDX-ROW FROM 1 BY 1
072200        UNTIL IDX-ROW > WS-SHOT-COUNT
072300     MOVE ZERO TO WS-FILTERED-SEQ-COUNT
072400     PERFORM 3020-BEGIN-RECORD-FILTERED-SEQ
072500        THRU 3020-END-RECORD-FILTERED-SEQ
072600     VARYING IDX-ROW FROM 1 BY 1
072700        UNTIL IDX-ROW > WS-SHOT-COUNT.
072800 3000-END-FILTER-ROWS.
072900     EXIT.
073000 3010-BEGIN-FILTER-ONE-ROW.
073100     MOVE 'Y' TO WS-SD-INCLUDED (IDX-ROW)
073200     IF WS-CTL-RELAY NOT = SPACES AND WS-COL-RELAY > ZERO
073300         IF WS-SD-COLUMN (IDX-ROW, WS-COL-RELAY) NOT = WS-CTL-RELAY
073400             MOVE 'N' TO WS-SD-INCLUDED (IDX-ROW)
073500         END-IF
073600     END-IF
073700     IF SD-INCLUDED (IDX-ROW) AND CTL-STARTNR-FILTER-ACTIVE
073800         MOVE 'N' TO WS-SD-INCLUDED (IDX-ROW)
073900         PERFORM 3011-BEGIN-CHECK-STARTNR-ALLOWED
074000            THRU 3011-END-CHECK-STARTNR-ALLOWED
074100         VARYING IDX-CTLSNR FROM 1 BY 1
074200            UNTIL IDX-CTLSNR > WS-CTL-STARTNR-COUNT
074300     END-IF
074400     IF SD-INCLUDED (IDX-ROW)
074500         ADD CTE-01 TO WS-SHOTS-SELECTED
074600     END-IF.
074700 3010-END-FILTER-ONE-ROW.
074800     EXIT.
074900 3011-BEGIN-CHECK-STARTNR-ALLOWED.
075000     IF WS-SD-COLUMN (IDX-ROW, WS-COL-STARTNR) =
075100        WS-CTL-STARTNR-ONE (IDX-CTLSNR)
075200         MOVE 'Y' TO WS-SD-INCLUDED (IDX-ROW)
075300     END-IF.
075400 3011-END-CHECK-STARTNR-ALLOWED.
075500     EXIT.
075600 3020-BEGIN-RECORD-FILTERED-SEQ.
075700     IF SD-INCLUDED (IDX-ROW)
075800         ADD CTE-01 TO WS-FILTERED-SEQ-COUNT
075900         MOVE IDX-ROW
076000           TO WS-FSEQ-ORIGINAL-ROW (WS-FILTERED-SEQ-COUNT)
076100     END-IF.
076200 3020-END-RECORD-FILTERED-SEQ.
076300     EXIT.
076400******************************************************************
076500* 4000  DERIVE DECIMAL AND INTEGER SCORES FOR INCLUDED ROWS.     *
076600******************************************************************
076700 4000-BEGIN-DERIVE-SCORES.
076800     MOVE ZERO TO WS-DICT-HDR-COUNT
076900* WS-DICT-HDR-COUNT REUSED HERE AS THE DECIMAL-SEEN SWITCH (0/1).
077000     PERFORM 4100-BEGIN-SCAN-PRIMARY-ONE-ROW
077100        THRU 4100-END-SCAN-PRIMARY-ONE-ROW
077200     VARYING IDX-ROW FROM 1 BY 1
077300        UNTIL IDX-ROW > WS-SHOT-COUNT
077400     PERFORM 4300-BEGIN-DERIVE-ONE-ROW
077500        THRU 4300-END-DERIVE-ONE-ROW
077600     VARYING IDX-ROW FROM 1 BY 1
077700        UNTIL IDX-ROW > WS-SHOT-COUNT.
077800 4000-END-DERIVE-SCORES.
077900     EXIT.
078000 4100-BEGIN-SCAN-PRIMARY-ONE-ROW.
078100     IF SD-INCLUDED (IDX-ROW) AND WS-DICT-HDR-COUNT = ZERO
078200         MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-PRIMARY)
078300           TO WS-PARSE-INPUT
078400         PERFORM 8300-BEGIN-PARSE-NUMERIC
078500            THRU 8300-END-PARSE-NUMERIC
078600         IF PARSE-VALUE-PRESENT AND WS-PARSE-DEC-DIGITS > ZERO
078700             PERFORM 8400-BEGIN-CHECK-FRACTION-NONZERO
078800                THRU 8400-END-CHECK-FRACTION-NONZERO
078900         END-IF
079000     END-IF.
079100 4100-END-SCAN-PRIMARY-ONE-ROW.
079200     EXIT.
079300 4300-BEGIN-DERIVE-ONE-ROW.
079400     MOVE 'N' TO WS-SD-DECIMAL-PRESENT (IDX-ROW)
079500                 WS-SD-INTEGER-PRESENT (IDX-ROW)
079600     MOVE ZERO TO WS-SD-DECIMAL-SCORE (IDX-ROW)
079700                  WS-SD-INTEGER-SCORE (IDX-ROW)
079800     IF SD-EXCLUDED (IDX-ROW)
079900         GO TO 4300-END-DERIVE-ONE-ROW
080000     END-IF
080100     MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-PRIMARY) TO WS-PARSE-INPUT
080200     PERFORM 8300-BEGIN-PARSE-NUMERIC
080300        THRU 8300-END-PARSE-NUMERIC
080400     MOVE WS-PARSE-PRESENT TO WS-DICT-DTA-COL (1) (1:1)
080500     MOVE WS-PARSE-RESULT  TO WS-PARSE-ACCUM
080600* WS-PARSE-ACCUM IS SCRATCH HERE - PRIMARY VALUE HOLDER.
080700     IF WS-COL-SECONDARY > ZERO
080800         MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-SECONDARY)
080900           TO WS-PARSE-INPUT
081000     ELSE
081100         MOVE SPACES TO WS-PARSE-INPUT
081200     END-IF
081300     PERFORM 8300-BEGIN-PARSE-NUMERIC
081400        THRU 8300-END-PARSE-NUMERIC
081500     IF WS-DICT-HDR-COUNT NOT = ZERO
081600         PERFORM 4310-BEGIN-DECIMAL-PRIMARY-CASE
081700            THRU 4310-END-DECIMAL-PRIMARY-CASE
081800     ELSE
081900         PERFORM 4320-BEGIN-INTEGER-PRIMARY-CASE
082000            THRU 4320-END-INTEGER-PRIMARY-CASE
082100     END-IF
082200     PERFORM 4400-BEGIN-BUILD-TIME-KEY
082300        THRU 4400-END-BUILD-TIME-KEY.
082400 4300-END-DERIVE-ONE-ROW.
082500     EXIT.
082600 4310-BEGIN-DECIMAL-PRIMARY-CASE.
082700     IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
082800         MOVE 'Y' TO WS-SD-DECIMAL-PRESENT (IDX-ROW)
082900         MOVE WS-PARSE-ACCUM TO WS-SD-DECIMAL-SCORE (IDX-ROW)
083000     END-IF
083100     IF PARSE-VALUE-PRESENT AND WS-PARSE-RESULT NOT = 0
083200         MOVE 'Y' TO WS-SD-INTEGER-PRESENT (IDX-ROW)
083300         MOVE WS-PARSE-RESULT TO WS-SD-INTEGER-SCORE (IDX-ROW)
083400     ELSE
083500         IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
083600             MOVE 'Y' TO WS-SD-INTEGER-PRESENT (IDX-ROW)
083700             MOVE WS-PARSE-ACCUM TO WS-PARSE-RESULT
083800             PERFORM 8500-BEGIN-FLOOR-RESULT
083900                THRU 8500-END-FLOOR-RESULT
084000             MOVE WS-PARSE-RESULT TO WS-SD-INTEGER-SCORE (IDX-ROW)
084100         END-IF
084200     END-IF.
084300 4310-END-DECIMAL-PRIMARY-CASE.
084400     EXIT.
084500 4320-BEGIN-INTEGER-PRIMARY-CASE.
084600     IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
084700         MOVE 'Y' TO WS-SD-INTEGER-PRESENT (IDX-ROW)
084800         MOVE WS-PARSE-ACCUM TO WS-SD-INTEGER-SCORE (IDX-ROW)
084900     END-IF
085000     IF PARSE-VALUE-PRESENT
085100         MOVE 'Y' TO WS-SD-DECIMAL-PRESENT (IDX-ROW)
085200         MOVE WS-PARSE-RESULT TO WS-SD-DECIMAL-SCORE (IDX-ROW)
085300     END-IF.
085400 4320-END-INTEGER-PRIMARY-CASE.
085500     EXIT.
085600******************************************************************
085700* 4400  BUILD THE DESCENDING-TIME SORT KEY FOR THIS ROW.         *
085800*       NUMERIC-TIME ROWS GET FLAG 1 (SORT AFTER TEXT-TIME).     *
085900*       TEXT-TIME ROWS (FLAG 0) GET NO NUMERIC KEY, SO A COPY OF *
086000*       THE RAW TIME TEXT IS KEPT TO ORDER THAT GROUP AMONG      *
086100*       ITSELF - WITHOUT IT EVERY TEXT ROW COMPARED 0 < 0 AND    *
086200*       THE GROUP NEVER SORTED.  TKT-0305.                       *
086300******************************************************************
086400 4400-BEGIN-BUILD-TIME-KEY.
086500     MOVE ZERO TO WS-SD-TIME-NUMERIC-FLAG (IDX-ROW)
086600                  WS-SD-TIME-SORT-KEY (IDX-ROW)
086700     MOVE SPACES TO WS-SD-TIME-TEXT-KEY (IDX-ROW)
086800     IF WS-COL-TIME = ZERO
086900         GO TO 4400-END-BUILD-TIME-KEY
087000     END-IF
087100     MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-TIME) TO WS-PARSE-INPUT
087200     PERFORM 8300-BEGIN-PARSE-NUMERIC
087300        THRU 8300-END-PARSE-NUMERIC
087400     IF PARSE-VALUE-PRESENT
087500         MOVE 1 TO WS-SD-TIME-NUMERIC-FLAG (IDX-ROW)
087600         IF WS-PARSE-RESULT >= 0
087700             MOVE WS-PARSE-RESULT
087800               TO WS-SD-TIME-SORT-KEY (IDX-ROW)
087900         END-IF
088000     ELSE
088100         MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-TIME)
088200           TO WS-SD-TIME-TEXT-KEY (IDX-ROW)
088300     END-IF.
088400 4400-END-BUILD-TIME-KEY.
088500     EXIT.
088600******************************************************************
088700* 5000  BUILD THE INITIAL DISPLAY ORDER FROM THE INCLUDED ROWS.  *
088800******************************************************************
088900 5000-BEGIN-LIST-SHOTS.
089000     MOVE ZERO TO WS-DISPLAY-COUNT
089100     PERFORM 5010-BEGIN-ADD-DISPLAY-ROW
089200        THRU 5010-END-ADD-DISPLAY-ROW
089300     VARYING IDX-ROW FROM 1 BY 1
089400        UNTIL IDX-ROW > WS-SHOT-COUNT.
089500 5000-END-LIST-SHOTS.
089600     EXIT.
089700 5010-BEGIN-ADD-DISPLAY-ROW.
089800     IF SD-INCLUDED (IDX-ROW)
089900         ADD CTE-01 TO WS-DISPLAY-COUNT
090000         MOVE IDX-ROW TO WS-DISP-ROW-NUMBER (WS-DISPLAY-COUNT)
090100     END-IF.
090200 5010-END-ADD-DISPLAY-ROW.
090300     EXIT.
090400******************************************************************
090500* 5500  BUBBLE-SORT THE DISPLAY ORDER DESCENDING BY TIME.        *
090600*       TEXT-TIME GROUP (FLAG=0) SORTS BEFORE NUMERIC (FLAG=1),  *
090700*       EACH GROUP DESCENDING WITHIN ITSELF.  TKT-0302.          *
090800******************************************************************
090900 5500-BEGIN-SORT-DESCENDING.
091000     PERFORM 5510-BEGIN-BUBBLE-PASS
091100        THRU 5510-END-BUBBLE-PASS
091200     VARYING WS-PARSE-FIRST FROM 1 BY 1
091300        UNTIL WS-PARSE-FIRST >= WS-DISPLAY-COUNT.
091400 5500-END-SORT-DESCENDING.
091500     EXIT.
091600 5510-BEGIN-BUBBLE-PASS.
091700     PERFORM 5520-BEGIN-COMPARE-ADJACENT
091800        THRU 5520-END-COMPARE-ADJACENT
091900     VARYING IDX-DISP FROM 1 BY 1
092000        UNTIL IDX-DISP >= WS-DISPLAY-COUNT.
092100 5510-END-BUBBLE-PASS.
092200     EXIT.
092300 5520-BEGIN-COMPARE-ADJACENT.
092400     SET IDX-FSEQ TO IDX-DISP
092500     SET IDX-FSEQ UP BY 1
092600     SET IDX-ROW  TO WS-DISP-ROW-NUMBER (IDX-DISP)
092700     SET IDX-CTLSNR TO WS-DISP-ROW-NUMBER (IDX-FSEQ)
092800* TEXT (FLAG=0) SORTS AHEAD OF NUMERIC (FLAG=1) - SWAP WHEN THE
092900* CURRENT ENTRY'S FLAG IS THE HIGHER OF THE TWO.  TKT-0302.
093000     IF WS-SD-TIME-NUMERIC-FLAG (IDX-ROW) >
093100        WS-SD-TIME-NUMERIC-FLAG (IDX-CTLSNR)
093200         PERFORM 5530-BEGIN-SWAP-DISPLAY
093300            THRU 5530-END-SWAP-DISPLAY
093400     ELSE
093500         IF WS-SD-TIME-NUMERIC-FLAG (IDX-ROW) NOT =
093600            WS-SD-TIME-NUMERIC-FLAG (IDX-CTLSNR)
093700             GO TO 5520-END-COMPARE-ADJACENT
093800         END-IF
093900* WITHIN THE FLAG=1 (NUMERIC) GROUP, COMPARE THE PARSED SORT KEY.
094000* WITHIN THE FLAG=0 (TEXT) GROUP, THE SORT KEY IS ALWAYS ZERO, SO
094100* COMPARE THE RAW TIME TEXT INSTEAD - OTHERWISE TWO TEXT ROWS
094200* ALWAYS COMPARE 0 < 0 AND THE GROUP NEVER SORTS.  TKT-0305.
094300         IF WS-SD-TIME-NUMERIC-FLAG (IDX-ROW) = 1
094400             IF WS-SD-TIME-SORT-KEY (IDX-ROW) <
094500                WS-SD-TIME-SORT-KEY (IDX-CTLSNR)
094600                 PERFORM 5530-BEGIN-SWAP-DISPLAY
094700                    THRU 5530-END-SWAP-DISPLAY
094800             END-IF
094900         ELSE
095000             IF WS-SD-TIME-TEXT-KEY (IDX-ROW) <
095100                WS-SD-TIME-TEXT-KEY (IDX-CTLSNR)
095200                 PERFORM 5530-BEGIN-SWAP-DISPLAY
095300                    THRU 5530-END-SWAP-DISPLAY
095400             END-IF
095500         END-IF
095600     END-IF.
095700 5520-END-COMPARE-ADJACENT.
095800     EXIT.
095900 5530-BEGIN-SWAP-DISPLAY.
096000     MOVE WS-DISP-ROW-NUMBER (IDX-DISP)  TO WS-DISPLAY-SWAP
096100     MOVE WS-DISP-ROW-NUMBER (IDX-FSEQ)  TO
096200          WS-DISP-ROW-NUMBER (IDX-DISP)
096300     MOVE WS-DISPLAY-SWAP                TO
096400          WS-DISP-ROW-NUMBER (IDX-FSEQ).
096500 5530-END-SWAP-DISPLAY.
096600     EXIT.
096700******************************************************************
096800* 7000  PRINT THE SHOT-DETAIL LISTING.                           *
096900******************************************************************
097000 7000-BEGIN-PRINT-REPORT.
097100     OPEN OUTPUT DETLRPT
097200     MOVE WS-RUN-DATE-CCYYMMDD TO HL1-RUN-DATE
097300     WRITE DETLRPT-RECORD FROM HEADING-LINE-1
097400     WRITE DETLRPT-RECORD FROM HEADING-LINE-2
097500     PERFORM 7010-BEGIN-PRINT-ONE-LINE
097600        THRU 7010-END-PRINT-ONE-LINE
097700     VARYING IDX-DISP FROM 1 BY 1
097800        UNTIL IDX-DISP > WS-DISPLAY-COUNT
097900     CLOSE DETLRPT.
098000 7000-END-PRINT-REPORT.
098100     EXIT.
098200 7010-BEGIN-PRINT-ONE-LINE.
098300     SET IDX-ROW TO WS-DISP-ROW-NUMBER (IDX-DISP)
098400     MOVE IDX-ROW  TO DL-SEQ
098500     IF WS-COL-TIME > ZERO
098600         MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-TIME) (1:8)
098700           TO DL-TIME
098800     ELSE
098900         MOVE SPACES TO DL-TIME
099000     END-IF
099100     MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-PRIMARY) (1:8)
099200       TO DL-PRIMARY
099300     IF WS-COL-SECONDARY > ZERO
099400         MOVE WS-SD-COLUMN (IDX-ROW, WS-COL-SECONDARY) (1:9)
099500           TO DL-SECONDARY
099600     ELSE
099700         MOVE SPACES TO DL-SECONDARY
099800     END-IF
099900     IF SD-DECIMAL-PRESENT (IDX-ROW)
100000         MOVE WS-SD-DECIMAL-SCORE (IDX-ROW) TO DL-DECIMAL-SCORE
100100     ELSE
100200         MOVE SPACES TO DL-DECIMAL-SCORE
100300     END-IF
100400     IF SD-INTEGER-PRESENT (IDX-ROW)
100500         MOVE WS-SD-INTEGER-SCORE (IDX-ROW) TO DL-INTEGER-SCORE
100600     ELSE
100700         MOVE SPACES TO DL-INTEGER-SCORE
100800     END-IF
100900     WRITE DETLRPT-RECORD FROM DETAIL-LINE.
101000 7010-END-PRINT-ONE-LINE.
101100     EXIT.
101200******************************************************************
101300* 8100  NORMALIZE A NAME - TRIM, LOWERCASE, STRIP SEPARATORS.    *
101400******************************************************************
101500 8100-BEGIN-NORMALIZE-NAME.
101600     INSPECT WS-NORM-TEMP CONVERTING WS-UPPER-CHARS
101700                                   TO WS-LOWER-CHARS
101800     MOVE SPACES TO WS-NORM-OUT
101900     MOVE ZERO   TO WS-NORM-OUT-POS
102000     PERFORM 8110-BEGIN-COPY-ONE-CHAR
102100        THRU 8110-END-COPY-ONE-CHAR
102200     VARYING WS-NORM-IN-POS FROM 1 BY 1
102300        UNTIL WS-NORM-IN-POS > 24.
102400 8100-END-NORMALIZE-NAME.
102500     EXIT.
102600 8110-BEGIN-COPY-ONE-CHAR.
102700     IF WS-NORM-CHAR (WS-NORM-IN-POS) NOT = SPACE
102800        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '_'
102900        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '-'
103000         ADD CTE-01 TO WS-NORM-OUT-POS
103100         IF WS-NORM-OUT-POS NOT > 24
103200             MOVE WS-NORM-CHAR (WS-NORM-IN-POS)
103300               TO WS-NORM-OUT-CHAR (WS-NORM-OUT-POS)
103400         END-IF
103500     END-IF.
103600 8110-END-COPY-ONE-CHAR.
103700     EXIT.
103800******************************************************************
103900* 8200  CLEAR ALL COLUMN CELLS OF ONE SHOT ROW.                  *
104000******************************************************************
104100 8200-BEGIN-CLEAR-ROW-COLUMNS.
104200     PERFORM 8210-BEGIN-CLEAR-ONE-COLUMN
104300        THRU 8210-END-CLEAR-ONE-COLUMN
104400     VARYING WS-PARSE-POS FROM 1 BY 1
104500        UNTIL WS-PARSE-POS > 24.
104600 8200-END-CLEAR-ROW-COLUMNS.
104700     EXIT.
104800 8210-BEGIN-CLEAR-ONE-COLUMN.
104900     MOVE SPACES TO WS-SD-COLUMN (WS-SHOT-COUNT, WS-PARSE-POS).
105000 8210-END-CLEAR-ONE-COLUMN.
105100     EXIT.
105200******************************************************************
105300* 8300  PARSE A TEXT FIELD INTO A SIGNED PACKED NUMBER.          *
105400*       NO INTRINSIC FUNCTIONS - DIGIT BY DIGIT ACCUMULATION.    *
105500******************************************************************
105600 8300-BEGIN-PARSE-NUMERIC.
105700     MOVE 'N' TO WS-PARSE-PRESENT
105800     MOVE 'Y' TO WS-PARSE-VALID
105900     MOVE ZERO TO WS-PARSE-RESULT WS-PARSE-ACCUM
106000                  WS-PARSE-DEC-DIGITS
106100     MOVE 1    TO WS-PARSE-SCALE
106200     MOVE +1  TO WS-PARSE-SIGN
106300     MOVE 'N' TO WS-PARSE-SEEN-DOT
106400     MOVE ZERO TO WS-PARSE-FIRST WS-PARSE-LAST
106500     IF WS-PARSE-INPUT = SPACES
106600         GO TO 8300-END-PARSE-NUMERIC
106700     END-IF
106800     PERFORM 8310-BEGIN-FIND-BOUNDS
106900        THRU 8310-END-FIND-BOUNDS
107000     VARYING WS-PARSE-POS FROM 1 BY 1
107100        UNTIL WS-PARSE-POS > 20
107200     IF WS-PARSE-FIRST = ZERO
107300         GO TO 8300-END-PARSE-NUMERIC
107400     END-IF
107500     PERFORM 8320-BEGIN-SCAN-ONE-CHAR
107600        THRU 8320-END-SCAN-ONE-CHAR
107700     VARYING WS-PARSE-POS FROM WS-PARSE-FIRST BY 1
107800        UNTIL WS-PARSE-POS > WS-PARSE-LAST
107900     IF PARSE-IS-VALID
108000         MOVE 'Y' TO WS-PARSE-PRESENT
108100         COMPUTE WS-PARSE-RESULT ROUNDED =
108200                 WS-PARSE-SIGN * WS-PARSE-ACCUM
108300     END-IF.
108400 8300-END-PARSE-NUMERIC.
108500     EXIT.
108600 8310-BEGIN-FIND-BOUNDS.
108700     IF WS-PARSE-CHAR (WS-PARSE-POS) NOT = SPACE
108800         IF WS-PARSE-FIRST = ZERO
108900             MOVE WS-PARSE-POS TO WS-PARSE-FIRST
109000         END-IF
109100         MOVE WS-PARSE-POS TO WS-PARSE-LAST
109200     END-IF.
109300 8310-END-FIND-BOUNDS.
109400     EXIT.
109500 8320-BEGIN-SCAN-ONE-CHAR.
109600     EVALUATE WS-PARSE-CHAR (WS-PARSE-POS)
109700         WHEN '+'
109800             CONTINUE
109900         WHEN '-'
110000             MOVE -1 TO WS-PARSE-SIGN
110100         WHEN '.'
110200             IF PARSE-SEEN-DOT-YES
110300                 MOVE 'N' TO WS-PARSE-VALID
110400             ELSE
110500                 MOVE 'Y' TO WS-PARSE-SEEN-DOT
110600             END-IF
110700         WHEN '0' THRU '9'
110800             PERFORM 8330-BEGIN-ACCUMULATE-DIGIT
110900                THRU 8330-END-ACCUMULATE-DIGIT
111000         WHEN OTHER
111100             MOVE 'N' TO WS-PARSE-VALID
111200     END-EVALUATE.
111300 8320-END-SCAN-ONE-CHAR.
111400     EXIT.
111500 8330-BEGIN-ACCUMULATE-DIGIT.
111600* DIGIT VALUE TAKEN VIA THE PIC 9 REDEFINES - NO NUMVAL NEEDED.
111700* INTEGER DIGITS SHIFT THE ACCUMULATOR LEFT.  FRACTIONAL DIGITS
111800* ARE WEIGHTED BY THE RUNNING SCALE INSTEAD, SO "12.34" LANDS
111900* ON 12.34 - NOT ON THE CONCATENATED INTEGER 1234.  TKT-0302.
112000     IF PARSE-SEEN-DOT-YES
112100         ADD 1 TO WS-PARSE-DEC-DIGITS
112200         COMPUTE WS-PARSE-SCALE = WS-PARSE-SCALE / 10
112300         COMPUTE WS-PARSE-ACCUM ROUNDED =
112400                 WS-PARSE-ACCUM +
112500                   (WS-PARSE-DIGIT (WS-PARSE-POS) * WS-PARSE-SCALE)
112600     ELSE
112700         COMPUTE WS-PARSE-ACCUM ROUNDED =
112800                 (WS-PARSE-ACCUM * 10) + WS-PARSE-DIGIT (WS-PARSE-POS)
112900     END-IF.
113000 8330-END-ACCUMULATE-DIGIT.
113100     EXIT.
113200******************************************************************
113300* 8400  MARK PRIMARY COLUMN "HAS DECIMALS" IF FRACTION NONZERO.  *
113400******************************************************************
113500 8400-BEGIN-CHECK-FRACTION-NONZERO.
113600     IF WS-PARSE-DEC-DIGITS > ZERO
113700         MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
113800         SUBTRACT WS-PARSE-INT-PART FROM WS-PARSE-RESULT
113900             GIVING WS-PARSE-SCALE
114000         IF WS-PARSE-SCALE NOT = 0
114100             MOVE 1 TO WS-DICT-HDR-COUNT
114200         END-IF
114300     END-IF.
114400 8400-END-CHECK-FRACTION-NONZERO.
114500     EXIT.
114600******************************************************************
114700* 8500  FLOOR - TRUNCATE TOWARD ZERO, THEN STEP DOWN IF NEGATIVE *
114800*       WITH A NONZERO FRACTION (FLOOR(-1.5) = -2).              *
114900******************************************************************
115000 8500-BEGIN-FLOOR-RESULT.
115100     MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
115200     IF WS-PARSE-RESULT < 0
115300        AND WS-PARSE-INT-PART NOT = WS-PARSE-RESULT
115400         SUBTRACT 1 FROM WS-PARSE-RESULT
115500     END-IF.
115600 8500-END-FLOOR-RESULT.
115700     EXIT.
115800******************************************************************
115900* 9000  RUN COMPLETION.                                          *
116000******************************************************************
116100 9000-BEGIN-FINISH.
116200     DISPLAY 'SIUSHTDT COMPLETE - SHOTS READ: ' WS-SHOTS-READ
116300     DISPLAY '                    SELECTED  : ' WS-SHOTS-SELECTED.
116400 9000-END-FINISH.
