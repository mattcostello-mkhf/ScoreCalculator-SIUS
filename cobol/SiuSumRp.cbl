000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIUSUMRP.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  NATL SHOOTING FED - DATA PROCESSING DIV.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED. 03/14/1991.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* PROGRAM  : SIUSUMRP                                            *
001100* FUNCTION : PER-COMPETITOR SUMMARY REPORT FOR ELECTRONIC-TARGET *
001200*            (SIUS) SHOT RECORDS.  READS THE FIELD DICTIONARY    *
001300*            AND THE SHOT EXPORT FILE, ASSIGNS COLUMN NAMES,     *
001400*            APPLIES THE RELAY / START-NR SELECTION FROM THE     *
001500*            CONTROL CARD, DERIVES A DECIMAL AND AN INTEGER      *
001600*            SCORE FOR EACH SHOT AND PRINTS ONE SUMMARY LINE     *
001700*            PER COMPETITOR (SHOT COUNT, SUMS AND MEANS).        *
001800*                                                                *
001900******************************************************************
002000* CHANGE LOG.                                                    *
002100******************************************************************
002200* 03/14/91  RH   ORIG      INITIAL WRITE-UP FOR RANGE 3 PILOT.   *
002300* 05/02/91  RH   ORIG      ADDED CONTROL CARD RELAY FILTER.      *
002400* 09/19/91  RH   TKT-0031  START-NR ALLOW LIST SUPPORT.          *
002500* 02/11/92  LMK  TKT-0058  FIXED SIGN HANDLING ON PRIMARY SCORE. *
002600* 07/07/92  LMK  TKT-0071  DECIMAL-HAS FLAG NOW SCANS FULL SET.  *
002700* 11/23/93  LMK  TKT-0104  COMPETITOR ORDER: NUMERIC-AWARE SORT. *
002800* 04/18/94  RH   TKT-0129  TRAILER LINE - TOTALS FOR AUDIT.      *
002900* 08/30/95  DPT  TKT-0166  MAX ROWS RAISED 2500 TO 5000.         *
003000* 01/09/96  DPT  TKT-0188  FLOOR VS TRUNCATE FIX ON NEG PRIMARY. *
003100* 06/14/97  DPT  TKT-0210  FIELD DICTIONARY - BLANK NAME SKIP.   *
003200* 10/02/98  JQF  Y2K-0004  RUN-DATE WORK AREA WIDENED TO CCYY.   *
003300* 03/25/99  JQF  Y2K-0004  VERIFIED NO 2-DIGIT YEAR COMPARISONS. *
003400* 12/06/99  JQF  TKT-0247  DELIMITER AUTODETECT - COMMA FALLBACK.*
003500* 05/17/01  SNC  TKT-0281  ROUNDING CHANGED TO HALF-AWAY-FROM-0. *
003600* 09/09/03  SNC  TKT-0319  SECONDARY SCORE MAY NOW BE BLANK.     *
003700* 02/28/06  WBC  TKT-0355  EXCLUDED-ROW SUPPORT (CTL TYPE X).    *
003800* 11/12/07  WBC  TKT-0372  HEADER NAME WIDTH 24, WAS 30.         *
003900* 06/22/09  WBC  TKT-0302  DIGIT PARSER NOW SCALES FRACTIONAL    *
004000*                         DIGITS - "12.34" NO LONGER LANDS ON    *
004100*                         THE CONCATENATED INTEGER 1234.         *
004200* 08/03/09  WBC  TKT-0304  6010 SORT KEY NOW MOVES THE PARSED    *
004300*                         NUMERIC START NR, NOT THE RAW TEXT -   *
004400*                         "12" WAS SORTING AFTER "100".          *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS  DIGIT-CLASS      IS '0' THRU '9'
005100     UPSI-0 IS SW-RERUN-SWITCH ON  STATUS IS SW-RERUN-REQUESTED
005200                               OFF STATUS IS SW-RERUN-NOT-SET.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT FIELDDIC ASSIGN TO FIELDDIC
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-FIELDDIC.
005800     SELECT SHOTFILE ASSIGN TO SHOTFILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-SHOTFILE.
006100     SELECT OPTIONAL CTLCARD ASSIGN TO CTLCARD
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-CTLCARD.
006400     SELECT SUMMRPT ASSIGN TO SUMMRPT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-SUMMRPT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  FIELDDIC
007000     LABEL RECORDS ARE STANDARD.
007100 01  FIELDDIC-RECORD                          PIC X(200).
007200 FD  SHOTFILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  SHOTFILE-RECORD                          PIC X(512).
007500 FD  CTLCARD
007600     LABEL RECORDS ARE STANDARD.
007700 01  CTLCARD-RECORD.
007800     05  CTL-REC-TYPE                         PIC X(01).
007900         88  CTL-TYPE-HEADER                  VALUE 'H'.
008000         88  CTL-TYPE-STARTNR                 VALUE 'S'.
008100         88  CTL-TYPE-EXCLUDE                 VALUE 'X'.
008200     05  CTL-REC-BODY                         PIC X(79).
008300     05  CTL-REC-BODY-HDR REDEFINES CTL-REC-BODY.
008400         10  CTL-RELAY-FILTER                 PIC X(04).
008500         10  CTL-STARTNR-SW                   PIC X(01).
008600             88  CTL-STARTNR-FILTER-ON        VALUE 'Y'.
008700         10  FILLER                           PIC X(74).
008800     05  CTL-REC-BODY-SNR REDEFINES CTL-REC-BODY.
008900         10  CTL-STARTNR-VALUE                PIC X(08).
009000         10  FILLER                           PIC X(71).
009100     05  CTL-REC-BODY-EXC REDEFINES CTL-REC-BODY.
009200         10  CTL-EXCLUDE-POSITION              PIC 9(05).
009300         10  FILLER                           PIC X(74).
009400 FD  SUMMRPT
009500     LABEL RECORDS ARE STANDARD.
009600 01  SUMMRPT-RECORD                           PIC X(100).
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*  FILE STATUS AND RUN CONTROL                                   *
010000******************************************************************
010100 77  FS-FIELDDIC                              PIC X(02) VALUE '00'.
010200 77  FS-SHOTFILE                               PIC X(02) VALUE '00'.
010300 77  FS-CTLCARD                               PIC X(02) VALUE '00'.
010400 77  FS-SUMMRPT                               PIC X(02) VALUE '00'.
010500 78  CTE-01                                             VALUE 1.
010600 78  CTE-ZERO                                           VALUE 0.
010700 01  WS-RUN-CONTROLS.
010800     05  FILLER                                PIC X(01) VALUE SPACE.
010900     05  WS-MAX-COLUMNS                       PIC 9(02) COMP
011000                                                VALUE 24.
011100     05  WS-MAX-ROWS                          PIC 9(04) COMP
011200                                                VALUE 5000.
011300     05  WS-MAX-DICT-ENTRIES                  PIC 9(03) COMP
011400                                                VALUE 200.
011500     05  WS-MAX-STARTNR-LIST                  PIC 9(03) COMP
011600                                                VALUE 200.
011700     05  WS-MAX-COMPETITORS                   PIC 9(03) COMP
011800                                                VALUE 999.
011900     05  WS-RUN-DATE-CCYYMMDD                 PIC 9(08) VALUE
012000                                                ZEROES.
012100     05  WS-ABORT-MESSAGE                     PIC X(60) VALUE
012200                                                SPACES.
012300 01  WS-STATISTICS.
012400     05  WS-SHOTS-READ                        PIC 9(05) COMP-3
012500                                                VALUE ZERO.
012600     05  WS-SHOTS-SELECTED                    PIC 9(05) COMP-3
012700                                                VALUE ZERO.
012800     05  WS-COMPETITORS-PRINTED               PIC 9(03) COMP-3
012900                                                VALUE ZERO.
013000     05  FILLER                                PIC X(20)
013100                                                VALUE SPACES.
013200******************************************************************
013300*  FIELD DICTIONARY WORK AREAS                                   *
013400******************************************************************
013500 01  WS-DICT-HEADER-COLS.
013600     05  FILLER                                PIC X(01) VALUE SPACE.
013700     05  WS-DICT-HDR-COL     OCCURS 10 TIMES  PIC X(20).
013800     05  WS-DICT-HDR-COUNT                    PIC 9(02) COMP
013900                                                VALUE ZERO.
014000     05  WS-DICT-NAME-COL-IDX                 PIC 9(02) COMP
014100                                                VALUE 1.
014200 01  WS-DICT-DATA-COLS.
014300     05  FILLER                                PIC X(01) VALUE SPACE.
014400     05  WS-DICT-DTA-COL     OCCURS 10 TIMES  PIC X(20).
014500     05  WS-DICT-DTA-COUNT                    PIC 9(02) COMP
014600                                                VALUE ZERO.
014700 01  WS-FIELD-DICT.
014800     05  FILLER                                PIC X(01) VALUE SPACE.
014900     05  WS-FIELD-DICT-COUNT                  PIC 9(03) COMP
015000                                                VALUE ZERO.
015100     05  WS-FIELD-DICT-ENTRY OCCURS 1 TO 200 TIMES
015200                             DEPENDING ON WS-FIELD-DICT-COUNT
015300                             INDEXED BY IDX-DICT.
015400         10  WS-FIELD-DICT-NAME               PIC X(24).
015500******************************************************************
015600*  ASSIGNED HEADER TABLE  (COLUMN 1 .. MAX-COLUMNS)              *
015700******************************************************************
015800 01  WS-HEADER-TABLE.
015900     05  FILLER                                PIC X(01) VALUE SPACE.
016000     05  WS-HEADER-COUNT                      PIC 9(02) COMP
016100                                                VALUE ZERO.
016200     05  WS-HEADER-ENTRY     OCCURS 24 TIMES
016300                             INDEXED BY IDX-HDR.
016400         10  WS-HEADER-NAME                   PIC X(24).
016500         10  WS-HEADER-NORM                   PIC X(24).
016600 01  WS-COLUMN-ROLES.
016700     05  FILLER                                PIC X(01) VALUE SPACE.
016800     05  WS-COL-STARTNR                       PIC 9(02) COMP
016900                                                VALUE ZERO.
017000     05  WS-COL-PRIMARY                       PIC 9(02) COMP
017100                                                VALUE ZERO.
017200     05  WS-COL-SECONDARY                     PIC 9(02) COMP
017300                                                VALUE ZERO.
017400     05  WS-COL-RELAY                         PIC 9(02) COMP
017500                                                VALUE ZERO.
017600     05  WS-COL-TIME                          PIC 9(02) COMP
017700                                                VALUE ZERO.
017800******************************************************************
017900*  SHOT ROW TABLE - ONE ENTRY PER DATA ROW OF THE SHOT FILE      *
018000******************************************************************
018100 01  WS-DELIMITER-AREA.
018200     05  FILLER                                PIC X(01) VALUE SPACE.
018300     05  WS-DELIMITER-CHAR                    PIC X(01) VALUE ';'.
018400     05  WS-SEMICOLON-COUNT                   PIC 9(03) COMP
018500                                                VALUE ZERO.
018600     05  WS-COMMA-COUNT                       PIC 9(03) COMP
018700                                                VALUE ZERO.
018800 01  WS-SHOT-TABLE.
018900     05  FILLER                                PIC X(01) VALUE SPACE.
019000     05  WS-SHOT-COUNT                        PIC 9(04) COMP
019100                                                VALUE ZERO.
019200     05  WS-SHOT-ROW         OCCURS 1 TO 5000 TIMES
019300                             DEPENDING ON WS-SHOT-COUNT
019400                             INDEXED BY IDX-ROW.
019500         10  WS-SR-COLUMN    OCCURS 24 TIMES  PIC X(20).
019600         10  WS-SR-COLUMN-COUNT                PIC 9(02) COMP.
019700         10  WS-SR-INCLUDED                   PIC X(01)
019800                                                VALUE 'Y'.
019900             88  SR-INCLUDED                   VALUE 'Y'.
020000             88  SR-EXCLUDED                   VALUE 'N'.
020100         10  WS-SR-DECIMAL-PRESENT             PIC X(01)
020200                                                VALUE 'N'.
020300             88  SR-DECIMAL-PRESENT             VALUE 'Y'.
020400         10  WS-SR-INTEGER-PRESENT             PIC X(01)
020500                                                VALUE 'N'.
020600             88  SR-INTEGER-PRESENT             VALUE 'Y'.
020700         10  WS-SR-DECIMAL-SCORE              PIC S9(05)V9(04)
020800                                                COMP-3.
020900         10  WS-SR-INTEGER-SCORE              PIC S9(05) COMP-3.
021000 01  WS-FILTERED-SEQ.
021100     05  FILLER                                PIC X(01) VALUE SPACE.
021200     05  WS-FILTERED-SEQ-COUNT                PIC 9(04) COMP
021300                                                VALUE ZERO.
021400     05  WS-FILTERED-SEQ-ENTRY OCCURS 1 TO 5000 TIMES
021500                               DEPENDING ON WS-FILTERED-SEQ-COUNT
021600                               INDEXED BY IDX-FSEQ.
021700         10  WS-FSEQ-ORIGINAL-ROW              PIC 9(04) COMP.
021800 01  WS-EXCLUDE-POS-WORK                        PIC 9(05) COMP.
021900******************************************************************
022000*  CONTROL-CARD SELECTION VALUES                                 *
022100******************************************************************
022200 01  WS-CTL-SELECTION.
022300     05  FILLER                                PIC X(01) VALUE SPACE.
022400     05  WS-CTL-RELAY                         PIC X(04) VALUE
022500                                                SPACES.
022600     05  WS-CTL-STARTNR-SW                    PIC X(01) VALUE
022700                                                'N'.
022800         88  CTL-STARTNR-FILTER-ACTIVE         VALUE 'Y'.
022900     05  WS-CTL-STARTNR-COUNT                 PIC 9(03) COMP
023000                                                VALUE ZERO.
023100     05  WS-CTL-STARTNR-LIST OCCURS 1 TO 200 TIMES
023200                             DEPENDING ON WS-CTL-STARTNR-COUNT
023300                             INDEXED BY IDX-CTLSNR.
023400         10  WS-CTL-STARTNR-ONE               PIC X(08).
023500     05  WS-CTL-EXCLUDE-COUNT                 PIC 9(03) COMP
023600                                                VALUE ZERO.
023700     05  WS-CTL-EXCLUDE-LIST OCCURS 1 TO 200 TIMES
023800                             DEPENDING ON WS-CTL-EXCLUDE-COUNT
023900                             INDEXED BY IDX-CTLEXC.
024000         10  WS-CTL-EXCLUDE-ONE               PIC 9(05).
024100******************************************************************
024200*  COMPETITOR SUMMARY TABLE                                      *
024300******************************************************************
024400 01  WS-SUMMARY-TABLE.
024500     05  FILLER                                PIC X(01) VALUE SPACE.
024600     05  WS-SUM-COUNT                         PIC 9(03) COMP
024700                                                VALUE ZERO.
024800     05  WS-SUM-ENTRY        OCCURS 1 TO 999 TIMES
024900                             DEPENDING ON WS-SUM-COUNT
025000                             INDEXED BY IDX-SUM.
025100         10  WS-SUM-STARTNR                   PIC X(08).
025200         10  WS-SUM-SHOT-COUNT                PIC 9(05) COMP-3.
025300         10  WS-SUM-DEC-SUM                   PIC S9(07)V9(04)
025400                                                COMP-3.
025500         10  WS-SUM-DEC-CNT                   PIC 9(05) COMP-3.
025600         10  WS-SUM-INT-SUM                   PIC S9(07) COMP-3.
025700         10  WS-SUM-INT-CNT                   PIC 9(05) COMP-3.
025800         10  WS-SUM-SORT-NUMERIC-FLAG          PIC 9(01).
025900         10  WS-SUM-SORT-PADDED               PIC X(10).
026000 01  WS-SUM-SWAP-AREA                          PIC X(50).
026100******************************************************************
026200*  NUMERIC-FIELD PARSER WORK AREA (NO INTRINSIC FUNCTIONS USED)  *
026300******************************************************************
026400 01  WS-PARSE-WORK.
026500     05  FILLER                                PIC X(01) VALUE SPACE.
026600     05  WS-PARSE-INPUT                       PIC X(20).
026700     05  WS-PARSE-INPUT-TBL REDEFINES WS-PARSE-INPUT.
026800         10  WS-PARSE-CHAR   OCCURS 20 TIMES  PIC X(01).
026900     05  WS-PARSE-DIGIT-TBL REDEFINES WS-PARSE-INPUT.
027000         10  WS-PARSE-DIGIT  OCCURS 20 TIMES  PIC 9(01).
027100     05  WS-PARSE-FIRST                       PIC 9(02) COMP
027200                                                VALUE ZERO.
027300     05  WS-PARSE-LAST                        PIC 9(02) COMP
027400                                                VALUE ZERO.
027500     05  WS-PARSE-POS                         PIC 9(02) COMP
027600                                                VALUE ZERO.
027700     05  WS-PARSE-SIGN                        PIC S9(01) COMP
027800                                                VALUE +1.
027900     05  WS-PARSE-SEEN-DOT                    PIC X(01)
028000                                                VALUE 'N'.
028100         88  PARSE-SEEN-DOT-YES                 VALUE 'Y'.
028200     05  WS-PARSE-DEC-DIGITS                  PIC 9(02) COMP
028300                                                VALUE ZERO.
028400     05  WS-PARSE-VALID                       PIC X(01)
028500                                                VALUE 'Y'.
028600         88  PARSE-IS-VALID                     VALUE 'Y'.
028700     05  WS-PARSE-PRESENT                     PIC X(01)
028800                                                VALUE 'N'.
028900         88  PARSE-VALUE-PRESENT                VALUE 'Y'.
029000     05  WS-PARSE-ACCUM                       PIC S9(09)V9(08)
029100                                                COMP-3 VALUE ZERO.
029200     05  WS-PARSE-SCALE                       PIC S9(09)V9(08)
029300                                                COMP-3 VALUE 1.
029400     05  WS-PARSE-RESULT                      PIC S9(05)V9(04)
029500                                                COMP-3 VALUE ZERO.
029600     05  WS-PARSE-INT-PART                    PIC S9(05) COMP-3
029700                                                VALUE ZERO.
029800 01  WS-CASE-CONVERT-TABLES.
029900     05  FILLER                                PIC X(01) VALUE SPACE.
030000     05  WS-UPPER-CHARS       PIC X(26) VALUE
030100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
030200     05  WS-LOWER-CHARS       PIC X(26) VALUE
030300         'abcdefghijklmnopqrstuvwxyz'.
030400 01  WS-NORMALIZE-WORK.
030500     05  FILLER                                PIC X(01) VALUE SPACE.
030600     05  WS-NORM-TEMP                         PIC X(24).
030700     05  WS-NORM-TEMP-TBL REDEFINES WS-NORM-TEMP.
030800         10  WS-NORM-CHAR    OCCURS 24 TIMES  PIC X(01).
030900     05  WS-NORM-OUT                          PIC X(24).
031000     05  WS-NORM-OUT-TBL REDEFINES WS-NORM-OUT.
031100         10  WS-NORM-OUT-CHAR OCCURS 24 TIMES PIC X(01).
031200     05  WS-NORM-IN-POS                       PIC 9(02) COMP
031300                                                VALUE ZERO.
031400     05  WS-NORM-OUT-POS                      PIC 9(02) COMP
031500                                                VALUE ZERO.
031600******************************************************************
031700*  PRINT LINES                                                   *
031800******************************************************************
031900 01  HEADING-LINE-1.
032000     05  FILLER                               PIC X(30) VALUE
032100         'SIUS SCORE SUMMARY BY COMPETI'.
032200     05  FILLER                               PIC X(03) VALUE
032300         'TOR'.
032400     05  FILLER                               PIC X(10) VALUE
032500         SPACES.
032600     05  HL1-RUN-DATE                         PIC 9(08) VALUE
032700                                                ZEROES.
032800     05  FILLER                               PIC X(49) VALUE
032900                                                SPACES.
033000 01  HEADING-LINE-2.
033100     05  FILLER                               PIC X(08) VALUE
033200         'START-NR'.
033300     05  FILLER                               PIC X(01) VALUE
033400                                                SPACES.
033500     05  FILLER                               PIC X(05) VALUE
033600         'COUNT'.
033700     05  FILLER                               PIC X(01) VALUE
033800                                                SPACES.
033900     05  FILLER                               PIC X(12) VALUE
034000         'DECIMAL-SUM '.
034100     05  FILLER                               PIC X(01) VALUE
034200                                                SPACES.
034300     05  FILLER                               PIC X(10) VALUE
034400         'DECIML-AVG'.
034500     05  FILLER                               PIC X(01) VALUE
034600                                                SPACES.
034700     05  FILLER                               PIC X(08) VALUE
034800         'INT-SUM '.
034900     05  FILLER                               PIC X(01) VALUE
035000                                                SPACES.
035100     05  FILLER                               PIC X(10) VALUE
035200         'INTGR-AVG '.
035300     05  FILLER                               PIC X(43) VALUE
035400                                                SPACES.
035500 01  DETAIL-LINE.
035600     05  DL-STARTNR                           PIC X(08).
035700     05  FILLER                               PIC X(01) VALUE
035800                                                SPACES.
035900     05  DL-COUNT                             PIC ZZZZ9.
036000     05  FILLER                               PIC X(01) VALUE
036100                                                SPACES.
036200     05  DL-DEC-SUM                           PIC -ZZZZZZ9.9999.
036300     05  FILLER                               PIC X(01) VALUE
036400                                                SPACES.
036500     05  DL-DEC-MEAN                          PIC -ZZZZ9.9999.
036600     05  FILLER                               PIC X(01) VALUE
036700                                                SPACES.
036800     05  DL-INT-SUM                           PIC -ZZZZZZ9.
036900     05  FILLER                               PIC X(01) VALUE
037000                                                SPACES.
037100     05  DL-INT-MEAN                          PIC -ZZZZ9.9999.
037200     05  FILLER                               PIC X(38) VALUE
037300                                                SPACES.
037400 01  TRAILER-LINE.
037500     05  FILLER                               PIC X(14) VALUE
037600         'SHOTS READ    '.
037700     05  TL-SHOTS-READ                        PIC ZZZZ9.
037800     05  FILLER                               PIC X(04) VALUE
037900                                                SPACES.
038000     05  FILLER                               PIC X(14) VALUE
038100         'SHOTS SELECTED'.
038200     05  TL-SHOTS-SELECTED                    PIC ZZZZ9.
038300     05  FILLER                               PIC X(04) VALUE
038400                                                SPACES.
038500     05  FILLER                               PIC X(12) VALUE
038600         'COMPETITORS '.
038700     05  TL-COMPETITORS                       PIC ZZ9.
038800     05  FILLER                               PIC X(34) VALUE
038900                                                SPACES.
039000 PROCEDURE DIVISION.
039100 DECLARATIVES.
039200 SHOT-FILE-HANDLER SECTION.
039300     USE AFTER ERROR PROCEDURE ON SHOTFILE.
039400 0000-SHOTFILE-STATUS-CHECK.
039500     DISPLAY 'SIUSUMRP - I/O ERROR ON SHOTFILE, STATUS='
039600             FS-SHOTFILE
039700     STOP RUN.
039800 END DECLARATIVES.
039900 MAIN-PARAGRAPH.
040000     PERFORM 1000-BEGIN-INITIALIZE
040100        THRU 1000-END-INITIALIZE
040200     PERFORM 1100-BEGIN-LOAD-FIELD-DICT
040300        THRU 1100-END-LOAD-FIELD-DICT
040400     PERFORM 1200-BEGIN-LOAD-SHOTFILE
040500        THRU 1200-END-LOAD-SHOTFILE
040600     PERFORM 1300-BEGIN-LOAD-CONTROL-CARD
040700        THRU 1300-END-LOAD-CONTROL-CARD
040800     PERFORM 2000-BEGIN-ASSIGN-HEADERS
040900        THRU 2000-END-ASSIGN-HEADERS
041000     PERFORM 2500-BEGIN-IDENTIFY-COLUMNS
041100        THRU 2500-END-IDENTIFY-COLUMNS
041200     PERFORM 3000-BEGIN-FILTER-ROWS
041300        THRU 3000-END-FILTER-ROWS
041400     PERFORM 4000-BEGIN-DERIVE-SCORES
041500        THRU 4000-END-DERIVE-SCORES
041600     PERFORM 5000-BEGIN-SUMMARIZE
041700        THRU 5000-END-SUMMARIZE
041800     PERFORM 6000-BEGIN-ORDER-STARTNRS
041900        THRU 6000-END-ORDER-STARTNRS
042000     PERFORM 7000-BEGIN-PRINT-REPORT
042100        THRU 7000-END-PRINT-REPORT
042200     PERFORM 9000-BEGIN-FINISH
042300        THRU 9000-END-FINISH
042400     STOP RUN.
042500******************************************************************
042600* 1000  RUN INITIALIZATION.                                      *
042700******************************************************************
042800 1000-BEGIN-INITIALIZE.
042900     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
043000     MOVE ZERO TO WS-SHOTS-READ WS-SHOTS-SELECTED
043100                  WS-COMPETITORS-PRINTED.
043200 1000-END-INITIALIZE.
043300     EXIT.
043400******************************************************************
043500* 1100  LOAD FIELD DICTIONARY - FIRST RECORD IS THE HEADER.      *
043600******************************************************************
043700 1100-BEGIN-LOAD-FIELD-DICT.
043800     MOVE 1 TO WS-DICT-NAME-COL-IDX
043900     MOVE ZERO TO WS-FIELD-DICT-COUNT
044000     OPEN INPUT FIELDDIC
044100     IF FS-FIELDDIC NOT = '00'
044200         MOVE 'CANNOT ASSIGN COLUMN NAMES - NO FIELD DICTIONARY'
044300           TO WS-ABORT-MESSAGE
044400         GO TO 9900-ABORT-RUN
044500     END-IF
044600     READ FIELDDIC
044700         AT END
044800             MOVE 'CANNOT ASSIGN COLUMN NAMES - EMPTY DICTIONARY'
044900               TO WS-ABORT-MESSAGE
045000             CLOSE FIELDDIC
045100             GO TO 9900-ABORT-RUN
045200     END-READ
045300     PERFORM 1110-SPLIT-DICT-HEADER
045400        THRU 1110-EXIT-SPLIT-DICT-HEADER
045500     PERFORM 1120-BEGIN-READ-DICT-DATA
045600        THRU 1120-END-READ-DICT-DATA
045700       UNTIL FS-FIELDDIC NOT = '00'
045800     CLOSE FIELDDIC
045900     IF WS-FIELD-DICT-COUNT = ZERO
046000         MOVE 'CANNOT ASSIGN COLUMN NAMES - NO FIELD DICTIONARY'
046100           TO WS-ABORT-MESSAGE
046200         GO TO 9900-ABORT-RUN
046300     END-IF.
046400 1100-END-LOAD-FIELD-DICT.
046500     EXIT.
046600 1110-SPLIT-DICT-HEADER.
046700     MOVE ZERO TO WS-DICT-HDR-COUNT
046800     UNSTRING FIELDDIC-RECORD DELIMITED BY X'09'
046900         INTO WS-DICT-HDR-COL (1) WS-DICT-HDR-COL (2)
047000              WS-DICT-HDR-COL (3) WS-DICT-HDR-COL (4)
047100              WS-DICT-HDR-COL (5) WS-DICT-HDR-COL (6)
047200              WS-DICT-HDR-COL (7) WS-DICT-HDR-COL (8)
047300              WS-DICT-HDR-COL (9) WS-DICT-HDR-COL (10)
047400         TALLYING IN WS-DICT-HDR-COUNT
047500     END-UNSTRING
047600     MOVE 1 TO WS-DICT-NAME-COL-IDX
047700     MOVE 1 TO WS-PARSE-POS
047800     PERFORM 1111-BEGIN-FIND-NAME-COLUMN
047900        THRU 1111-END-FIND-NAME-COLUMN
048000     VARYING WS-PARSE-POS FROM 1 BY 1
048100        UNTIL WS-PARSE-POS > WS-DICT-HDR-COUNT.
048200 1110-EXIT-SPLIT-DICT-HEADER.
048300     EXIT.
048400 1111-BEGIN-FIND-NAME-COLUMN.
048500     MOVE WS-DICT-HDR-COL (WS-PARSE-POS) TO WS-NORM-TEMP
048600     PERFORM 8100-BEGIN-NORMALIZE-NAME
048700        THRU 8100-END-NORMALIZE-NAME
048800     IF WS-NORM-OUT = 'field' OR WS-NORM-OUT = 'fields'
048900         MOVE WS-PARSE-POS TO WS-DICT-NAME-COL-IDX
049000     END-IF.
049100 1111-END-FIND-NAME-COLUMN.
049200     EXIT.
049300 1120-BEGIN-READ-DICT-DATA.
049400     READ FIELDDIC
049500         AT END
049600             CONTINUE
049700         NOT AT END
049800             PERFORM 1121-BEGIN-ADD-DICT-ENTRY
049900                THRU 1121-END-ADD-DICT-ENTRY
050000     END-READ.
050100 1120-END-READ-DICT-DATA.
050200     EXIT.
050300 1121-BEGIN-ADD-DICT-ENTRY.
050400     MOVE ZERO TO WS-DICT-DTA-COUNT
050500     MOVE SPACES TO WS-DICT-DTA-COL (1) WS-DICT-DTA-COL (2)
050600                    WS-DICT-DTA-COL (3) WS-DICT-DTA-COL (4)
050700                    WS-DICT-DTA-COL (5) WS-DICT-DTA-COL (6)
050800                    WS-DICT-DTA-COL (7) WS-DICT-DTA-COL (8)
050900                    WS-DICT-DTA-COL (9) WS-DICT-DTA-COL (10)
051000     UNSTRING FIELDDIC-RECORD DELIMITED BY X'09'
051100         INTO WS-DICT-DTA-COL (1) WS-DICT-DTA-COL (2)
051200              WS-DICT-DTA-COL (3) WS-DICT-DTA-COL (4)
051300              WS-DICT-DTA-COL (5) WS-DICT-DTA-COL (6)
051400              WS-DICT-DTA-COL (7) WS-DICT-DTA-COL (8)
051500              WS-DICT-DTA-COL (9) WS-DICT-DTA-COL (10)
051600         TALLYING IN WS-DICT-DTA-COUNT
051700     END-UNSTRING
051800     IF WS-DICT-NAME-COL-IDX NOT > WS-DICT-DTA-COUNT
051900        AND WS-DICT-DTA-COL (WS-DICT-NAME-COL-IDX) NOT = SPACES
052000        AND WS-FIELD-DICT-COUNT < WS-MAX-DICT-ENTRIES
052100           ADD CTE-01 TO WS-FIELD-DICT-COUNT
052200           MOVE WS-DICT-DTA-COL (WS-DICT-NAME-COL-IDX)
052300             TO WS-FIELD-DICT-NAME (WS-FIELD-DICT-COUNT)
052400     END-IF.
052500 1121-END-ADD-DICT-ENTRY.
052600     EXIT.
052700******************************************************************
052800* 1200  LOAD SHOT FILE - HEADERLESS, DELIMITER AUTODETECTED.     *
052900******************************************************************
053000 1200-BEGIN-LOAD-SHOTFILE.
053100     MOVE ZERO TO WS-SHOT-COUNT
053200     OPEN INPUT SHOTFILE
053300     IF FS-SHOTFILE NOT = '00'
053400         MOVE 'NO DATA ROWS - CANNOT OPEN SHOT FILE'
053500           TO WS-ABORT-MESSAGE
053600         GO TO 9900-ABORT-RUN
053700     END-IF
053800     READ SHOTFILE
053900         AT END
054000             MOVE 'NO DATA ROWS'  TO WS-ABORT-MESSAGE
054100             CLOSE SHOTFILE
054200             GO TO 9900-ABORT-RUN
054300     END-READ
054400     PERFORM 1210-BEGIN-DETECT-DELIMITER
054500        THRU 1210-END-DETECT-DELIMITER
054600     PERFORM 1220-BEGIN-ADD-SHOT-ROW
054700        THRU 1220-END-ADD-SHOT-ROW
054800     PERFORM 1230-BEGIN-READ-SHOT-DATA
054900        THRU 1230-END-READ-SHOT-DATA
055000       UNTIL FS-SHOTFILE NOT = '00'
055100     CLOSE SHOTFILE
055200     IF WS-SHOT-COUNT = ZERO
055300         MOVE 'NO DATA ROWS' TO WS-ABORT-MESSAGE
055400         GO TO 9900-ABORT-RUN
055500     END-IF.
055600 1200-END-LOAD-SHOTFILE.
055700     EXIT.
055800 1210-BEGIN-DETECT-DELIMITER.
055900     MOVE ZERO TO WS-SEMICOLON-COUNT WS-COMMA-COUNT
056000     INSPECT SHOTFILE-RECORD TALLYING WS-SEMICOLON-COUNT
056100         FOR ALL ';'
056200     INSPECT SHOTFILE-RECORD TALLYING WS-COMMA-COUNT
056300         FOR ALL ','
056400     MOVE ';' TO WS-DELIMITER-CHAR
056500     IF WS-SEMICOLON-COUNT = ZERO AND WS-COMMA-COUNT > ZERO
056600         MOVE ',' TO WS-DELIMITER-CHAR
056700     END-IF.
056800 1210-END-DETECT-DELIMITER.
056900     EXIT.
057000 1220-BEGIN-ADD-SHOT-ROW.
057100     IF WS-SHOT-COUNT < WS-MAX-ROWS
057200         ADD CTE-01 TO WS-SHOT-COUNT
057300         ADD CTE-01 TO WS-SHOTS-READ
057400         MOVE SPACES TO WS-SR-COLUMN (WS-SHOT-COUNT, 1)
057500         PERFORM 8200-BEGIN-CLEAR-ROW-COLUMNS
057600            THRU 8200-END-CLEAR-ROW-COLUMNS
057700         MOVE ZERO  TO WS-SR-COLUMN-COUNT (WS-SHOT-COUNT)
057800         MOVE 'Y'   TO WS-SR-INCLUDED (WS-SHOT-COUNT)
057900         UNSTRING SHOTFILE-RECORD DELIMITED BY WS-DELIMITER-CHAR
058000             INTO WS-SR-COLUMN (WS-SHOT-COUNT, 1)
058100                  WS-SR-COLUMN (WS-SHOT-COUNT, 2)
058200                  WS-SR-COLUMN (WS-SHOT-COUNT, 3)
058300                  WS-SR-COLUMN (WS-SHOT-COUNT, 4)
058400                  WS-SR-COLUMN (WS-SHOT-COUNT, 5)
058500                  WS-SR-COLUMN (WS-SHOT-COUNT, 6)
058600                  WS-SR-COLUMN (WS-SHOT-COUNT, 7)
058700                  WS-SR-COLUMN (WS-SHOT-COUNT, 8)
058800                  WS-SR-COLUMN (WS-SHOT-COUNT, 9)
058900                  WS-SR-COLUMN (WS-SHOT-COUNT, 10)
059000                  WS-SR-COLUMN (WS-SHOT-COUNT, 11)
059100                  WS-SR-COLUMN (WS-SHOT-COUNT, 12)
059200                  WS-SR-COLUMN (WS-SHOT-COUNT, 13)
059300                  WS-SR-COLUMN (WS-SHOT-COUNT, 14)
059400                  WS-SR-COLUMN (WS-SHOT-COUNT, 15)
059500                  WS-SR-COLUMN (WS-SHOT-COUNT, 16)
059600                  WS-SR-COLUMN (WS-SHOT-COUNT, 17)
059700                  WS-SR-COLUMN (WS-SHOT-COUNT, 18)
059800                  WS-SR-COLUMN (WS-SHOT-COUNT, 19)
059900                  WS-SR-COLUMN (WS-SHOT-COUNT, 20)
060000                  WS-SR-COLUMN (WS-SHOT-COUNT, 21)
060100                  WS-SR-COLUMN (WS-SHOT-COUNT, 22)
060200                  WS-SR-COLUMN (WS-SHOT-COUNT, 23)
060300                  WS-SR-COLUMN (WS-SHOT-COUNT, 24)
060400             TALLYING IN WS-SR-COLUMN-COUNT (WS-SHOT-COUNT)
060500         END-UNSTRING
060600     END-IF.
060700 1220-END-ADD-SHOT-ROW.
060800     EXIT.
060900 1230-BEGIN-READ-SHOT-DATA.
061000     READ SHOTFILE
061100         AT END
061200             CONTINUE
061300         NOT AT END
061400             PERFORM 1220-BEGIN-ADD-SHOT-ROW
061500                THRU 1220-END-ADD-SHOT-ROW
061600     END-READ.
061700 1230-END-READ-SHOT-DATA.
061800     EXIT.
061900******************************************************************
062000* 1300  LOAD CONTROL CARD - RELAY / START-NR / EXCLUSION SET.    *
062100******************************************************************
062200 1300-BEGIN-LOAD-CONTROL-CARD.
062300     MOVE SPACES TO WS-CTL-RELAY
062400     MOVE 'N'    TO WS-CTL-STARTNR-SW
062500     MOVE ZERO   TO WS-CTL-STARTNR-COUNT WS-CTL-EXCLUDE-COUNT
062600     OPEN INPUT CTLCARD
062700     IF FS-CTLCARD = '00'
062800         PERFORM 1310-BEGIN-READ-ONE-CTL-REC
062900            THRU 1310-END-READ-ONE-CTL-REC
063000           UNTIL FS-CTLCARD NOT = '00'
063100         CLOSE CTLCARD
063200     END-IF.
063300 1300-END-LOAD-CONTROL-CARD.
063400     EXIT.
063500 1310-BEGIN-READ-ONE-CTL-REC.
063600     READ CTLCARD
063700         AT END
063800             CONTINUE
063900         NOT AT END
064000             PERFORM 1320-BEGIN-APPLY-CTL-REC
064100                THRU 1320-END-APPLY-CTL-REC
064200     END-READ.
064300 1310-END-READ-ONE-CTL-REC.
064400     EXIT.
064500 1320-BEGIN-APPLY-CTL-REC.
064600     EVALUATE TRUE
064700         WHEN CTL-TYPE-HEADER
064800             MOVE CTL-RELAY-FILTER TO WS-CTL-RELAY
064900             MOVE CTL-STARTNR-SW   TO WS-CTL-STARTNR-SW
065000         WHEN CTL-TYPE-STARTNR
065100             IF WS-CTL-STARTNR-COUNT < WS-MAX-STARTNR-LIST
065200                 ADD CTE-01 TO WS-CTL-STARTNR-COUNT
065300                 MOVE CTL-STARTNR-VALUE
065400                   TO WS-CTL-STARTNR-ONE (WS-CTL-STARTNR-COUNT)
065500             END-IF
065600         WHEN CTL-TYPE-EXCLUDE
065700             IF WS-CTL-EXCLUDE-COUNT < 200
065800                 ADD CTE-01 TO WS-CTL-EXCLUDE-COUNT
065900                 MOVE CTL-EXCLUDE-POSITION
066000                   TO WS-CTL-EXCLUDE-ONE (WS-CTL-EXCLUDE-COUNT)
066100             END-IF
066200     END-EVALUATE.
066300 1320-END-APPLY-CTL-REC.
066400     EXIT.
066500******************************************************************
066600* 2000  ASSIGN HEADER NAMES TO THE SHOT FILE'S COLUMNS.          *
066700******************************************************************
066800 2000-BEGIN-ASSIGN-HEADERS.
066900     MOVE ZERO TO WS-HEADER-COUNT
067000     PERFORM 2010-BEGIN-FIND-MAX-COLUMN-COUNT
067100        THRU 2010-END-FIND-MAX-COLUMN-COUNT
067200     VARYING IDX-ROW FROM 1 BY 1
067300        UNTIL IDX-ROW > WS-SHOT-COUNT
067400     PERFORM 2020-BEGIN-ASSIGN-ONE-HEADER
067500        THRU 2020-END-ASSIGN-ONE-HEADER
067600     VARYING WS-PARSE-POS FROM 1 BY 1
067700        UNTIL WS-PARSE-POS > WS-HEADER-COUNT.
067800 2000-END-ASSIGN-HEADERS.
067900     EXIT.
068000 2010-BEGIN-FIND-MAX-COLUMN-COUNT.
068100     IF WS-SR-COLUMN-COUNT (IDX-ROW) > WS-HEADER-COUNT
068200         MOVE WS-SR-COLUMN-COUNT (IDX-ROW) TO WS-HEADER-COUNT
068300     END-IF.
068400 2010-END-FIND-MAX-COLUMN-COUNT.
068500     EXIT.
068600 2020-BEGIN-ASSIGN-ONE-HEADER.
068700     IF WS-PARSE-POS NOT > WS-FIELD-DICT-COUNT
068800         MOVE WS-FIELD-DICT-NAME (WS-PARSE-POS)
068900           TO WS-HEADER-NAME (WS-PARSE-POS)
069000     ELSE
069100         MOVE SPACES TO WS-HEADER-NAME (WS-PARSE-POS)
069200         STRING 'COLUMN ' DELIMITED BY SIZE
069300                WS-PARSE-POS  DELIMITED BY SIZE
069400             INTO WS-HEADER-NAME (WS-PARSE-POS)
069500     END-IF
069600     MOVE WS-HEADER-NAME (WS-PARSE-POS) TO WS-NORM-TEMP
069700     PERFORM 8100-BEGIN-NORMALIZE-NAME
069800        THRU 8100-END-NORMALIZE-NAME
069900     MOVE WS-NORM-OUT TO WS-HEADER-NORM (WS-PARSE-POS).
070000 2020-END-ASSIGN-ONE-HEADER.
070100     EXIT.
070200******************************************************************
070300* 2500  IDENTIFY START-NR / PRIMARY / SECONDARY / RELAY / TIME.  *
070400******************************************************************
070500 2500-BEGIN-IDENTIFY-COLUMNS.
070600     MOVE ZERO TO WS-COL-STARTNR WS-COL-PRIMARY
070700                  WS-COL-SECONDARY WS-COL-RELAY WS-COL-TIME
070800     PERFORM 2510-BEGIN-MATCH-ONE-HEADER
070900        THRU 2510-END-MATCH-ONE-HEADER
071000     VARYING WS-PARSE-POS FROM 1 BY 1
071100        UNTIL WS-PARSE-POS > WS-HEADER-COUNT
071200     IF WS-COL-STARTNR = ZERO AND WS-HEADER-COUNT > ZERO
071300         MOVE 1 TO WS-COL-STARTNR
071400     END-IF
071500     IF WS-COL-PRIMARY = ZERO
071600         MOVE 'NO PRIMARY SCORE COLUMN' TO WS-ABORT-MESSAGE
071700         GO TO 9900-ABORT-RUN
071800     END-IF.
071900 2500-END-IDENTIFY-COLUMNS.
072000     EXIT.
072100 2510-BEGIN-MATCH-ONE-HEADER.
072200     EVALUATE WS-HEADER-NORM (WS-PARSE-POS)
072300         WHEN 'startnr'
072400         WHEN 'startnumber'
072500         WHEN 'startno'
072600             MOVE WS-PARSE-POS TO WS-COL-STARTNR
072700         WHEN 'primaryscore'
072800         WHEN 'decimalscore'
072900             IF WS-COL-PRIMARY = ZERO
073000                 MOVE WS-PARSE-POS TO WS-COL-PRIMARY
073100             END-IF
073200         WHEN 'secondaryscore'
073300             MOVE WS-PARSE-POS TO WS-COL-SECONDARY
073400         WHEN 'relay'
073500             MOVE WS-PARSE-POS TO WS-COL-RELAY
073600         WHEN 'time'
073700             MOVE WS-PARSE-POS TO WS-COL-TIME
073800         WHEN OTHER
073900             IF WS-COL-PRIMARY = ZERO
074000                 PERFORM 2520-BEGIN-CHECK-DECIMAL-SCORE-TEXT
074100                    THRU 2520-END-CHECK-DECIMAL-SCORE-TEXT
074200             END-IF
074300             IF WS-COL-TIME = ZERO
074400                 PERFORM 2530-BEGIN-CHECK-TIME-TEXT
074500                    THRU 2530-END-CHECK-TIME-TEXT
074600             END-IF
074700     END-EVALUATE.
074800 2510-END-MATCH-ONE-HEADER.
074900     EXIT.
075000 2520-BEGIN-CHECK-DECIMAL-SCORE-TEXT.
075100     IF WS-HEADER-NORM (WS-PARSE-POS) (1:1) = 'd'
075200        AND (WS-HEADER-NORM (WS-PARSE-POS) (1:7) = 'decimal')
075300        AND (WS-HEADER-NORM (WS-PARSE-POS) NOT = SPACES)
075400         MOVE WS-PARSE-POS TO WS-COL-PRIMARY
075500     END-IF.
075600 2520-END-CHECK-DECIMAL-SCORE-TEXT.
075700     EXIT.
075800 2530-BEGIN-CHECK-TIME-TEXT.
075900     IF WS-HEADER-NAME (WS-PARSE-POS) (1:1) = 'T'
076000        OR WS-HEADER-NAME (WS-PARSE-POS) (1:1) = 't'
076100         MOVE WS-PARSE-POS TO WS-COL-TIME
076200     END-IF.
076300 2530-END-CHECK-TIME-TEXT.
076400     EXIT.
076500******************************************************************
076600* 3000  APPLY RELAY / START-NR / EXCLUDED-ROW FILTERING.         *
076700******************************************************************
076800 3000-BEGIN-FILTER-ROWS.
076900     PERFORM 3010-BEGIN-FILTER-ONE-ROW
077000        THRU 3010-END-FILTER-ONE-ROW
077100     VARYING IDX-ROW FROM 1 BY 1
077200        UNTIL IDX-ROW > WS-SHOT-COUNT
077300     MOVE ZERO TO WS-FILTERED-SEQ-COUNT
077400     PERFORM 3020-BEGIN-RECORD-FILTERED-SEQ
077500        THRU 3020-END-RECORD-FILTERED-SEQ
077600     VARYING IDX-ROW FROM 1 BY 1
077700        UNTIL IDX-ROW > WS-SHOT-COUNT
077800     PERFORM 3030-BEGIN-APPLY-ONE-EXCLUSION
077900        THRU 3030-END-APPLY-ONE-EXCLUSION
078000     VARYING IDX-CTLEXC FROM 1 BY 1
078100        UNTIL IDX-CTLEXC > WS-CTL-EXCLUDE-COUNT.
078200 3000-END-FILTER-ROWS.
078300     EXIT.
078400 3010-BEGIN-FILTER-ONE-ROW.
078500     MOVE 'Y' TO WS-SR-INCLUDED (IDX-ROW)
078600     IF WS-CTL-RELAY NOT = SPACES AND WS-COL-RELAY > ZERO
078700         IF WS-SR-COLUMN (IDX-ROW, WS-COL-RELAY) NOT = WS-CTL-RELAY
078800             MOVE 'N' TO WS-SR-INCLUDED (IDX-ROW)
078900         END-IF
079000     END-IF
079100     IF SR-INCLUDED (IDX-ROW) AND CTL-STARTNR-FILTER-ACTIVE
079200         MOVE 'N' TO WS-SR-INCLUDED (IDX-ROW)
079300         PERFORM 3011-BEGIN-CHECK-STARTNR-ALLOWED
079400            THRU 3011-END-CHECK-STARTNR-ALLOWED
079500         VARYING IDX-CTLSNR FROM 1 BY 1
079600            UNTIL IDX-CTLSNR > WS-CTL-STARTNR-COUNT
079700     END-IF
079800     IF SR-INCLUDED (IDX-ROW)
079900         ADD CTE-01 TO WS-SHOTS-SELECTED
080000     END-IF.
080100 3010-END-FILTER-ONE-ROW.
080200     EXIT.
080300 3011-BEGIN-CHECK-STARTNR-ALLOWED.
080400     IF WS-SR-COLUMN (IDX-ROW, WS-COL-STARTNR) =
080500        WS-CTL-STARTNR-ONE (IDX-CTLSNR)
080600         MOVE 'Y' TO WS-SR-INCLUDED (IDX-ROW)
080700     END-IF.
080800 3011-END-CHECK-STARTNR-ALLOWED.
080900     EXIT.
081000 3020-BEGIN-RECORD-FILTERED-SEQ.
081100     IF SR-INCLUDED (IDX-ROW)
081200         ADD CTE-01 TO WS-FILTERED-SEQ-COUNT
081300         MOVE IDX-ROW
081400           TO WS-FSEQ-ORIGINAL-ROW (WS-FILTERED-SEQ-COUNT)
081500     END-IF.
081600 3020-END-RECORD-FILTERED-SEQ.
081700     EXIT.
081800 3030-BEGIN-APPLY-ONE-EXCLUSION.
081900* EXCLUDE-ONE IS A 0-BASED POSITION WITHIN THE FILTERED SET.
082000     MOVE WS-CTL-EXCLUDE-ONE (IDX-CTLEXC) TO WS-EXCLUDE-POS-WORK
082100     ADD CTE-01 TO WS-EXCLUDE-POS-WORK
082200     IF WS-EXCLUDE-POS-WORK NOT > WS-FILTERED-SEQ-COUNT
082300         SET IDX-FSEQ TO WS-EXCLUDE-POS-WORK
082400         MOVE 'N' TO WS-SR-INCLUDED
082500                    (WS-FSEQ-ORIGINAL-ROW (IDX-FSEQ))
082600         SUBTRACT CTE-01 FROM WS-SHOTS-SELECTED
082700     END-IF.
082800 3030-END-APPLY-ONE-EXCLUSION.
082900     EXIT.
083000******************************************************************
083100* 4000  DERIVE DECIMAL AND INTEGER SCORES FOR INCLUDED ROWS.     *
083200******************************************************************
083300 4000-BEGIN-DERIVE-SCORES.
083400     MOVE 'N' TO WS-PARSE-VALID
083500     MOVE SPACES TO WS-ABORT-MESSAGE
083600     MOVE ZERO TO WS-DICT-HDR-COUNT
083700* WS-DICT-HDR-COUNT REUSED HERE AS THE DECIMAL-SEEN SWITCH (0/1).
083800     PERFORM 4100-BEGIN-SCAN-PRIMARY-ONE-ROW
083900        THRU 4100-END-SCAN-PRIMARY-ONE-ROW
084000     VARYING IDX-ROW FROM 1 BY 1
084100        UNTIL IDX-ROW > WS-SHOT-COUNT
084200     PERFORM 4300-BEGIN-DERIVE-ONE-ROW
084300        THRU 4300-END-DERIVE-ONE-ROW
084400     VARYING IDX-ROW FROM 1 BY 1
084500        UNTIL IDX-ROW > WS-SHOT-COUNT.
084600 4000-END-DERIVE-SCORES.
084700     EXIT.
084800 4100-BEGIN-SCAN-PRIMARY-ONE-ROW.
084900     IF SR-INCLUDED (IDX-ROW) AND WS-DICT-HDR-COUNT = ZERO
085000         MOVE WS-SR-COLUMN (IDX-ROW, WS-COL-PRIMARY)
085100           TO WS-PARSE-INPUT
085200         PERFORM 8300-BEGIN-PARSE-NUMERIC
085300            THRU 8300-END-PARSE-NUMERIC
085400         IF PARSE-VALUE-PRESENT AND WS-PARSE-DEC-DIGITS > ZERO
085500             PERFORM 8400-BEGIN-CHECK-FRACTION-NONZERO
085600                THRU 8400-END-CHECK-FRACTION-NONZERO
085700         END-IF
085800     END-IF.
085900 4100-END-SCAN-PRIMARY-ONE-ROW.
086000     EXIT.
086100 4300-BEGIN-DERIVE-ONE-ROW.
086200     MOVE 'N' TO WS-SR-DECIMAL-PRESENT (IDX-ROW)
086300                 WS-SR-INTEGER-PRESENT (IDX-ROW)
086400     MOVE ZERO TO WS-SR-DECIMAL-SCORE (IDX-ROW)
086500                  WS-SR-INTEGER-SCORE (IDX-ROW)
086600     IF SR-EXCLUDED (IDX-ROW)
086700         GO TO 4300-END-DERIVE-ONE-ROW
086800     END-IF
086900     MOVE WS-SR-COLUMN (IDX-ROW, WS-COL-PRIMARY) TO WS-PARSE-INPUT
087000     PERFORM 8300-BEGIN-PARSE-NUMERIC
087100        THRU 8300-END-PARSE-NUMERIC
087200     MOVE WS-PARSE-PRESENT TO WS-DICT-DTA-COL (1) (1:1)
087300     MOVE WS-PARSE-RESULT  TO WS-SUM-DEC-SUM (1)
087400* WS-SUM-DEC-SUM(1) IS SCRATCH HERE - PRIMARY VALUE HOLDER.
087500     IF WS-COL-SECONDARY > ZERO
087600         MOVE WS-SR-COLUMN (IDX-ROW, WS-COL-SECONDARY)
087700           TO WS-PARSE-INPUT
087800     ELSE
087900         MOVE SPACES TO WS-PARSE-INPUT
088000     END-IF
088100     PERFORM 8300-BEGIN-PARSE-NUMERIC
088200        THRU 8300-END-PARSE-NUMERIC
088300     IF WS-DICT-HDR-COUNT NOT = ZERO
088400         PERFORM 4310-BEGIN-DECIMAL-PRIMARY-CASE
088500            THRU 4310-END-DECIMAL-PRIMARY-CASE
088600     ELSE
088700         PERFORM 4320-BEGIN-INTEGER-PRIMARY-CASE
088800            THRU 4320-END-INTEGER-PRIMARY-CASE
088900     END-IF.
089000 4300-END-DERIVE-ONE-ROW.
089100     EXIT.
089200 4310-BEGIN-DECIMAL-PRIMARY-CASE.
089300* PRIMARY HAS DECIMALS: DECIMAL = PRIMARY, INTEGER = TRUNC(SEC)
089400* WHEN SEC PRESENT AND NONZERO, ELSE FLOOR(PRIMARY).
089500     IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
089600         MOVE 'Y' TO WS-SR-DECIMAL-PRESENT (IDX-ROW)
089700         MOVE WS-SUM-DEC-SUM (1) TO WS-SR-DECIMAL-SCORE (IDX-ROW)
089800     END-IF
089900     IF PARSE-VALUE-PRESENT AND WS-PARSE-RESULT NOT = 0
090000         MOVE 'Y' TO WS-SR-INTEGER-PRESENT (IDX-ROW)
090100         MOVE WS-PARSE-RESULT TO WS-SR-INTEGER-SCORE (IDX-ROW)
090200     ELSE
090300         IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
090400             MOVE 'Y' TO WS-SR-INTEGER-PRESENT (IDX-ROW)
090500             MOVE WS-SUM-DEC-SUM (1) TO WS-PARSE-RESULT
090600             PERFORM 8500-BEGIN-FLOOR-RESULT
090700                THRU 8500-END-FLOOR-RESULT
090800             MOVE WS-PARSE-RESULT TO WS-SR-INTEGER-SCORE (IDX-ROW)
090900         END-IF
091000     END-IF.
091100 4310-END-DECIMAL-PRIMARY-CASE.
091200     EXIT.
091300 4320-BEGIN-INTEGER-PRIMARY-CASE.
091400* PRIMARY IS INTEGER: INTEGER = TRUNC(PRIMARY), DECIMAL = SEC.
091500     IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
091600         MOVE 'Y' TO WS-SR-INTEGER-PRESENT (IDX-ROW)
091700         MOVE WS-SUM-DEC-SUM (1) TO WS-SR-INTEGER-SCORE (IDX-ROW)
091800     END-IF
091900     IF PARSE-VALUE-PRESENT
092000         MOVE 'Y' TO WS-SR-DECIMAL-PRESENT (IDX-ROW)
092100         MOVE WS-PARSE-RESULT TO WS-SR-DECIMAL-SCORE (IDX-ROW)
092200     END-IF.
092300 4320-END-INTEGER-PRIMARY-CASE.
092400     EXIT.
092500******************************************************************
092600* 5000  ACCUMULATE PER-COMPETITOR TOTALS.                        *
092700******************************************************************
092800 5000-BEGIN-SUMMARIZE.
092900     MOVE ZERO TO WS-SUM-COUNT
093000     PERFORM 5100-BEGIN-ACCUMULATE-ONE-ROW
093100        THRU 5100-END-ACCUMULATE-ONE-ROW
093200     VARYING IDX-ROW FROM 1 BY 1
093300        UNTIL IDX-ROW > WS-SHOT-COUNT.
093400 5000-END-SUMMARIZE.
093500     EXIT.
093600 5100-BEGIN-ACCUMULATE-ONE-ROW.
093700     IF SR-INCLUDED (IDX-ROW)
093800        AND WS-SR-COLUMN (IDX-ROW, WS-COL-STARTNR) NOT = SPACES
093900         PERFORM 5110-BEGIN-FIND-OR-ADD-ENTRY
094000            THRU 5110-END-FIND-OR-ADD-ENTRY
094100         PERFORM 5120-BEGIN-ACCUMULATE-INTO-ENTRY
094200            THRU 5120-END-ACCUMULATE-INTO-ENTRY
094300     END-IF.
094400 5100-END-ACCUMULATE-ONE-ROW.
094500     EXIT.
094600 5110-BEGIN-FIND-OR-ADD-ENTRY.
094700     MOVE ZERO TO WS-PARSE-POS
094800     PERFORM 5111-BEGIN-SEARCH-ONE-ENTRY
094900        THRU 5111-END-SEARCH-ONE-ENTRY
095000     VARYING IDX-SUM FROM 1 BY 1
095100        UNTIL IDX-SUM > WS-SUM-COUNT
095200     IF WS-PARSE-POS = ZERO
095300        AND WS-SUM-COUNT < WS-MAX-COMPETITORS
095400         ADD CTE-01 TO WS-SUM-COUNT
095500         MOVE WS-SR-COLUMN (IDX-ROW, WS-COL-STARTNR)
095600           TO WS-SUM-STARTNR (WS-SUM-COUNT)
095700         MOVE ZERO TO WS-SUM-SHOT-COUNT (WS-SUM-COUNT)
095800                      WS-SUM-DEC-SUM   (WS-SUM-COUNT)
095900                      WS-SUM-DEC-CNT   (WS-SUM-COUNT)
096000                      WS-SUM-INT-SUM   (WS-SUM-COUNT)
096100                      WS-SUM-INT-CNT   (WS-SUM-COUNT)
096200         MOVE WS-SUM-COUNT TO WS-PARSE-POS
096300     END-IF
096400     SET IDX-SUM TO WS-PARSE-POS.
096500 5110-END-FIND-OR-ADD-ENTRY.
096600     EXIT.
096700 5111-BEGIN-SEARCH-ONE-ENTRY.
096800     IF WS-PARSE-POS = ZERO
096900        AND WS-SUM-STARTNR (IDX-SUM) =
097000            WS-SR-COLUMN (IDX-ROW, WS-COL-STARTNR)
097100         SET WS-PARSE-POS TO IDX-SUM
097200     END-IF.
097300 5111-END-SEARCH-ONE-ENTRY.
097400     EXIT.
097500 5120-BEGIN-ACCUMULATE-INTO-ENTRY.
097600     ADD CTE-01 TO WS-SUM-SHOT-COUNT (IDX-SUM)
097700     IF SR-DECIMAL-PRESENT (IDX-ROW)
097800         ADD CTE-01 TO WS-SUM-DEC-CNT (IDX-SUM)
097900         ADD WS-SR-DECIMAL-SCORE (IDX-ROW)
098000           TO WS-SUM-DEC-SUM (IDX-SUM)
098100     END-IF
098200     IF SR-INTEGER-PRESENT (IDX-ROW)
098300         ADD CTE-01 TO WS-SUM-INT-CNT (IDX-SUM)
098400         ADD WS-SR-INTEGER-SCORE (IDX-ROW)
098500           TO WS-SUM-INT-SUM (IDX-SUM)
098600     END-IF.
098700 5120-END-ACCUMULATE-INTO-ENTRY.
098800     EXIT.
098900******************************************************************
099000* 6000  ORDER COMPETITORS - NON-NUMERIC FIRST, THEN NUMERIC ASC. *
099100******************************************************************
099200 6000-BEGIN-ORDER-STARTNRS.
099300     PERFORM 6010-BEGIN-BUILD-ONE-SORT-KEY
099400        THRU 6010-END-BUILD-ONE-SORT-KEY
099500     VARYING IDX-SUM FROM 1 BY 1
099600        UNTIL IDX-SUM > WS-SUM-COUNT
099700     PERFORM 6020-BEGIN-BUBBLE-PASS
099800        THRU 6020-END-BUBBLE-PASS
099900     VARYING WS-PARSE-FIRST FROM 1 BY 1
100000        UNTIL WS-PARSE-FIRST >= WS-SUM-COUNT.
100100 6000-END-ORDER-STARTNRS.
100200     EXIT.
100300 6010-BEGIN-BUILD-ONE-SORT-KEY.
100400* START NR IS PARSED THE SAME AS ANY OTHER NUMERIC COLUMN AND THE
100500* PARSED VALUE - NOT THE RAW LEFT-JUSTIFIED TEXT - IS MOVED INTO
100600* THE PADDED KEY, SO MOVE'S OWN ZERO-FILL LINES UP SHORT NUMBERS
100700* ON THE RIGHT.  A RAW TEXT MOVE LEFT "12" SORTING AFTER "100".
100800* TKT-0304.
100900     MOVE WS-SUM-STARTNR (IDX-SUM) TO WS-PARSE-INPUT
101000     PERFORM 8300-BEGIN-PARSE-NUMERIC
101100        THRU 8300-END-PARSE-NUMERIC
101200     IF PARSE-VALUE-PRESENT
101300         MOVE 1 TO WS-SUM-SORT-NUMERIC-FLAG (IDX-SUM)
101400         MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
101500         MOVE ZERO TO WS-SUM-SORT-PADDED (IDX-SUM)
101600         MOVE WS-PARSE-INT-PART TO WS-SUM-SORT-PADDED (IDX-SUM)
101700     ELSE
101800         MOVE 0 TO WS-SUM-SORT-NUMERIC-FLAG (IDX-SUM)
101900         MOVE WS-SUM-STARTNR (IDX-SUM)
102000           TO WS-SUM-SORT-PADDED (IDX-SUM)
102100     END-IF.
102200 6010-END-BUILD-ONE-SORT-KEY.
102300     EXIT.
102400 6020-BEGIN-BUBBLE-PASS.
102500     PERFORM 6021-BEGIN-COMPARE-ADJACENT
102600        THRU 6021-END-COMPARE-ADJACENT
102700     VARYING IDX-SUM FROM 1 BY 1
102800        UNTIL IDX-SUM >= WS-SUM-COUNT.
102900 6020-END-BUBBLE-PASS.
103000     EXIT.
103100 6021-BEGIN-COMPARE-ADJACENT.
103200     SET IDX-CTLSNR TO IDX-SUM
103300     SET IDX-CTLSNR UP BY 1
103400     IF WS-SUM-SORT-NUMERIC-FLAG (IDX-SUM) >
103500        WS-SUM-SORT-NUMERIC-FLAG (IDX-CTLSNR)
103600         PERFORM 6022-BEGIN-SWAP-ENTRIES
103700            THRU 6022-END-SWAP-ENTRIES
103800     ELSE
103900         IF WS-SUM-SORT-NUMERIC-FLAG (IDX-SUM) =
104000            WS-SUM-SORT-NUMERIC-FLAG (IDX-CTLSNR)
104100            AND WS-SUM-SORT-PADDED (IDX-SUM) >
104200                WS-SUM-SORT-PADDED (IDX-CTLSNR)
104300             PERFORM 6022-BEGIN-SWAP-ENTRIES
104400                THRU 6022-END-SWAP-ENTRIES
104500         END-IF
104600     END-IF.
104700 6021-END-COMPARE-ADJACENT.
104800     EXIT.
104900 6022-BEGIN-SWAP-ENTRIES.
105000     MOVE WS-SUM-ENTRY (IDX-SUM)    TO WS-SUM-SWAP-AREA
105100     MOVE WS-SUM-ENTRY (IDX-CTLSNR) TO WS-SUM-ENTRY (IDX-SUM)
105200     MOVE WS-SUM-SWAP-AREA          TO WS-SUM-ENTRY (IDX-CTLSNR).
105300 6022-END-SWAP-ENTRIES.
105400     EXIT.
105500******************************************************************
105600* 7000  PRINT THE SUMMARY REPORT.                                *
105700******************************************************************
105800 7000-BEGIN-PRINT-REPORT.
105900     OPEN OUTPUT SUMMRPT
106000     MOVE WS-RUN-DATE-CCYYMMDD TO HL1-RUN-DATE
106100     WRITE SUMMRPT-RECORD FROM HEADING-LINE-1
106200     WRITE SUMMRPT-RECORD FROM HEADING-LINE-2
106300     PERFORM 7010-BEGIN-PRINT-ONE-LINE
106400        THRU 7010-END-PRINT-ONE-LINE
106500     VARYING IDX-SUM FROM 1 BY 1
106600        UNTIL IDX-SUM > WS-SUM-COUNT
106700     MOVE WS-SHOTS-READ           TO TL-SHOTS-READ
106800     MOVE WS-SHOTS-SELECTED       TO TL-SHOTS-SELECTED
106900     MOVE WS-SUM-COUNT            TO TL-COMPETITORS
107000     WRITE SUMMRPT-RECORD FROM TRAILER-LINE
107100     CLOSE SUMMRPT.
107200 7000-END-PRINT-REPORT.
107300     EXIT.
107400 7010-BEGIN-PRINT-ONE-LINE.
107500     MOVE WS-SUM-STARTNR (IDX-SUM)     TO DL-STARTNR
107600     MOVE WS-SUM-SHOT-COUNT (IDX-SUM)  TO DL-COUNT
107700     IF WS-SUM-DEC-CNT (IDX-SUM) = ZERO
107800         MOVE SPACES TO DL-DEC-SUM DL-DEC-MEAN
107900     ELSE
108000         MOVE WS-SUM-DEC-SUM (IDX-SUM) TO DL-DEC-SUM
108100         COMPUTE WS-PARSE-ACCUM ROUNDED =
108200                 WS-SUM-DEC-SUM (IDX-SUM) / WS-SUM-DEC-CNT (IDX-SUM)
108300         MOVE WS-PARSE-ACCUM TO DL-DEC-MEAN
108400     END-IF
108500     IF WS-SUM-INT-CNT (IDX-SUM) = ZERO
108600         MOVE SPACES TO DL-INT-SUM DL-INT-MEAN
108700     ELSE
108800         MOVE WS-SUM-INT-SUM (IDX-SUM) TO DL-INT-SUM
108900         COMPUTE WS-PARSE-ACCUM ROUNDED =
109000                 WS-SUM-INT-SUM (IDX-SUM) / WS-SUM-INT-CNT (IDX-SUM)
109100         MOVE WS-PARSE-ACCUM TO DL-INT-MEAN
109200     END-IF
109300     WRITE SUMMRPT-RECORD FROM DETAIL-LINE
109400     ADD CTE-01 TO WS-COMPETITORS-PRINTED.
109500 7010-END-PRINT-ONE-LINE.
109600     EXIT.
109700******************************************************************
109800* 8100  NORMALIZE A NAME - TRIM, LOWERCASE, STRIP SEPARATORS.    *
109900******************************************************************
110000 8100-BEGIN-NORMALIZE-NAME.
110100     INSPECT WS-NORM-TEMP CONVERTING WS-UPPER-CHARS
110200                                   TO WS-LOWER-CHARS
110300     MOVE SPACES TO WS-NORM-OUT
110400     MOVE ZERO   TO WS-NORM-OUT-POS
110500     PERFORM 8110-BEGIN-COPY-ONE-CHAR
110600        THRU 8110-END-COPY-ONE-CHAR
110700     VARYING WS-NORM-IN-POS FROM 1 BY 1
110800        UNTIL WS-NORM-IN-POS > 24.
110900 8100-END-NORMALIZE-NAME.
111000     EXIT.
111100 8110-BEGIN-COPY-ONE-CHAR.
111200     IF WS-NORM-CHAR (WS-NORM-IN-POS) NOT = SPACE
111300        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '_'
111400        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '-'
111500         ADD CTE-01 TO WS-NORM-OUT-POS
111600         IF WS-NORM-OUT-POS NOT > 24
111700             MOVE WS-NORM-CHAR (WS-NORM-IN-POS)
111800               TO WS-NORM-OUT-CHAR (WS-NORM-OUT-POS)
111900         END-IF
112000     END-IF.
112100 8110-END-COPY-ONE-CHAR.
112200     EXIT.
112300******************************************************************
112400* 8200  CLEAR ALL COLUMN CELLS OF ONE SHOT ROW.                  *
112500******************************************************************
112600 8200-BEGIN-CLEAR-ROW-COLUMNS.
112700     PERFORM 8210-BEGIN-CLEAR-ONE-COLUMN
112800        THRU 8210-END-CLEAR-ONE-COLUMN
112900     VARYING WS-PARSE-POS FROM 1 BY 1
113000        UNTIL WS-PARSE-POS > 24.
113100 8200-END-CLEAR-ROW-COLUMNS.
113200     EXIT.
113300 8210-BEGIN-CLEAR-ONE-COLUMN.
113400     MOVE SPACES TO WS-SR-COLUMN (WS-SHOT-COUNT, WS-PARSE-POS).
113500 8210-END-CLEAR-ONE-COLUMN.
113600     EXIT.
113700******************************************************************
113800* 8300  PARSE A TEXT FIELD INTO A SIGNED PACKED NUMBER.          *
113900*       NO INTRINSIC FUNCTIONS - DIGIT BY DIGIT ACCUMULATION.    *
114000******************************************************************
114100 8300-BEGIN-PARSE-NUMERIC.
114200     MOVE 'N' TO WS-PARSE-PRESENT
114300     MOVE 'Y' TO WS-PARSE-VALID
114400     MOVE ZERO TO WS-PARSE-RESULT WS-PARSE-ACCUM
114500                  WS-PARSE-DEC-DIGITS
114600     MOVE 1    TO WS-PARSE-SCALE
114700     MOVE +1  TO WS-PARSE-SIGN
114800     MOVE 'N' TO WS-PARSE-SEEN-DOT
114900     MOVE ZERO TO WS-PARSE-FIRST WS-PARSE-LAST
115000     IF WS-PARSE-INPUT = SPACES
115100         GO TO 8300-END-PARSE-NUMERIC
115200     END-IF
115300     PERFORM 8310-BEGIN-FIND-BOUNDS
115400        THRU 8310-END-FIND-BOUNDS
115500     VARYING WS-PARSE-POS FROM 1 BY 1
115600        UNTIL WS-PARSE-POS > 20
115700     IF WS-PARSE-FIRST = ZERO
115800         GO TO 8300-END-PARSE-NUMERIC
115900     END-IF
116000     PERFORM 8320-BEGIN-SCAN-ONE-CHAR
116100        THRU 8320-END-SCAN-ONE-CHAR
116200     VARYING WS-PARSE-POS FROM WS-PARSE-FIRST BY 1
116300        UNTIL WS-PARSE-POS > WS-PARSE-LAST
116400     IF PARSE-IS-VALID
116500         MOVE 'Y' TO WS-PARSE-PRESENT
116600         COMPUTE WS-PARSE-RESULT ROUNDED =
116700                 WS-PARSE-SIGN * WS-PARSE-ACCUM
116800     END-IF.
116900 8300-END-PARSE-NUMERIC.
117000     EXIT.
117100 8310-BEGIN-FIND-BOUNDS.
117200     IF WS-PARSE-CHAR (WS-PARSE-POS) NOT = SPACE
117300         IF WS-PARSE-FIRST = ZERO
117400             MOVE WS-PARSE-POS TO WS-PARSE-FIRST
117500         END-IF
117600         MOVE WS-PARSE-POS TO WS-PARSE-LAST
117700     END-IF.
117800 8310-END-FIND-BOUNDS.
117900     EXIT.
118000 8320-BEGIN-SCAN-ONE-CHAR.
118100     EVALUATE WS-PARSE-CHAR (WS-PARSE-POS)
118200         WHEN '+'
118300             CONTINUE
118400         WHEN '-'
118500             MOVE -1 TO WS-PARSE-SIGN
118600         WHEN '.'
118700             IF PARSE-SEEN-DOT-YES
118800                 MOVE 'N' TO WS-PARSE-VALID
118900             ELSE
119000                 MOVE 'Y' TO WS-PARSE-SEEN-DOT
119100             END-IF
119200         WHEN '0' THRU '9'
119300             PERFORM 8330-BEGIN-ACCUMULATE-DIGIT
119400                THRU 8330-END-ACCUMULATE-DIGIT
119500         WHEN OTHER
119600             MOVE 'N' TO WS-PARSE-VALID
119700     END-EVALUATE.
119800 8320-END-SCAN-ONE-CHAR.
119900     EXIT.
120000 8330-BEGIN-ACCUMULATE-DIGIT.
120100* DIGIT VALUE TAKEN VIA THE PIC 9 REDEFINES - NO NUMVAL NEEDED.
120200* INTEGER DIGITS SHIFT THE ACCUMULATOR LEFT.  FRACTIONAL DIGITS
120300* ARE WEIGHTED BY THE RUNNING SCALE INSTEAD, SO "12.34" LANDS
120400* ON 12.34 - NOT ON THE CONCATENATED INTEGER 1234.  TKT-0302.
120500     IF PARSE-SEEN-DOT-YES
120600         ADD 1 TO WS-PARSE-DEC-DIGITS
120700         COMPUTE WS-PARSE-SCALE = WS-PARSE-SCALE / 10
120800         COMPUTE WS-PARSE-ACCUM ROUNDED =
120900                 WS-PARSE-ACCUM +
121000                   (WS-PARSE-DIGIT (WS-PARSE-POS) * WS-PARSE-SCALE)
121100     ELSE
121200         COMPUTE WS-PARSE-ACCUM ROUNDED =
121300                 (WS-PARSE-ACCUM * 10) + WS-PARSE-DIGIT (WS-PARSE-POS)
121400     END-IF.
121500 8330-END-ACCUMULATE-DIGIT.
121600     EXIT.
121700******************************************************************
121800* 8400  MARK PRIMARY COLUMN "HAS DECIMALS" IF FRACTION NONZERO.  *
121900******************************************************************
122000 8400-BEGIN-CHECK-FRACTION-NONZERO.
122100* PRIMARY IS TREATED AS "HAS DECIMALS" ONLY WHEN SOME ROW'S
122200* FRACTIONAL PART IS ACTUALLY NONZERO, NOT MERELY DOTTED.
122300     IF WS-PARSE-DEC-DIGITS > ZERO
122400         MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
122500         SUBTRACT WS-PARSE-INT-PART FROM WS-PARSE-RESULT
122600             GIVING WS-PARSE-SCALE
122700         IF WS-PARSE-SCALE NOT = 0
122800             MOVE 1 TO WS-DICT-HDR-COUNT
122900         END-IF
123000     END-IF.
123100 8400-END-CHECK-FRACTION-NONZERO.
123200     EXIT.
123300******************************************************************
123400* 8500  FLOOR - TRUNCATE TOWARD ZERO, THEN STEP DOWN IF NEGATIVE *
123500*       WITH A NONZERO FRACTION (FLOOR(-1.5) = -2).              *
123600******************************************************************
123700 8500-BEGIN-FLOOR-RESULT.
123800     MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
123900     IF WS-PARSE-RESULT < 0
124000        AND WS-PARSE-INT-PART NOT = WS-PARSE-RESULT
124100         SUBTRACT 1 FROM WS-PARSE-RESULT
124200     END-IF.
124300 8500-END-FLOOR-RESULT.
124400     EXIT.
124500******************************************************************
124600* 9000  RUN COMPLETION.                                          *
124700******************************************************************
124800 9000-BEGIN-FINISH.
124900     DISPLAY 'SIUSUMRP COMPLETE - SHOTS READ: ' WS-SHOTS-READ
125000     DISPLAY '                    SELECTED  : ' WS-SHOTS-SELECTED
125100     DISPLAY '                    COMPETITORS PRINTED: '
125200             WS-COMPETITORS-PRINTED.
125300 9000-END-FINISH.
