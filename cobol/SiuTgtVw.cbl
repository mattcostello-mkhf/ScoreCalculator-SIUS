000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIUTGTVW.
000300 AUTHOR.        L KOWALCZYK.
000400 INSTALLATION.  NATL SHOOTING FED - DATA PROCESSING DIV.
000500 DATE-WRITTEN.  02/19/1992.
000600 DATE-COMPILED. 02/19/1992.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* PROGRAM  : SIUTGTVW                                            *
001100* FUNCTION : TARGET-VIEW EXTRACT FOR THE ELECTRONIC-TARGET (X,Y) *
001200*            IMPACT PLOT.  APPLIES THE SAME RELAY / START-NR /   *
001300*            EXCLUDED-ROW SELECTION AS THE SUMMARY AND DETAIL    *
001400*            RUNS, DERIVES THE DECIMAL SCORE FOR EACH SELECTED   *
001500*            SHOT, AND WRITES ONE (SHOT NUMBER, X, Y, DECIMAL)   *
001600*            RECORD PER SHOT FOR THE TARGET-FACE PLOTTING JOB.   *
001700*            CTL TYPE R NARROWS THE RUN TO ONE START NR - THE    *
001800*            PLOT JOB IS ALWAYS FOR A SINGLE COMPETITOR - AND    *
001900*            SHOTS ARE SEQUENCED BY THE SAME DESCENDING-TIME     *
002000*            ORDER AS THE SHOT-DETAIL LISTING.  TKT-0303.        *
002100*                                                                *
002200******************************************************************
002300* CHANGE LOG.                                                    *
002400******************************************************************
002500* 02/19/92  LK   ORIG      INITIAL WRITE-UP FOR TARGET PLOT JOB. *
002600* 02/19/92  LK   ORIG      COORDINATE COLUMNS BY NAME MATCH.     *
002700* 09/19/91  RH   TKT-0031  START-NR ALLOW LIST SUPPORT.          *
002800* 07/07/92  LMK  TKT-0071  DECIMAL-HAS FLAG NOW SCANS FULL SET.  *
002900* 03/30/93  LK   TKT-0096  X/Y DEFAULT TO SPACES WHEN NOT FOUND. *
003000* 08/30/95  DPT  TKT-0166  MAX ROWS RAISED 2500 TO 5000.         *
003100* 06/14/97  DPT  TKT-0210  FIELD DICTIONARY - BLANK NAME SKIP.   *
003200* 10/02/98  JQF  Y2K-0004  RUN-DATE WORK AREA WIDENED TO CCYY.   *
003300* 03/25/99  JQF  Y2K-0004  VERIFIED NO 2-DIGIT YEAR COMPARISONS. *
003400* 12/06/99  JQF  TKT-0247  DELIMITER AUTODETECT - COMMA FALLBACK.*
003500* 05/17/01  SNC  TKT-0281  ROUNDING CHANGED TO HALF-AWAY-FROM-0. *
003600* 02/28/06  WBC  TKT-0355  EXCLUDED-ROW SUPPORT (CTL TYPE X).    *
003700* 11/12/07  WBC  TKT-0372  HEADER NAME WIDTH 24, WAS 30.         *
003800* 04/09/09  WBC  TKT-0301  X/Y NOW PARSED NUMERIC LIKE ANY OTHER *
003900*                         SCORE COLUMN - TGT-X/TGT-Y ARE SIGNED  *
004000*                         EDITED FIELDS, BLANK WHEN UNPARSABLE.  *
004100* 06/22/09  WBC  TKT-0302  DIGIT PARSER NOW SCALES FRACTIONAL    *
004200*                         DIGITS - "12.34" NO LONGER LANDS ON    *
004300*                         THE CONCATENATED INTEGER 1234.         *
004400* 07/13/09  WBC  TKT-0303  ADDED CTL TYPE R (REQUESTED START NR) *
004500*                         TO RESTRICT THE RUN TO ONE COMPETITOR, *
004600*                         AND A DESCENDING-TIME SORT (TEXT-TIME  *
004700*                         GROUP AHEAD OF NUMERIC) BEFORE SHOT    *
004800*                         NUMBERS ARE ASSIGNED - THE PLOT WAS    *
004900*                         COMING OUT IN RAW FILE ORDER ACROSS    *
005000*                         EVERY START NR THAT PASSED THE RELAY   *
005100*                         FILTER, NOT JUST THE ONE REQUESTED.    *
005200* 08/03/09  WBC  TKT-0305  TEXT-TIME GROUP NOW SORTS ON THE RAW  *
005300*                         TIME TEXT, NOT A SORT KEY THAT WAS     *
005400*                         ALWAYS ZERO FOR THAT GROUP - PORTED    *
005500*                         FROM THE SAME FIX IN SIUSHTDT.         *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS  DIGIT-CLASS      IS '0' THRU '9'
006200     UPSI-0 IS SW-RERUN-SWITCH ON  STATUS IS SW-RERUN-REQUESTED
006300                               OFF STATUS IS SW-RERUN-NOT-SET.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT FIELDDIC ASSIGN TO FIELDDIC
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-FIELDDIC.
006900     SELECT SHOTFILE ASSIGN TO SHOTFILE
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-SHOTFILE.
007200     SELECT OPTIONAL CTLCARD ASSIGN TO CTLCARD
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-CTLCARD.
007500     SELECT TGTEXTR ASSIGN TO TGTEXTR
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS FS-TGTEXTR.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  FIELDDIC
008100     LABEL RECORDS ARE STANDARD.
008200 01  FIELDDIC-RECORD                          PIC X(200).
008300 FD  SHOTFILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  SHOTFILE-RECORD                          PIC X(512).
008600 FD  CTLCARD
008700     LABEL RECORDS ARE STANDARD.
008800 01  CTLCARD-RECORD.
008900     05  CTL-REC-TYPE                         PIC X(01).
009000         88  CTL-TYPE-HEADER                  VALUE 'H'.
009100         88  CTL-TYPE-STARTNR                 VALUE 'S'.
009200         88  CTL-TYPE-EXCLUDE                 VALUE 'X'.
009300         88  CTL-TYPE-REQNR                   VALUE 'R'.
009400     05  CTL-REC-BODY                         PIC X(79).
009500     05  CTL-REC-BODY-HDR REDEFINES CTL-REC-BODY.
009600         10  CTL-RELAY-FILTER                 PIC X(04).
009700         10  CTL-STARTNR-SW                   PIC X(01).
009800             88  CTL-STARTNR-FILTER-ON        VALUE 'Y'.
009900         10  FILLER                           PIC X(74).
010000     05  CTL-REC-BODY-SNR REDEFINES CTL-REC-BODY.
010100         10  CTL-STARTNR-VALUE                PIC X(08).
010200         10  FILLER                           PIC X(71).
010300     05  CTL-REC-BODY-EXC REDEFINES CTL-REC-BODY.
010400         10  CTL-EXCLUDE-POSITION              PIC 9(05).
010500         10  FILLER                           PIC X(74).
010600* CTL TYPE R - THE ONE START NR THE PLOT JOB WAS RUN FOR.  ONLY
010700* ITS SHOTS ARE WRITTEN TO TGTEXTR - SEE 3000 AND 4500.  TKT-0303.
010800     05  CTL-REC-BODY-REQ REDEFINES CTL-REC-BODY.
010900         10  CTL-REQUESTED-STARTNR      PIC X(08).
011000         10  FILLER                     PIC X(71).
011100 FD  TGTEXTR
011200     LABEL RECORDS ARE STANDARD.
011300 01  TGTEXTR-RECORD.
011400     05  TGT-SHOT-NUM                         PIC 9(03).
011500     05  FILLER                               PIC X(01).
011600     05  TGT-X-COORD                          PIC -9999.999.
011700     05  FILLER                               PIC X(01).
011800     05  TGT-Y-COORD                          PIC -9999.999.
011900     05  FILLER                               PIC X(01).
012000     05  TGT-DECIMAL-SCORE                    PIC -9999.9999.
012100     05  FILLER                               PIC X(15).
012200 WORKING-STORAGE SECTION.
012300 77  FS-FIELDDIC                              PIC X(02) VALUE '00'.
012400 77  FS-SHOTFILE                               PIC X(02) VALUE '00'.
012500 77  FS-CTLCARD                               PIC X(02) VALUE '00'.
012600 77  FS-TGTEXTR                               PIC X(02) VALUE '00'.
012700 78  CTE-01                                             VALUE 1.
012800 78  CTE-ZERO                                           VALUE 0.
012900 01  WS-RUN-CONTROLS.
013000     05  FILLER                                PIC X(01) VALUE SPACE.
013100     05  WS-MAX-COLUMNS                       PIC 9(02) COMP
013200                                                VALUE 24.
013300     05  WS-MAX-ROWS                          PIC 9(04) COMP
013400                                                VALUE 5000.
013500     05  WS-MAX-DICT-ENTRIES                  PIC 9(03) COMP
013600                                                VALUE 200.
013700     05  WS-RUN-DATE-CCYYMMDD                 PIC 9(08) VALUE
013800                                                ZEROES.
013900     05  WS-ABORT-MESSAGE                     PIC X(60) VALUE
014000                                                SPACES.
014100 01  WS-STATISTICS.
014200     05  FILLER                                PIC X(01) VALUE SPACE.
014300     05  WS-SHOTS-READ                        PIC 9(05) COMP-3
014400                                                VALUE ZERO.
014500     05  WS-SHOTS-SELECTED                    PIC 9(05) COMP-3
014600                                                VALUE ZERO.
014700     05  WS-TARGET-SEQ                        PIC 9(03) COMP
014800                                                VALUE ZERO.
014900 01  WS-DICT-HEADER-COLS.
015000     05  FILLER                                PIC X(01) VALUE SPACE.
015100     05  WS-DICT-HDR-COL     OCCURS 10 TIMES  PIC X(20).
015200     05  WS-DICT-HDR-COUNT                    PIC 9(02) COMP
015300                                                VALUE ZERO.
015400     05  WS-DICT-NAME-COL-IDX                 PIC 9(02) COMP
015500                                                VALUE 1.
015600 01  WS-DICT-DATA-COLS.
015700     05  FILLER                                PIC X(01) VALUE SPACE.
015800     05  WS-DICT-DTA-COL     OCCURS 10 TIMES  PIC X(20).
015900     05  WS-DICT-DTA-COUNT                    PIC 9(02) COMP
016000                                                VALUE ZERO.
016100 01  WS-FIELD-DICT.
016200     05  FILLER                                PIC X(01) VALUE SPACE.
016300     05  WS-FIELD-DICT-COUNT                  PIC 9(03) COMP
016400                                                VALUE ZERO.
016500     05  WS-FIELD-DICT-ENTRY OCCURS 1 TO 200 TIMES
016600                             DEPENDING ON WS-FIELD-DICT-COUNT
016700                             INDEXED BY IDX-DICT.
016800         10  WS-FIELD-DICT-NAME               PIC X(24).
016900 01  WS-HEADER-TABLE.
017000     05  FILLER                                PIC X(01) VALUE SPACE.
017100     05  WS-HEADER-COUNT                      PIC 9(02) COMP
017200                                                VALUE ZERO.
017300     05  WS-HEADER-ENTRY     OCCURS 24 TIMES
017400                             INDEXED BY IDX-HDR.
017500         10  WS-HEADER-NAME                   PIC X(24).
017600         10  WS-HEADER-NORM                   PIC X(24).
017700 01  WS-COLUMN-ROLES.
017800     05  FILLER                                PIC X(01) VALUE SPACE.
017900     05  WS-COL-STARTNR                       PIC 9(02) COMP
018000                                                VALUE ZERO.
018100     05  WS-COL-PRIMARY                       PIC 9(02) COMP
018200                                                VALUE ZERO.
018300     05  WS-COL-SECONDARY                     PIC 9(02) COMP
018400                                                VALUE ZERO.
018500     05  WS-COL-RELAY                         PIC 9(02) COMP
018600                                                VALUE ZERO.
018700     05  WS-COL-XCOORD                        PIC 9(02) COMP
018800                                                VALUE ZERO.
018900     05  WS-COL-YCOORD                        PIC 9(02) COMP
019000                                                VALUE ZERO.
019100     05  WS-COL-TIME                          PIC 9(02) COMP
019200                                                VALUE ZERO.
019300 01  WS-DELIMITER-AREA.
019400     05  FILLER                                PIC X(01) VALUE SPACE.
019500     05  WS-DELIMITER-CHAR                    PIC X(01) VALUE ';'.
019600     05  WS-SEMICOLON-COUNT                   PIC 9(03) COMP
019700                                                VALUE ZERO.
019800     05  WS-COMMA-COUNT                       PIC 9(03) COMP
019900                                                VALUE ZERO.
020000******************************************************************
020100*  SHOT ROW TABLE - "TV" PREFIX (TARGET-VIEW RUN)                *
020200******************************************************************
020300 01  WS-SHOT-TABLE.
020400     05  FILLER                                PIC X(01) VALUE SPACE.
020500     05  WS-SHOT-COUNT                        PIC 9(04) COMP
020600                                                VALUE ZERO.
020700     05  WS-SHOT-ROW         OCCURS 1 TO 5000 TIMES
020800                             DEPENDING ON WS-SHOT-COUNT
020900                             INDEXED BY IDX-ROW.
021000         10  WS-TV-COLUMN    OCCURS 24 TIMES  PIC X(20).
021100         10  WS-TV-COLUMN-COUNT                PIC 9(02) COMP.
021200         10  WS-TV-INCLUDED                   PIC X(01)
021300                                                VALUE 'Y'.
021400             88  TV-INCLUDED                    VALUE 'Y'.
021500             88  TV-EXCLUDED                    VALUE 'N'.
021600         10  WS-TV-DECIMAL-PRESENT             PIC X(01)
021700                                                VALUE 'N'.
021800             88  TV-DECIMAL-PRESENT              VALUE 'Y'.
021900         10  WS-TV-DECIMAL-SCORE              PIC S9(05)V9(04)
022000                                                COMP-3.
022100         10  WS-TV-TIME-NUMERIC-FLAG           PIC 9(01).
022200         10  WS-TV-TIME-SORT-KEY               PIC 9(09)V9(04).
022300         10  WS-TV-TIME-TEXT-KEY               PIC X(20).
022400 01  WS-FILTERED-SEQ.
022500     05  FILLER                                PIC X(01) VALUE SPACE.
022600     05  WS-FILTERED-SEQ-COUNT                PIC 9(04) COMP
022700                                                VALUE ZERO.
022800     05  WS-FILTERED-SEQ-ENTRY OCCURS 1 TO 5000 TIMES
022900                               DEPENDING ON WS-FILTERED-SEQ-COUNT
023000                               INDEXED BY IDX-FSEQ.
023100         10  WS-FSEQ-ORIGINAL-ROW              PIC 9(04) COMP.
023200 01  WS-EXCLUDE-POS-WORK                        PIC 9(05) COMP.
023300 01  WS-CTL-SELECTION.
023400     05  FILLER                                PIC X(01) VALUE SPACE.
023500     05  WS-CTL-RELAY                         PIC X(04) VALUE
023600                                                SPACES.
023700     05  WS-CTL-STARTNR-SW                    PIC X(01) VALUE
023800                                                'N'.
023900         88  CTL-STARTNR-FILTER-ACTIVE         VALUE 'Y'.
024000     05  WS-CTL-STARTNR-COUNT                 PIC 9(03) COMP
024100                                                VALUE ZERO.
024200     05  WS-CTL-STARTNR-LIST OCCURS 1 TO 200 TIMES
024300                             DEPENDING ON WS-CTL-STARTNR-COUNT
024400                             INDEXED BY IDX-CTLSNR.
024500         10  WS-CTL-STARTNR-ONE               PIC X(08).
024600     05  WS-CTL-EXCLUDE-COUNT                 PIC 9(03) COMP
024700                                                VALUE ZERO.
024800     05  WS-CTL-EXCLUDE-LIST OCCURS 1 TO 200 TIMES
024900                             DEPENDING ON WS-CTL-EXCLUDE-COUNT
025000                             INDEXED BY IDX-CTLEXC.
025100         10  WS-CTL-EXCLUDE-ONE               PIC 9(05).
025200* CTL TYPE R - THE ONE START NR THIS PLOT RUN IS FOR.  BLANK
025300* MEANS NO NARROWING - EVERY SURVIVING ROW GOES OUT.  TKT-0303.
025400     05  WS-CTL-REQUESTED-STARTNR            PIC X(08) VALUE
025500                                                SPACES.
025600******************************************************************
025700*  DISPLAY ORDER TABLE - THE FILTERED ROWS, ORDER TO EXTRACT      *
025800******************************************************************
025900 01  WS-DISPLAY-ORDER.
026000     05  FILLER                                PIC X(01) VALUE SPACE.
026100     05  WS-DISPLAY-COUNT                     PIC 9(04) COMP
026200                                                VALUE ZERO.
026300     05  WS-DISPLAY-ENTRY   OCCURS 1 TO 5000 TIMES
026400                             DEPENDING ON WS-DISPLAY-COUNT
026500                             INDEXED BY IDX-DISP.
026600         10  WS-DISP-ROW-NUMBER                PIC 9(04) COMP.
026700 01  WS-DISPLAY-SWAP                          PIC 9(04) COMP.
026800 01  WS-PARSE-WORK.
026900     05  FILLER                                PIC X(01) VALUE SPACE.
027000     05  WS-PARSE-INPUT                       PIC X(20).
027100     05  WS-PARSE-INPUT-TBL REDEFINES WS-PARSE-INPUT.
027200         10  WS-PARSE-CHAR   OCCURS 20 TIMES  PIC X(01).
027300     05  WS-PARSE-DIGIT-TBL REDEFINES WS-PARSE-INPUT.
027400         10  WS-PARSE-DIGIT  OCCURS 20 TIMES  PIC 9(01).
027500     05  WS-PARSE-FIRST                       PIC 9(02) COMP
027600                                                VALUE ZERO.
027700     05  WS-PARSE-LAST                        PIC 9(02) COMP
027800                                                VALUE ZERO.
027900     05  WS-PARSE-POS                         PIC 9(02) COMP
028000                                                VALUE ZERO.
028100     05  WS-PARSE-SIGN                        PIC S9(01) COMP
028200                                                VALUE +1.
028300     05  WS-PARSE-SEEN-DOT                    PIC X(01)
028400                                                VALUE 'N'.
028500         88  PARSE-SEEN-DOT-YES                 VALUE 'Y'.
028600     05  WS-PARSE-DEC-DIGITS                  PIC 9(02) COMP
028700                                                VALUE ZERO.
028800     05  WS-PARSE-VALID                       PIC X(01)
028900                                                VALUE 'Y'.
029000         88  PARSE-IS-VALID                     VALUE 'Y'.
029100     05  WS-PARSE-PRESENT                     PIC X(01)
029200                                                VALUE 'N'.
029300         88  PARSE-VALUE-PRESENT                VALUE 'Y'.
029400     05  WS-PARSE-ACCUM                       PIC S9(09)V9(08)
029500                                                COMP-3 VALUE ZERO.
029600     05  WS-PARSE-SCALE                       PIC S9(09)V9(08)
029700                                                COMP-3 VALUE 1.
029800     05  WS-PARSE-RESULT                      PIC S9(05)V9(04)
029900                                                COMP-3 VALUE ZERO.
030000     05  WS-PARSE-INT-PART                    PIC S9(05) COMP-3
030100                                                VALUE ZERO.
030200     05  WS-PARSE-TV-X                        PIC S9(04)V9(03)
030300                                                COMP-3 VALUE ZERO.
030400     05  WS-PARSE-TV-Y                        PIC S9(04)V9(03)
030500                                                COMP-3 VALUE ZERO.
030600 01  WS-CASE-CONVERT-TABLES.
030700     05  FILLER                                PIC X(01) VALUE SPACE.
030800     05  WS-UPPER-CHARS       PIC X(26) VALUE
030900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031000     05  WS-LOWER-CHARS       PIC X(26) VALUE
031100         'abcdefghijklmnopqrstuvwxyz'.
031200 01  WS-NORMALIZE-WORK.
031300     05  FILLER                                PIC X(01) VALUE SPACE.
031400     05  WS-NORM-TEMP                         PIC X(24).
031500     05  WS-NORM-TEMP-TBL REDEFINES WS-NORM-TEMP.
031600         10  WS-NORM-CHAR    OCCURS 24 TIMES  PIC X(01).
031700     05  WS-NORM-OUT                          PIC X(24).
031800     05  WS-NORM-OUT-TBL REDEFINES WS-NORM-OUT.
031900         10  WS-NORM-OUT-CHAR OCCURS 24 TIMES PIC X(01).
032000     05  WS-NORM-IN-POS                       PIC 9(02) COMP
032100                                                VALUE ZERO.
032200     05  WS-NORM-OUT-POS                      PIC 9(02) COMP
032300                                                VALUE ZERO.
032400 PROCEDURE DIVISION.
032500 DECLARATIVES.
032600 SHOT-FILE-HANDLER SECTION.
032700     USE AFTER ERROR PROCEDURE ON SHOTFILE.
032800 0000-SHOTFILE-STATUS-CHECK.
032900     DISPLAY 'SIUTGTVW - I/O ERROR ON SHOTFILE, STATUS='
033000             FS-SHOTFILE
033100     STOP RUN.
033200 END DECLARATIVES.
033300 MAIN-PARAGRAPH.
033400     PERFORM 1000-BEGIN-INITIALIZE
033500        THRU 1000-END-INITIALIZE
033600     PERFORM 1100-BEGIN-LOAD-FIELD-DICT
033700        THRU 1100-END-LOAD-FIELD-DICT
033800     PERFORM 1200-BEGIN-LOAD-SHOTFILE
033900        THRU 1200-END-LOAD-SHOTFILE
034000     PERFORM 1300-BEGIN-LOAD-CONTROL-CARD
034100        THRU 1300-END-LOAD-CONTROL-CARD
034200     PERFORM 2000-BEGIN-ASSIGN-HEADERS
034300        THRU 2000-END-ASSIGN-HEADERS
034400     PERFORM 2500-BEGIN-IDENTIFY-COLUMNS
034500        THRU 2500-END-IDENTIFY-COLUMNS
034600     PERFORM 3000-BEGIN-FILTER-ROWS
034700        THRU 3000-END-FILTER-ROWS
034800     PERFORM 4000-BEGIN-DERIVE-SCORES
034900        THRU 4000-END-DERIVE-SCORES
035000     PERFORM 4500-BEGIN-LIST-SHOTS
035100        THRU 4500-END-LIST-SHOTS
035200     PERFORM 4600-BEGIN-SORT-DESCENDING
035300        THRU 4600-END-SORT-DESCENDING
035400     PERFORM 5000-BEGIN-BUILD-TARGET-VIEW
035500        THRU 5000-END-BUILD-TARGET-VIEW
035600     PERFORM 9000-BEGIN-FINISH
035700        THRU 9000-END-FINISH
035800     STOP RUN.
035900******************************************************************
036000* 1000  RUN INITIALIZATION.                                      *
036100******************************************************************
036200 1000-BEGIN-INITIALIZE.
036300     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
036400     MOVE ZERO TO WS-SHOTS-READ WS-SHOTS-SELECTED.
036500 1000-END-INITIALIZE.
036600     EXIT.
036700******************************************************************
036800* 1100  LOAD FIELD DICTIONARY - FIRST RECORD IS THE HEADER.      *
036900******************************************************************
037000 1100-BEGIN-LOAD-FIELD-DICT.
037100     MOVE 1 TO WS-DICT-NAME-COL-IDX
037200     MOVE ZERO TO WS-FIELD-DICT-COUNT
037300     OPEN INPUT FIELDDIC
037400     IF FS-FIELDDIC NOT = '00'
037500         MOVE 'CANNOT ASSIGN COLUMN NAMES - NO FIELD DICTIONARY'
037600           TO WS-ABORT-MESSAGE
037700         GO TO 9900-ABORT-RUN
037800     END-IF
037900     READ FIELDDIC
038000         AT END
038100             MOVE 'CANNOT ASSIGN COLUMN NAMES - EMPTY DICTIONARY'
038200               TO WS-ABORT-MESSAGE
038300             CLOSE FIELDDIC
038400             GO TO 9900-ABORT-RUN
038500     END-READ
038600     PERFORM 1110-SPLIT-DICT-HEADER
038700        THRU 1110-EXIT-SPLIT-DICT-HEADER
038800     PERFORM 1120-BEGIN-READ-DICT-DATA
038900        THRU 1120-END-READ-DICT-DATA
039000       UNTIL FS-FIELDDIC NOT = '00'
039100     CLOSE FIELDDIC
039200     IF WS-FIELD-DICT-COUNT = ZERO
039300         MOVE 'CANNOT ASSIGN COLUMN NAMES - NO FIELD DICTIONARY'
039400           TO WS-ABORT-MESSAGE
039500         GO TO 9900-ABORT-RUN
039600     END-IF.
039700 1100-END-LOAD-FIELD-DICT.
039800     EXIT.
039900 1110-SPLIT-DICT-HEADER.
040000     MOVE ZERO TO WS-DICT-HDR-COUNT
040100     UNSTRING FIELDDIC-RECORD DELIMITED BY X'09'
040200         INTO WS-DICT-HDR-COL (1) WS-DICT-HDR-COL (2)
040300              WS-DICT-HDR-COL (3) WS-DICT-HDR-COL (4)
040400              WS-DICT-HDR-COL (5) WS-DICT-HDR-COL (6)
040500              WS-DICT-HDR-COL (7) WS-DICT-HDR-COL (8)
040600              WS-DICT-HDR-COL (9) WS-DICT-HDR-COL (10)
040700         TALLYING IN WS-DICT-HDR-COUNT
040800     END-UNSTRING
040900     MOVE 1 TO WS-DICT-NAME-COL-IDX
041000     PERFORM 1111-BEGIN-FIND-NAME-COLUMN
041100        THRU 1111-END-FIND-NAME-COLUMN
041200     VARYING WS-PARSE-POS FROM 1 BY 1
041300        UNTIL WS-PARSE-POS > WS-DICT-HDR-COUNT.
041400 1110-EXIT-SPLIT-DICT-HEADER.
041500     EXIT.
041600 1111-BEGIN-FIND-NAME-COLUMN.
041700     MOVE WS-DICT-HDR-COL (WS-PARSE-POS) TO WS-NORM-TEMP
041800     PERFORM 8100-BEGIN-NORMALIZE-NAME
041900        THRU 8100-END-NORMALIZE-NAME
042000     IF WS-NORM-OUT = 'field' OR WS-NORM-OUT = 'fields'
042100         MOVE WS-PARSE-POS TO WS-DICT-NAME-COL-IDX
042200     END-IF.
042300 1111-END-FIND-NAME-COLUMN.
042400     EXIT.
042500 1120-BEGIN-READ-DICT-DATA.
042600     READ FIELDDIC
042700         AT END
042800             CONTINUE
042900         NOT AT END
043000             PERFORM 1121-BEGIN-ADD-DICT-ENTRY
043100                THRU 1121-END-ADD-DICT-ENTRY
043200     END-READ.
043300 1120-END-READ-DICT-DATA.
043400     EXIT.
043500 1121-BEGIN-ADD-DICT-ENTRY.
043600     MOVE ZERO TO WS-DICT-DTA-COUNT
043700     MOVE SPACES TO WS-DICT-DTA-COL (1) WS-DICT-DTA-COL (2)
043800                    WS-DICT-DTA-COL (3) WS-DICT-DTA-COL (4)
043900                    WS-DICT-DTA-COL (5) WS-DICT-DTA-COL (6)
044000                    WS-DICT-DTA-COL (7) WS-DICT-DTA-COL (8)
044100                    WS-DICT-DTA-COL (9) WS-DICT-DTA-COL (10)
044200     UNSTRING FIELDDIC-RECORD DELIMITED BY X'09'
044300         INTO WS-DICT-DTA-COL (1) WS-DICT-DTA-COL (2)
044400              WS-DICT-DTA-COL (3) WS-DICT-DTA-COL (4)
044500              WS-DICT-DTA-COL (5) WS-DICT-DTA-COL (6)
044600              WS-DICT-DTA-COL (7) WS-DICT-DTA-COL (8)
044700              WS-DICT-DTA-COL (9) WS-DICT-DTA-COL (10)
044800         TALLYING IN WS-DICT-DTA-COUNT
044900     END-UNSTRING
045000     IF WS-DICT-NAME-COL-IDX NOT > WS-DICT-DTA-COUNT
045100        AND WS-DICT-DTA-COL (WS-DICT-NAME-COL-IDX) NOT = SPACES
045200        AND WS-FIELD-DICT-COUNT < WS-MAX-DICT-ENTRIES
045300           ADD CTE-01 TO WS-FIELD-DICT-COUNT
045400           MOVE WS-DICT-DTA-COL (WS-DICT-NAME-COL-IDX)
045500             TO WS-FIELD-DICT-NAME (WS-FIELD-DICT-COUNT)
045600     END-IF.
045700 1121-END-ADD-DICT-ENTRY.
045800     EXIT.
045900******************************************************************
046000* 1200  LOAD SHOT FILE - HEADERLESS, DELIMITER AUTODETECTED.     *
046100******************************************************************
046200 1200-BEGIN-LOAD-SHOTFILE.
046300     MOVE ZERO TO WS-SHOT-COUNT
046400     OPEN INPUT SHOTFILE
046500     IF FS-SHOTFILE NOT = '00'
046600         MOVE 'NO DATA ROWS - CANNOT OPEN SHOT FILE'
046700           TO WS-ABORT-MESSAGE
046800         GO TO 9900-ABORT-RUN
046900     END-IF
047000     READ SHOTFILE
047100         AT END
047200             MOVE 'NO DATA ROWS'  TO WS-ABORT-MESSAGE
047300             CLOSE SHOTFILE
047400             GO TO 9900-ABORT-RUN
047500     END-READ
047600     PERFORM 1210-BEGIN-DETECT-DELIMITER
047700        THRU 1210-END-DETECT-DELIMITER
047800     PERFORM 1220-BEGIN-ADD-SHOT-ROW
047900        THRU 1220-END-ADD-SHOT-ROW
048000     PERFORM 1230-BEGIN-READ-SHOT-DATA
048100        THRU 1230-END-READ-SHOT-DATA
048200       UNTIL FS-SHOTFILE NOT = '00'
048300     CLOSE SHOTFILE
048400     IF WS-SHOT-COUNT = ZERO
048500         MOVE 'NO DATA ROWS' TO WS-ABORT-MESSAGE
048600         GO TO 9900-ABORT-RUN
048700     END-IF.
048800 1200-END-LOAD-SHOTFILE.
048900     EXIT.
049000 1210-BEGIN-DETECT-DELIMITER.
049100     MOVE ZERO TO WS-SEMICOLON-COUNT WS-COMMA-COUNT
049200     INSPECT SHOTFILE-RECORD TALLYING WS-SEMICOLON-COUNT
049300         FOR ALL ';'
049400     INSPECT SHOTFILE-RECORD TALLYING WS-COMMA-COUNT
049500         FOR ALL ','
049600     MOVE ';' TO WS-DELIMITER-CHAR
049700     IF WS-SEMICOLON-COUNT = ZERO AND WS-COMMA-COUNT > ZERO
049800         MOVE ',' TO WS-DELIMITER-CHAR
049900     END-IF.
050000 1210-END-DETECT-DELIMITER.
050100     EXIT.
050200 1220-BEGIN-ADD-SHOT-ROW.
050300     IF WS-SHOT-COUNT < WS-MAX-ROWS
050400         ADD CTE-01 TO WS-SHOT-COUNT
050500         ADD CTE-01 TO WS-SHOTS-READ
050600         PERFORM 8200-BEGIN-CLEAR-ROW-COLUMNS
050700            THRU 8200-END-CLEAR-ROW-COLUMNS
050800         MOVE ZERO  TO WS-TV-COLUMN-COUNT (WS-SHOT-COUNT)
050900         MOVE 'Y'   TO WS-TV-INCLUDED (WS-SHOT-COUNT)
051000         UNSTRING SHOTFILE-RECORD DELIMITED BY WS-DELIMITER-CHAR
051100             INTO WS-TV-COLUMN (WS-SHOT-COUNT, 1)
051200                  WS-TV-COLUMN (WS-SHOT-COUNT, 2)
051300                  WS-TV-COLUMN (WS-SHOT-COUNT, 3)
051400                  WS-TV-COLUMN (WS-SHOT-COUNT, 4)
051500                  WS-TV-COLUMN (WS-SHOT-COUNT, 5)
051600                  WS-TV-COLUMN (WS-SHOT-COUNT, 6)
051700                  WS-TV-COLUMN (WS-SHOT-COUNT, 7)
051800                  WS-TV-COLUMN (WS-SHOT-COUNT, 8)
051900                  WS-TV-COLUMN (WS-SHOT-COUNT, 9)
052000                  WS-TV-COLUMN (WS-SHOT-COUNT, 10)
052100                  WS-TV-COLUMN (WS-SHOT-COUNT, 11)
052200                  WS-TV-COLUMN (WS-SHOT-COUNT, 12)
052300                  WS-TV-COLUMN (WS-SHOT-COUNT, 13)
052400                  WS-TV-COLUMN (WS-SHOT-COUNT, 14)
052500                  WS-TV-COLUMN (WS-SHOT-COUNT, 15)
052600                  WS-TV-COLUMN (WS-SHOT-COUNT, 16)
052700                  WS-TV-COLUMN (WS-SHOT-COUNT, 17)
052800                  WS-TV-COLUMN (WS-SHOT-COUNT, 18)
052900                  WS-TV-COLUMN (WS-SHOT-COUNT, 19)
053000                  WS-TV-COLUMN (WS-SHOT-COUNT, 20)
053100                  WS-TV-COLUMN (WS-SHOT-COUNT, 21)
053200                  WS-TV-COLUMN (WS-SHOT-COUNT, 22)
053300                  WS-TV-COLUMN (WS-SHOT-COUNT, 23)
053400                  WS-TV-COLUMN (WS-SHOT-COUNT, 24)
053500             TALLYING IN WS-TV-COLUMN-COUNT (WS-SHOT-COUNT)
053600         END-UNSTRING
053700     END-IF.
053800 1220-END-ADD-SHOT-ROW.
053900     EXIT.
054000 1230-BEGIN-READ-SHOT-DATA.
054100     READ SHOTFILE
054200         AT END
054300             CONTINUE
054400         NOT AT END
054500             PERFORM 1220-BEGIN-ADD-SHOT-ROW
054600                THRU 1220-END-ADD-SHOT-ROW
054700     END-READ.
054800 1230-END-READ-SHOT-DATA.
054900     EXIT.
055000******************************************************************
055100* 1300  LOAD CONTROL CARD - RELAY / START-NR / EXCLUSION SET.    *
055200******************************************************************
055300 1300-BEGIN-LOAD-CONTROL-CARD.
055400     MOVE SPACES TO WS-CTL-RELAY WS-CTL-REQUESTED-STARTNR
055500     MOVE 'N'    TO WS-CTL-STARTNR-SW
055600     MOVE ZERO   TO WS-CTL-STARTNR-COUNT WS-CTL-EXCLUDE-COUNT
055700     OPEN INPUT CTLCARD
055800     IF FS-CTLCARD = '00'
055900         PERFORM 1310-BEGIN-READ-ONE-CTL-REC
056000            THRU 1310-END-READ-ONE-CTL-REC
056100           UNTIL FS-CTLCARD NOT = '00'
056200         CLOSE CTLCARD
056300     END-IF.
056400 1300-END-LOAD-CONTROL-CARD.
056500     EXIT.
056600 1310-BEGIN-READ-ONE-CTL-REC.
056700     READ CTLCARD
056800         AT END
056900             CONTINUE
057000         NOT AT END
057100             PERFORM 1320-BEGIN-APPLY-CTL-REC
057200                THRU 1320-END-APPLY-CTL-REC
057300     END-READ.
057400 1310-END-READ-ONE-CTL-REC.
057500     EXIT.
057600 1320-BEGIN-APPLY-CTL-REC.
057700     EVALUATE TRUE
057800         WHEN CTL-TYPE-HEADER
057900             MOVE CTL-RELAY-FILTER TO WS-CTL-RELAY
058000             MOVE CTL-STARTNR-SW   TO WS-CTL-STARTNR-SW
058100         WHEN CTL-TYPE-STARTNR
058200             IF WS-CTL-STARTNR-COUNT < 200
058300                 ADD CTE-01 TO WS-CTL-STARTNR-COUNT
058400                 MOVE CTL-STARTNR-VALUE
058500                   TO WS-CTL-STARTNR-ONE (WS-CTL-STARTNR-COUNT)
058600             END-IF
058700         WHEN CTL-TYPE-EXCLUDE
058800             IF WS-CTL-EXCLUDE-COUNT < 200
058900                 ADD CTE-01 TO WS-CTL-EXCLUDE-COUNT
059000                 MOVE CTL-EXCLUDE-POSITION
059100                   TO WS-CTL-EXCLUDE-ONE (WS-CTL-EXCLUDE-COUNT)
059200             END-IF
059300         WHEN CTL-TYPE-REQNR
059400             MOVE CTL-REQUESTED-STARTNR TO WS-CTL-REQUESTED-STARTNR
059500     END-EVALUATE.
059600 1320-END-APPLY-CTL-REC.
059700     EXIT.
059800******************************************************************
059900* 2000  ASSIGN HEADER NAMES TO THE SHOT FILE'S COLUMNS.          *
060000******************************************************************
060100 2000-BEGIN-ASSIGN-HEADERS.
060200     MOVE ZERO TO WS-HEADER-COUNT
060300     PERFORM 2010-BEGIN-FIND-MAX-COLUMN-COUNT
060400        THRU 2010-END-FIND-MAX-COLUMN-COUNT
060500     VARYING IDX-ROW FROM 1 BY 1
060600        UNTIL IDX-ROW > WS-SHOT-COUNT
060700     PERFORM 2020-BEGIN-ASSIGN-ONE-HEADER
060800        THRU 2020-END-ASSIGN-ONE-HEADER
060900     VARYING WS-PARSE-POS FROM 1 BY 1
061000        UNTIL WS-PARSE-POS > WS-HEADER-COUNT.
061100 2000-END-ASSIGN-HEADERS.
061200     EXIT.
061300 2010-BEGIN-FIND-MAX-COLUMN-COUNT.
061400     IF WS-TV-COLUMN-COUNT (IDX-ROW) > WS-HEADER-COUNT
061500         MOVE WS-TV-COLUMN-COUNT (IDX-ROW) TO WS-HEADER-COUNT
061600     END-IF.
061700 2010-END-FIND-MAX-COLUMN-COUNT.
061800     EXIT.
061900 2020-BEGIN-ASSIGN-ONE-HEADER.
062000     IF WS-PARSE-POS NOT > WS-FIELD-DICT-COUNT
062100         MOVE WS-FIELD-DICT-NAME (WS-PARSE-POS)
062200           TO WS-HEADER-NAME (WS-PARSE-POS)
062300     ELSE
062400         MOVE SPACES TO WS-HEADER-NAME (WS-PARSE-POS)
062500         STRING 'COLUMN ' DELIMITED BY SIZE
062600                WS-PARSE-POS  DELIMITED BY SIZE
062700             INTO WS-HEADER-NAME (WS-PARSE-POS)
062800     END-IF
062900     MOVE WS-HEADER-NAME (WS-PARSE-POS) TO WS-NORM-TEMP
063000     PERFORM 8100-BEGIN-NORMALIZE-NAME
063100        THRU 8100-END-NORMALIZE-NAME
063200     MOVE WS-NORM-OUT TO WS-HEADER-NORM (WS-PARSE-POS).
063300 2020-END-ASSIGN-ONE-HEADER.
063400     EXIT.
063500******************************************************************
063600* 2500  IDENTIFY START-NR / PRIMARY / SECONDARY / RELAY / X / Y / *
063700*       TIME (NEEDED FOR THE 4600 DESCENDING SORT).  TKT-0303.   *
063800******************************************************************
063900 2500-BEGIN-IDENTIFY-COLUMNS.
064000     MOVE ZERO TO WS-COL-STARTNR WS-COL-PRIMARY
064100                  WS-COL-SECONDARY WS-COL-RELAY
064200                  WS-COL-XCOORD WS-COL-YCOORD WS-COL-TIME
064300     PERFORM 2510-BEGIN-MATCH-ONE-HEADER
064400        THRU 2510-END-MATCH-ONE-HEADER
064500     VARYING WS-PARSE-POS FROM 1 BY 1
064600        UNTIL WS-PARSE-POS > WS-HEADER-COUNT
064700     IF WS-COL-STARTNR = ZERO AND WS-HEADER-COUNT > ZERO
064800         MOVE 1 TO WS-COL-STARTNR
064900     END-IF
065000     IF WS-COL-PRIMARY = ZERO
065100         MOVE 'NO PRIMARY SCORE COLUMN' TO WS-ABORT-MESSAGE
065200         GO TO 9900-ABORT-RUN
065300     END-IF.
065400 2500-END-IDENTIFY-COLUMNS.
065500     EXIT.
065600 2510-BEGIN-MATCH-ONE-HEADER.
065700     EVALUATE WS-HEADER-NORM (WS-PARSE-POS)
065800         WHEN 'startnr'
065900         WHEN 'startnumber'
066000         WHEN 'startno'
066100             MOVE WS-PARSE-POS TO WS-COL-STARTNR
066200         WHEN 'primaryscore'
066300         WHEN 'decimalscore'
066400             IF WS-COL-PRIMARY = ZERO
066500                 MOVE WS-PARSE-POS TO WS-COL-PRIMARY
066600             END-IF
066700         WHEN 'secondaryscore'
066800             MOVE WS-PARSE-POS TO WS-COL-SECONDARY
066900         WHEN 'relay'
067000             MOVE WS-PARSE-POS TO WS-COL-RELAY
067100         WHEN 'xcoord'
067200         WHEN 'x'
067300             MOVE WS-PARSE-POS TO WS-COL-XCOORD
067400         WHEN 'ycoord'
067500         WHEN 'y'
067600             MOVE WS-PARSE-POS TO WS-COL-YCOORD
067700         WHEN 'time'
067800             MOVE WS-PARSE-POS TO WS-COL-TIME
067900         WHEN OTHER
068000             IF WS-COL-PRIMARY = ZERO
068100                 PERFORM 2520-BEGIN-CHECK-DECIMAL-SCORE-TEXT
068200                    THRU 2520-END-CHECK-DECIMAL-SCORE-TEXT
068300             END-IF
068400             IF WS-COL-TIME = ZERO
068500                 PERFORM 2530-BEGIN-CHECK-TIME-TEXT
068600                    THRU 2530-END-CHECK-TIME-TEXT
068700             END-IF
068800     END-EVALUATE.
068900 2510-END-MATCH-ONE-HEADER.
069000     EXIT.
069100 2520-BEGIN-CHECK-DECIMAL-SCORE-TEXT.
069200     IF WS-HEADER-NORM (WS-PARSE-POS) (1:7) = 'decimal'
069300         MOVE WS-PARSE-POS TO WS-COL-PRIMARY
069400     END-IF.
069500 2520-END-CHECK-DECIMAL-SCORE-TEXT.
069600     EXIT.
069700 2530-BEGIN-CHECK-TIME-TEXT.
069800     IF WS-HEADER-NAME (WS-PARSE-POS) (1:1) = 'T'
069900        OR WS-HEADER-NAME (WS-PARSE-POS) (1:1) = 't'
070000         MOVE WS-PARSE-POS TO WS-COL-TIME
070100     END-IF.
070200 2530-END-CHECK-TIME-TEXT.
070300     EXIT.
070400******************************************************************
070500* 3000  APPLY RELAY / START-NR / EXCLUDED-ROW / REQUESTED-NR      *
070600*       FILTERING.  REQUESTED-NR (CTL TYPE R) NARROWS THE PLOT    *
070700*       DOWN TO THE ONE COMPETITOR THE JOB WAS RUN FOR.  TKT-0303.*
070800******************************************************************
070900 3000-BEGIN-FILTER-ROWS.
071000     PERFORM 3010-BEGIN-FILTER-ONE-ROW
071100        THRU 3010-END-FILTER-ONE-ROW
071200     VARYING IDX-ROW FROM 1 BY 1
071300        UNTIL IDX-ROW > WS-SHOT-COUNT
071400     MOVE ZERO TO WS-FILTERED-SEQ-COUNT
071500     PERFORM 3020-BEGIN-RECORD-FILTERED-SEQ
071600        THRU 3020-END-RECORD-FILTERED-SEQ
071700     VARYING IDX-ROW FROM 1 BY 1
071800        UNTIL IDX-ROW > WS-SHOT-COUNT
071900     PERFORM 3030-BEGIN-APPLY-ONE-EXCLUSION
072000        THRU 3030-END-APPLY-ONE-EXCLUSION
072100     VARYING IDX-CTLEXC FROM 1 BY 1
072200        UNTIL IDX-CTLEXC > WS-CTL-EXCLUDE-COUNT.
072300 3000-END-FILTER-ROWS.
072400     EXIT.
072500 3010-BEGIN-FILTER-ONE-ROW.
072600     MOVE 'Y' TO WS-TV-INCLUDED (IDX-ROW)
072700     IF WS-CTL-RELAY NOT = SPACES AND WS-COL-RELAY > ZERO
072800         IF WS-TV-COLUMN (IDX-ROW, WS-COL-RELAY) NOT = WS-CTL-RELAY
072900             MOVE 'N' TO WS-TV-INCLUDED (IDX-ROW)
073000         END-IF
073100     END-IF
073200     IF TV-INCLUDED (IDX-ROW) AND CTL-STARTNR-FILTER-ACTIVE
073300         MOVE 'N' TO WS-TV-INCLUDED (IDX-ROW)
073400         PERFORM 3011-BEGIN-CHECK-STARTNR-ALLOWED
073500            THRU 3011-END-CHECK-STARTNR-ALLOWED
073600         VARYING IDX-CTLSNR FROM 1 BY 1
073700            UNTIL IDX-CTLSNR > WS-CTL-STARTNR-COUNT
073800     END-IF
073900     IF TV-INCLUDED (IDX-ROW)
074000        AND WS-CTL-REQUESTED-STARTNR NOT = SPACES
074100        AND WS-COL-STARTNR > ZERO
074200         IF WS-TV-COLUMN (IDX-ROW, WS-COL-STARTNR)
074300            NOT = WS-CTL-REQUESTED-STARTNR
074400             MOVE 'N' TO WS-TV-INCLUDED (IDX-ROW)
074500         END-IF
074600     END-IF
074700     IF TV-INCLUDED (IDX-ROW)
074800         ADD CTE-01 TO WS-SHOTS-SELECTED
074900     END-IF.
075000 3010-END-FILTER-ONE-ROW.
075100     EXIT.
075200 3011-BEGIN-CHECK-STARTNR-ALLOWED.
075300     IF WS-TV-COLUMN (IDX-ROW, WS-COL-STARTNR) =
075400        WS-CTL-STARTNR-ONE (IDX-CTLSNR)
075500         MOVE 'Y' TO WS-TV-INCLUDED (IDX-ROW)
075600     END-IF.
075700 3011-END-CHECK-STARTNR-ALLOWED.
075800     EXIT.
075900 3020-BEGIN-RECORD-FILTERED-SEQ.
076000     IF TV-INCLUDED (IDX-ROW)
076100         ADD CTE-01 TO WS-FILTERED-SEQ-COUNT
076200         MOVE IDX-ROW
076300           TO WS-FSEQ-ORIGINAL-ROW (WS-FILTERED-SEQ-COUNT)
076400     END-IF.
076500 3020-END-RECORD-FILTERED-SEQ.
076600     EXIT.
076700 3030-BEGIN-APPLY-ONE-EXCLUSION.
076800* EXCLUDE-ONE IS A 0-BASED POSITION WITHIN THE FILTERED SET.
076900     MOVE WS-CTL-EXCLUDE-ONE (IDX-CTLEXC) TO WS-EXCLUDE-POS-WORK
077000     ADD CTE-01 TO WS-EXCLUDE-POS-WORK
077100     IF WS-EXCLUDE-POS-WORK NOT > WS-FILTERED-SEQ-COUNT
077200         SET IDX-FSEQ TO WS-EXCLUDE-POS-WORK
077300         MOVE 'N' TO WS-TV-INCLUDED
077400                    (WS-FSEQ-ORIGINAL-ROW (IDX-FSEQ))
077500         SUBTRACT CTE-01 FROM WS-SHOTS-SELECTED
077600     END-IF.
077700 3030-END-APPLY-ONE-EXCLUSION.
077800     EXIT.
077900******************************************************************
078000* 4000  DERIVE THE DECIMAL SCORE FOR INCLUDED ROWS.              *
078100******************************************************************
078200 4000-BEGIN-DERIVE-SCORES.
078300     MOVE ZERO TO WS-DICT-HDR-COUNT
078400* WS-DICT-HDR-COUNT REUSED HERE AS THE DECIMAL-SEEN SWITCH (0/1).
078500     PERFORM 4100-BEGIN-SCAN-PRIMARY-ONE-ROW
078600        THRU 4100-END-SCAN-PRIMARY-ONE-ROW
078700     VARYING IDX-ROW FROM 1 BY 1
078800        UNTIL IDX-ROW > WS-SHOT-COUNT
078900     PERFORM 4300-BEGIN-DERIVE-ONE-ROW
079000        THRU 4300-END-DERIVE-ONE-ROW
079100     VARYING IDX-ROW FROM 1 BY 1
079200        UNTIL IDX-ROW > WS-SHOT-COUNT.
079300 4000-END-DERIVE-SCORES.
079400     EXIT.
079500 4100-BEGIN-SCAN-PRIMARY-ONE-ROW.
079600     IF TV-INCLUDED (IDX-ROW) AND WS-DICT-HDR-COUNT = ZERO
079700         MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-PRIMARY)
079800           TO WS-PARSE-INPUT
079900         PERFORM 8300-BEGIN-PARSE-NUMERIC
080000            THRU 8300-END-PARSE-NUMERIC
080100         IF PARSE-VALUE-PRESENT AND WS-PARSE-DEC-DIGITS > ZERO
080200             PERFORM 8400-BEGIN-CHECK-FRACTION-NONZERO
080300                THRU 8400-END-CHECK-FRACTION-NONZERO
080400         END-IF
080500     END-IF.
080600 4100-END-SCAN-PRIMARY-ONE-ROW.
080700     EXIT.
080800 4300-BEGIN-DERIVE-ONE-ROW.
080900     MOVE 'N' TO WS-TV-DECIMAL-PRESENT (IDX-ROW)
081000     MOVE ZERO TO WS-TV-DECIMAL-SCORE (IDX-ROW)
081100     MOVE ZERO TO WS-TV-TIME-NUMERIC-FLAG (IDX-ROW)
081200                  WS-TV-TIME-SORT-KEY (IDX-ROW)
081300     MOVE SPACES TO WS-TV-TIME-TEXT-KEY (IDX-ROW)
081400     IF TV-EXCLUDED (IDX-ROW)
081500         GO TO 4300-END-DERIVE-ONE-ROW
081600     END-IF
081700     MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-PRIMARY) TO WS-PARSE-INPUT
081800     PERFORM 8300-BEGIN-PARSE-NUMERIC
081900        THRU 8300-END-PARSE-NUMERIC
082000     MOVE WS-PARSE-PRESENT TO WS-DICT-DTA-COL (1) (1:1)
082100     MOVE WS-PARSE-RESULT  TO WS-PARSE-ACCUM
082200* WS-PARSE-ACCUM IS SCRATCH HERE - PRIMARY VALUE HOLDER.
082300     IF WS-COL-SECONDARY > ZERO
082400         MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-SECONDARY)
082500           TO WS-PARSE-INPUT
082600     ELSE
082700         MOVE SPACES TO WS-PARSE-INPUT
082800     END-IF
082900     PERFORM 8300-BEGIN-PARSE-NUMERIC
083000        THRU 8300-END-PARSE-NUMERIC
083100     IF WS-DICT-HDR-COUNT NOT = ZERO
083200         IF WS-DICT-DTA-COL (1) (1:1) = 'Y'
083300             MOVE 'Y' TO WS-TV-DECIMAL-PRESENT (IDX-ROW)
083400             MOVE WS-PARSE-ACCUM
083500               TO WS-TV-DECIMAL-SCORE (IDX-ROW)
083600         END-IF
083700     ELSE
083800         IF PARSE-VALUE-PRESENT
083900             MOVE 'Y' TO WS-TV-DECIMAL-PRESENT (IDX-ROW)
084000             MOVE WS-PARSE-RESULT
084100               TO WS-TV-DECIMAL-SCORE (IDX-ROW)
084200         END-IF
084300     END-IF
084400     PERFORM 4400-BEGIN-BUILD-TIME-KEY
084500        THRU 4400-END-BUILD-TIME-KEY.
084600 4300-END-DERIVE-ONE-ROW.
084700     EXIT.
084800******************************************************************
084900* 4400  BUILD THE DESCENDING-TIME SORT KEY FOR THIS ROW.          *
085000*       NUMERIC-TIME ROWS GET FLAG 1 (SORT AFTER TEXT-TIME).       *
085100*       TEXT-TIME ROWS (FLAG 0) GET NO NUMERIC KEY, SO A COPY OF   *
085200*       THE RAW TIME TEXT IS KEPT TO ORDER THAT GROUP AMONG        *
085300*       ITSELF - SAME REASONING AS SIUSHTDT'S 4400.  TKT-0305.     *
085400*       TKT-0303.                                                 *
085500******************************************************************
085600 4400-BEGIN-BUILD-TIME-KEY.
085700     IF WS-COL-TIME = ZERO
085800         GO TO 4400-END-BUILD-TIME-KEY
085900     END-IF
086000     MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-TIME) TO WS-PARSE-INPUT
086100     PERFORM 8300-BEGIN-PARSE-NUMERIC
086200        THRU 8300-END-PARSE-NUMERIC
086300     IF PARSE-VALUE-PRESENT
086400         MOVE 1 TO WS-TV-TIME-NUMERIC-FLAG (IDX-ROW)
086500         IF WS-PARSE-RESULT >= 0
086600             MOVE WS-PARSE-RESULT
086700               TO WS-TV-TIME-SORT-KEY (IDX-ROW)
086800         END-IF
086900     ELSE
087000         MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-TIME)
087100           TO WS-TV-TIME-TEXT-KEY (IDX-ROW)
087200     END-IF.
087300 4400-END-BUILD-TIME-KEY.
087400     EXIT.
087500******************************************************************
087600* 4500  BUILD THE INITIAL DISPLAY ORDER FROM THE INCLUDED ROWS.   *
087700*       TKT-0303.                                                 *
087800******************************************************************
087900 4500-BEGIN-LIST-SHOTS.
088000     MOVE ZERO TO WS-DISPLAY-COUNT
088100     PERFORM 4510-BEGIN-ADD-DISPLAY-ROW
088200        THRU 4510-END-ADD-DISPLAY-ROW
088300     VARYING IDX-ROW FROM 1 BY 1
088400        UNTIL IDX-ROW > WS-SHOT-COUNT.
088500 4500-END-LIST-SHOTS.
088600     EXIT.
088700 4510-BEGIN-ADD-DISPLAY-ROW.
088800     IF TV-INCLUDED (IDX-ROW)
088900         ADD CTE-01 TO WS-DISPLAY-COUNT
089000         MOVE IDX-ROW TO WS-DISP-ROW-NUMBER (WS-DISPLAY-COUNT)
089100     END-IF.
089200 4510-END-ADD-DISPLAY-ROW.
089300     EXIT.
089400******************************************************************
089500* 4600  BUBBLE-SORT THE DISPLAY ORDER DESCENDING BY TIME.         *
089600*       TEXT-TIME GROUP (FLAG=0) SORTS BEFORE NUMERIC (FLAG=1),   *
089700*       EACH GROUP DESCENDING WITHIN ITSELF - SAME RULE AS THE    *
089800*       SHOT-DETAIL LISTING.  TKT-0303.                           *
089900******************************************************************
090000 4600-BEGIN-SORT-DESCENDING.
090100     PERFORM 4610-BEGIN-BUBBLE-PASS
090200        THRU 4610-END-BUBBLE-PASS
090300     VARYING WS-PARSE-FIRST FROM 1 BY 1
090400        UNTIL WS-PARSE-FIRST >= WS-DISPLAY-COUNT.
090500 4600-END-SORT-DESCENDING.
090600     EXIT.
090700 4610-BEGIN-BUBBLE-PASS.
090800     PERFORM 4620-BEGIN-COMPARE-ADJACENT
090900        THRU 4620-END-COMPARE-ADJACENT
091000     VARYING IDX-DISP FROM 1 BY 1
091100        UNTIL IDX-DISP >= WS-DISPLAY-COUNT.
091200 4610-END-BUBBLE-PASS.
091300     EXIT.
091400 4620-BEGIN-COMPARE-ADJACENT.
091500     SET IDX-FSEQ TO IDX-DISP
091600     SET IDX-FSEQ UP BY 1
091700     SET IDX-ROW  TO WS-DISP-ROW-NUMBER (IDX-DISP)
091800     SET IDX-CTLSNR TO WS-DISP-ROW-NUMBER (IDX-FSEQ)
091900* TEXT (FLAG=0) SORTS AHEAD OF NUMERIC (FLAG=1) - SWAP WHEN THE
092000* CURRENT ENTRY'S FLAG IS THE HIGHER OF THE TWO.  TKT-0303.
092100     IF WS-TV-TIME-NUMERIC-FLAG (IDX-ROW) >
092200        WS-TV-TIME-NUMERIC-FLAG (IDX-CTLSNR)
092300         PERFORM 4630-BEGIN-SWAP-DISPLAY
092400            THRU 4630-END-SWAP-DISPLAY
092500     ELSE
092600         IF WS-TV-TIME-NUMERIC-FLAG (IDX-ROW) NOT =
092700            WS-TV-TIME-NUMERIC-FLAG (IDX-CTLSNR)
092800             GO TO 4620-END-COMPARE-ADJACENT
092900         END-IF
093000* WITHIN THE FLAG=1 (NUMERIC) GROUP, COMPARE THE PARSED SORT KEY.
093100* WITHIN THE FLAG=0 (TEXT) GROUP, THE SORT KEY IS ALWAYS ZERO, SO
093200* COMPARE THE RAW TIME TEXT INSTEAD - OTHERWISE TWO TEXT ROWS
093300* ALWAYS COMPARE 0 < 0 AND THE GROUP NEVER SORTS.  TKT-0305.
093400         IF WS-TV-TIME-NUMERIC-FLAG (IDX-ROW) = 1
093500             IF WS-TV-TIME-SORT-KEY (IDX-ROW) <
093600                WS-TV-TIME-SORT-KEY (IDX-CTLSNR)
093700                 PERFORM 4630-BEGIN-SWAP-DISPLAY
093800                    THRU 4630-END-SWAP-DISPLAY
093900             END-IF
094000         ELSE
094100             IF WS-TV-TIME-TEXT-KEY (IDX-ROW) <
094200                WS-TV-TIME-TEXT-KEY (IDX-CTLSNR)
094300                 PERFORM 4630-BEGIN-SWAP-DISPLAY
094400                    THRU 4630-END-SWAP-DISPLAY
094500             END-IF
094600         END-IF
094700     END-IF.
094800 4620-END-COMPARE-ADJACENT.
094900     EXIT.
095000 4630-BEGIN-SWAP-DISPLAY.
095100     MOVE WS-DISP-ROW-NUMBER (IDX-DISP)  TO WS-DISPLAY-SWAP
095200     MOVE WS-DISP-ROW-NUMBER (IDX-FSEQ)  TO
095300          WS-DISP-ROW-NUMBER (IDX-DISP)
095400     MOVE WS-DISPLAY-SWAP                TO
095500          WS-DISP-ROW-NUMBER (IDX-FSEQ).
095600 4630-END-SWAP-DISPLAY.
095700     EXIT.
095800******************************************************************
095900* 5000  WRITE ONE TARGET-VIEW RECORD PER SHOT, IN DISPLAY ORDER.  *
096000*       TKT-0303.                                                 *
096100******************************************************************
096200 5000-BEGIN-BUILD-TARGET-VIEW.
096300     OPEN OUTPUT TGTEXTR
096400     MOVE ZERO TO WS-TARGET-SEQ
096500     PERFORM 5010-BEGIN-WRITE-ONE-TARGET-REC
096600        THRU 5010-END-WRITE-ONE-TARGET-REC
096700     VARYING IDX-DISP FROM 1 BY 1
096800        UNTIL IDX-DISP > WS-DISPLAY-COUNT
096900     CLOSE TGTEXTR.
097000 5000-END-BUILD-TARGET-VIEW.
097100     EXIT.
097200 5010-BEGIN-WRITE-ONE-TARGET-REC.
097300     SET IDX-ROW TO WS-DISP-ROW-NUMBER (IDX-DISP)
097400     ADD CTE-01 TO WS-TARGET-SEQ
097500     MOVE WS-TARGET-SEQ TO TGT-SHOT-NUM
097600* TGT-X-COORD / TGT-Y-COORD MUST BE PARSED THE SAME AS ANY
097700* OTHER SCORE COLUMN - A RAW TEXT COPY LETS GARBAGE COORDINATES
097800* THROUGH.  BLANK THE EDITED FIELD WHEN THE COLUMN IS MISSING
097900* OR WON'T PARSE.  REQUEST TKT-0301 (SEE LOG).
098000     IF WS-COL-XCOORD > ZERO
098100         MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-XCOORD)
098200           TO WS-PARSE-INPUT
098300         PERFORM 8300-BEGIN-PARSE-NUMERIC
098400            THRU 8300-END-PARSE-NUMERIC
098500         IF PARSE-VALUE-PRESENT
098600             MOVE WS-PARSE-RESULT TO WS-PARSE-TV-X
098700             MOVE WS-PARSE-TV-X   TO TGT-X-COORD
098800         ELSE
098900             MOVE SPACES TO TGT-X-COORD
099000         END-IF
099100     ELSE
099200         MOVE SPACES TO TGT-X-COORD
099300     END-IF
099400     IF WS-COL-YCOORD > ZERO
099500         MOVE WS-TV-COLUMN (IDX-ROW, WS-COL-YCOORD)
099600           TO WS-PARSE-INPUT
099700         PERFORM 8300-BEGIN-PARSE-NUMERIC
099800            THRU 8300-END-PARSE-NUMERIC
099900         IF PARSE-VALUE-PRESENT
100000             MOVE WS-PARSE-RESULT TO WS-PARSE-TV-Y
100100             MOVE WS-PARSE-TV-Y   TO TGT-Y-COORD
100200         ELSE
100300             MOVE SPACES TO TGT-Y-COORD
100400         END-IF
100500     ELSE
100600         MOVE SPACES TO TGT-Y-COORD
100700     END-IF
100800     IF TV-DECIMAL-PRESENT (IDX-ROW)
100900         MOVE WS-TV-DECIMAL-SCORE (IDX-ROW)
101000           TO TGT-DECIMAL-SCORE
101100     ELSE
101200         MOVE ZERO TO TGT-DECIMAL-SCORE
101300     END-IF
101400     WRITE TGTEXTR-RECORD.
101500 5010-END-WRITE-ONE-TARGET-REC.
101600     EXIT.
101700******************************************************************
101800* 8100  NORMALIZE A NAME - TRIM, LOWERCASE, STRIP SEPARATORS.    *
101900******************************************************************
102000 8100-BEGIN-NORMALIZE-NAME.
102100     INSPECT WS-NORM-TEMP CONVERTING WS-UPPER-CHARS
102200                                   TO WS-LOWER-CHARS
102300     MOVE SPACES TO WS-NORM-OUT
102400     MOVE ZERO   TO WS-NORM-OUT-POS
102500     PERFORM 8110-BEGIN-COPY-ONE-CHAR
102600        THRU 8110-END-COPY-ONE-CHAR
102700     VARYING WS-NORM-IN-POS FROM 1 BY 1
102800        UNTIL WS-NORM-IN-POS > 24.
102900 8100-END-NORMALIZE-NAME.
103000     EXIT.
103100 8110-BEGIN-COPY-ONE-CHAR.
103200     IF WS-NORM-CHAR (WS-NORM-IN-POS) NOT = SPACE
103300        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '_'
103400        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '-'
103500         ADD CTE-01 TO WS-NORM-OUT-POS
103600         IF WS-NORM-OUT-POS NOT > 24
103700             MOVE WS-NORM-CHAR (WS-NORM-IN-POS)
103800               TO WS-NORM-OUT-CHAR (WS-NORM-OUT-POS)
103900         END-IF
104000     END-IF.
104100 8110-END-COPY-ONE-CHAR.
104200     EXIT.
104300******************************************************************
104400* 8200  CLEAR ALL COLUMN CELLS OF ONE SHOT ROW.                  *
104500******************************************************************
104600 8200-BEGIN-CLEAR-ROW-COLUMNS.
104700     PERFORM 8210-BEGIN-CLEAR-ONE-COLUMN
104800        THRU 8210-END-CLEAR-ONE-COLUMN
104900     VARYING WS-PARSE-POS FROM 1 BY 1
105000        UNTIL WS-PARSE-POS > 24.
105100 8200-END-CLEAR-ROW-COLUMNS.
105200     EXIT.
105300 8210-BEGIN-CLEAR-ONE-COLUMN.
105400     MOVE SPACES TO WS-TV-COLUMN (WS-SHOT-COUNT, WS-PARSE-POS).
105500 8210-END-CLEAR-ONE-COLUMN.
105600     EXIT.
105700******************************************************************
105800* 8300  PARSE A TEXT FIELD INTO A SIGNED PACKED NUMBER.          *
105900*       NO INTRINSIC FUNCTIONS - DIGIT BY DIGIT ACCUMULATION.    *
106000******************************************************************
106100 8300-BEGIN-PARSE-NUMERIC.
106200     MOVE 'N' TO WS-PARSE-PRESENT
106300     MOVE 'Y' TO WS-PARSE-VALID
106400     MOVE ZERO TO WS-PARSE-RESULT WS-PARSE-ACCUM
106500                  WS-PARSE-DEC-DIGITS
106600     MOVE 1    TO WS-PARSE-SCALE
106700     MOVE +1  TO WS-PARSE-SIGN
106800     MOVE 'N' TO WS-PARSE-SEEN-DOT
106900     MOVE ZERO TO WS-PARSE-FIRST WS-PARSE-LAST
107000     IF WS-PARSE-INPUT = SPACES
107100         GO TO 8300-END-PARSE-NUMERIC
107200     END-IF
107300     PERFORM 8310-BEGIN-FIND-BOUNDS
107400        THRU 8310-END-FIND-BOUNDS
107500     VARYING WS-PARSE-POS FROM 1 BY 1
107600        UNTIL WS-PARSE-POS > 20
107700     IF WS-PARSE-FIRST = ZERO
107800         GO TO 8300-END-PARSE-NUMERIC
107900     END-IF
108000     PERFORM 8320-BEGIN-SCAN-ONE-CHAR
108100        THRU 8320-END-SCAN-ONE-CHAR
108200     VARYING WS-PARSE-POS FROM WS-PARSE-FIRST BY 1
108300        UNTIL WS-PARSE-POS > WS-PARSE-LAST
108400     IF PARSE-IS-VALID
108500         MOVE 'Y' TO WS-PARSE-PRESENT
108600         COMPUTE WS-PARSE-RESULT ROUNDED =
108700                 WS-PARSE-SIGN * WS-PARSE-ACCUM
108800     END-IF.
108900 8300-END-PARSE-NUMERIC.
109000     EXIT.
109100 8310-BEGIN-FIND-BOUNDS.
109200     IF WS-PARSE-CHAR (WS-PARSE-POS) NOT = SPACE
109300         IF WS-PARSE-FIRST = ZERO
109400             MOVE WS-PARSE-POS TO WS-PARSE-FIRST
109500         END-IF
109600         MOVE WS-PARSE-POS TO WS-PARSE-LAST
109700     END-IF.
109800 8310-END-FIND-BOUNDS.
109900     EXIT.
110000 8320-BEGIN-SCAN-ONE-CHAR.
110100     EVALUATE WS-PARSE-CHAR (WS-PARSE-POS)
110200         WHEN '+'
110300             CONTINUE
110400         WHEN '-'
110500             MOVE -1 TO WS-PARSE-SIGN
110600         WHEN '.'
110700             IF PARSE-SEEN-DOT-YES
110800                 MOVE 'N' TO WS-PARSE-VALID
110900             ELSE
111000                 MOVE 'Y' TO WS-PARSE-SEEN-DOT
111100             END-IF
111200         WHEN '0' THRU '9'
111300             PERFORM 8330-BEGIN-ACCUMULATE-DIGIT
111400                THRU 8330-END-ACCUMULATE-DIGIT
111500         WHEN OTHER
111600             MOVE 'N' TO WS-PARSE-VALID
111700     END-EVALUATE.
111800 8320-END-SCAN-ONE-CHAR.
111900     EXIT.
112000 8330-BEGIN-ACCUMULATE-DIGIT.
112100* DIGIT VALUE TAKEN VIA THE PIC 9 REDEFINES - NO NUMVAL NEEDED.
112200* INTEGER DIGITS SHIFT THE ACCUMULATOR LEFT.  FRACTIONAL DIGITS
112300* ARE WEIGHTED BY THE RUNNING SCALE INSTEAD, SO "12.34" LANDS
112400* ON 12.34 - NOT ON THE CONCATENATED INTEGER 1234.  TKT-0302.
112500     IF PARSE-SEEN-DOT-YES
112600         ADD 1 TO WS-PARSE-DEC-DIGITS
112700         COMPUTE WS-PARSE-SCALE = WS-PARSE-SCALE / 10
112800         COMPUTE WS-PARSE-ACCUM ROUNDED =
112900                 WS-PARSE-ACCUM +
113000                   (WS-PARSE-DIGIT (WS-PARSE-POS) * WS-PARSE-SCALE)
113100     ELSE
113200         COMPUTE WS-PARSE-ACCUM ROUNDED =
113300                 (WS-PARSE-ACCUM * 10) + WS-PARSE-DIGIT (WS-PARSE-POS)
113400     END-IF.
113500 8330-END-ACCUMULATE-DIGIT.
113600     EXIT.
113700******************************************************************
113800* 8400  MARK PRIMARY COLUMN "HAS DECIMALS" IF FRACTION NONZERO.  *
113900******************************************************************
114000 8400-BEGIN-CHECK-FRACTION-NONZERO.
114100     IF WS-PARSE-DEC-DIGITS > ZERO
114200         MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
114300         SUBTRACT WS-PARSE-INT-PART FROM WS-PARSE-RESULT
114400             GIVING WS-PARSE-SCALE
114500         IF WS-PARSE-SCALE NOT = 0
114600             MOVE 1 TO WS-DICT-HDR-COUNT
114700         END-IF
114800     END-IF.
114900 8400-END-CHECK-FRACTION-NONZERO.
115000     EXIT.
115100******************************************************************
115200* 9000  RUN COMPLETION.                                          *
115300******************************************************************
115400 9000-BEGIN-FINISH.
115500     DISPLAY 'SIUTGTVW COMPLETE - SHOTS READ: ' WS-SHOTS-READ
115600     DISPLAY '                    SELECTED  : ' WS-SHOTS-SELECTED.
115700 9000-END-FINISH.
