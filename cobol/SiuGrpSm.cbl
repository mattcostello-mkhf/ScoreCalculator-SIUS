000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIUGRPSM.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  NATL SHOOTING FED - DATA PROCESSING DIV.
000500 DATE-WRITTEN.  11/04/1992.
000600 DATE-COMPILED. 11/04/1992.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000* PROGRAM  : SIUGRPSM                                            *
001100* FUNCTION : GENERIC GROUP-BY-ID SUMMARY.  UNLIKE SIUSUMRP,      *
001200*            WHICH ONLY KNOWS PRIMARY/SECONDARY, THIS RUN READS  *
001300*            A DELIMITED FILE WITH ITS OWN HEADER ROW, GUESSES   *
001400*            WHICH COLUMN IS THE ID AND WHICH COLUMNS ARE SCORE  *
001500*            COLUMNS BY NAME (OR BY SAMPLING THE DATA WHEN THE   *
001600*            NAME GIVES NO CLUE), AND SUMS/AVERAGES EACH SCORE   *
001700*            COLUMN PER ID.  USED WHEN A RANGE SENDS US A FILE   *
001800*            THAT ISN'T IN THE STANDARD SIUS SHOT LAYOUT.        *
001900*                                                                *
002000******************************************************************
002100* CHANGE LOG.                                                    *
002200******************************************************************
002300* 11/04/92  RH   ORIG      INITIAL WRITE-UP - GENERIC ID SUMMARY.*
002400* 11/04/92  RH   ORIG      HEADER-MODE LOAD, NO FIELD DICTIONARY.*
002500* 03/02/93  LMK  TKT-0088  ID COLUMN "CONTAINS START" MATCH.     *
002600* 07/07/93  LMK  TKT-0099  SCORE-COLUMN NAME ALIASES EXPANDED.   *
002700* 01/14/94  RH   TKT-0121  50-ROW SAMPLE FOR NUMERIC COLUMN TEST.*
002800* 08/30/95  DPT  TKT-0166  MAX ROWS RAISED 2500 TO 5000.         *
002900* 06/14/97  DPT  TKT-0211  BLANK ID ROWS NOW SKIPPED IN GROUPING.*
003000* 10/02/98  JQF  Y2K-0004  RUN-DATE WORK AREA WIDENED TO CCYY.   *
003100* 03/25/99  JQF  Y2K-0004  VERIFIED NO 2-DIGIT YEAR COMPARISONS. *
003200* 12/06/99  JQF  TKT-0248  DELIMITER AUTODETECT - COMMA FALLBACK.*
003300* 05/17/01  SNC  TKT-0282  ROUNDING CHANGED TO HALF-AWAY-FROM-0. *
003400* 11/12/07  WBC  TKT-0373  SCORE COLUMN LIMIT RAISED 4 TO 6.     *
003500* 04/09/09  WBC  TKT-0301  SUM/MEAN NOW BLANK ON A NO-VALUE      *
003600*                         SCORE COLUMN, WAS PRINTING ZERO.       *
003700* 06/22/09  WBC  TKT-0302  DIGIT PARSER NOW SCALES FRACTIONAL    *
003800*                         DIGITS - "12.34" NO LONGER LANDS ON    *
003900*                         THE CONCATENATED INTEGER 1234.         *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS  DIGIT-CLASS      IS '0' THRU '9'
004600     UPSI-0 IS SW-RERUN-SWITCH ON  STATUS IS SW-RERUN-REQUESTED
004700                               OFF STATUS IS SW-RERUN-NOT-SET.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SHOTFILE ASSIGN TO SHOTFILE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-SHOTFILE.
005300     SELECT GRPSMRPT ASSIGN TO GRPSMRPT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-GRPSMRPT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SHOTFILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  SHOTFILE-RECORD                          PIC X(512).
006100 FD  GRPSMRPT
006200     LABEL RECORDS ARE STANDARD.
006300 01  GRPSMRPT-RECORD                          PIC X(220).
006400 WORKING-STORAGE SECTION.
006500 77  FS-SHOTFILE                              PIC X(02) VALUE '00'.
006600 77  FS-GRPSMRPT                              PIC X(02) VALUE '00'.
006700 78  CTE-01                                             VALUE 1.
006800 78  CTE-ZERO                                           VALUE 0.
006900 01  WS-RUN-CONTROLS.
007000     05  FILLER                                PIC X(01) VALUE SPACE.
007100     05  WS-MAX-COLUMNS                       PIC 9(02) COMP
007200                                                VALUE 24.
007300     05  WS-MAX-ROWS                          PIC 9(04) COMP
007400                                                VALUE 5000.
007500     05  WS-MAX-GROUPS                        PIC 9(03) COMP
007600                                                VALUE 999.
007700     05  WS-MAX-SCORE-COLS                    PIC 9(01) COMP
007800                                                VALUE 6.
007900     05  WS-SAMPLE-ROWS                       PIC 9(02) COMP
008000                                                VALUE 50.
008100     05  WS-RUN-DATE-CCYYMMDD                 PIC 9(08) VALUE
008200                                                ZEROES.
008300     05  WS-ABORT-MESSAGE                     PIC X(60) VALUE
008400                                                SPACES.
008500 01  WS-STATISTICS.
008600     05  FILLER                                PIC X(01) VALUE SPACE.
008700     05  WS-ROWS-READ                         PIC 9(05) COMP-3
008800                                                VALUE ZERO.
008900 01  WS-DELIMITER-AREA.
009000     05  FILLER                                PIC X(01) VALUE SPACE.
009100     05  WS-DELIMITER-CHAR                    PIC X(01) VALUE ';'.
009200     05  WS-SEMICOLON-COUNT                   PIC 9(03) COMP
009300                                                VALUE ZERO.
009400     05  WS-COMMA-COUNT                       PIC 9(03) COMP
009500                                                VALUE ZERO.
009600 01  WS-HEADER-TABLE.
009700     05  FILLER                                PIC X(01) VALUE SPACE.
009800     05  WS-HEADER-COUNT                      PIC 9(02) COMP
009900                                                VALUE ZERO.
010000     05  WS-HEADER-ENTRY     OCCURS 24 TIMES
010100                             INDEXED BY IDX-HDR.
010200         10  WS-HEADER-NAME                   PIC X(24).
010300         10  WS-HEADER-NORM                   PIC X(24).
010400         10  WS-HEADER-IS-SCORE               PIC X(01)
010500                                                VALUE 'N'.
010600             88  HDR-IS-SCORE                    VALUE 'Y'.
010700         10  WS-HEADER-IS-ID                  PIC X(01)
010800                                                VALUE 'N'.
010900             88  HDR-IS-ID                       VALUE 'Y'.
011000 01  WS-COLUMN-ROLES.
011100     05  FILLER                                PIC X(01) VALUE SPACE.
011200     05  WS-COL-ID                            PIC 9(02) COMP
011300                                                VALUE ZERO.
011400     05  WS-SCORE-COL-COUNT                   PIC 9(01) COMP
011500                                                VALUE ZERO.
011600     05  WS-SCORE-COL-IDX  OCCURS 6 TIMES     PIC 9(02) COMP.
011700******************************************************************
011800*  DATA ROW TABLE - HEADER-MODE LOAD (FIRST RECORD IS HEADING)   *
011900******************************************************************
012000 01  WS-SHOT-TABLE.
012100     05  FILLER                                PIC X(01) VALUE SPACE.
012200     05  WS-SHOT-COUNT                        PIC 9(04) COMP
012300                                                VALUE ZERO.
012400     05  WS-SHOT-ROW         OCCURS 1 TO 5000 TIMES
012500                             DEPENDING ON WS-SHOT-COUNT
012600                             INDEXED BY IDX-ROW.
012700         10  WS-GS-COLUMN    OCCURS 24 TIMES  PIC X(20).
012800         10  WS-GS-COLUMN-COUNT                PIC 9(02) COMP.
012900 01  WS-GROUP-TABLE.
013000     05  FILLER                                PIC X(01) VALUE SPACE.
013100     05  WS-GROUP-COUNT                       PIC 9(03) COMP
013200                                                VALUE ZERO.
013300     05  WS-GROUP-ENTRY      OCCURS 1 TO 999 TIMES
013400                             DEPENDING ON WS-GROUP-COUNT
013500                             INDEXED BY IDX-GRP.
013600         10  WS-GRP-ID                        PIC X(20).
013700         10  WS-GRP-SHOT-COUNT                PIC 9(05) COMP-3.
013800         10  WS-GRP-SORT-NUMERIC-FLAG          PIC 9(01) COMP.
013900         10  WS-GRP-SORT-PADDED               PIC X(10).
014000         10  WS-GRP-SCORE OCCURS 6 TIMES.
014100             15  WS-GRP-SCORE-SUM             PIC S9(09)V9(04)
014200                                                COMP-3.
014300             15  WS-GRP-SCORE-CNT             PIC 9(05) COMP-3.
014400 01  WS-GROUP-SWAP-AREA                       PIC X(90).
014500 01  WS-GROUP-FIND-POS                        PIC 9(03) COMP
014600                                                VALUE ZERO.
014700 01  WS-PARSE-WORK.
014800     05  FILLER                                PIC X(01) VALUE SPACE.
014900     05  WS-PARSE-INPUT                       PIC X(20).
015000     05  WS-PARSE-INPUT-TBL REDEFINES WS-PARSE-INPUT.
015100         10  WS-PARSE-CHAR   OCCURS 20 TIMES  PIC X(01).
015200     05  WS-PARSE-DIGIT-TBL REDEFINES WS-PARSE-INPUT.
015300         10  WS-PARSE-DIGIT  OCCURS 20 TIMES  PIC 9(01).
015400     05  WS-PARSE-FIRST                       PIC 9(02) COMP
015500                                                VALUE ZERO.
015600     05  WS-PARSE-LAST                        PIC 9(02) COMP
015700                                                VALUE ZERO.
015800     05  WS-PARSE-POS                         PIC 9(02) COMP
015900                                                VALUE ZERO.
016000     05  WS-PARSE-SIGN                        PIC S9(01) COMP
016100                                                VALUE +1.
016200     05  WS-PARSE-SEEN-DOT                    PIC X(01)
016300                                                VALUE 'N'.
016400         88  PARSE-SEEN-DOT-YES                 VALUE 'Y'.
016500     05  WS-PARSE-DEC-DIGITS                  PIC 9(02) COMP
016600                                                VALUE ZERO.
016700     05  WS-PARSE-VALID                       PIC X(01)
016800                                                VALUE 'Y'.
016900         88  PARSE-IS-VALID                     VALUE 'Y'.
017000     05  WS-PARSE-PRESENT                     PIC X(01)
017100                                                VALUE 'N'.
017200         88  PARSE-VALUE-PRESENT                VALUE 'Y'.
017300     05  WS-PARSE-ACCUM                       PIC S9(09)V9(08)
017400                                                COMP-3 VALUE ZERO.
017500     05  WS-PARSE-SCALE                       PIC S9(09)V9(08)
017600                                                COMP-3 VALUE 1.
017700     05  WS-PARSE-RESULT                      PIC S9(05)V9(04)
017800                                                COMP-3 VALUE ZERO.
017900     05  WS-PARSE-INT-PART                    PIC S9(05) COMP-3
018000                                                VALUE ZERO.
018100 01  WS-CASE-CONVERT-TABLES.
018200     05  FILLER                                PIC X(01) VALUE SPACE.
018300     05  WS-UPPER-CHARS       PIC X(26) VALUE
018400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018500     05  WS-LOWER-CHARS       PIC X(26) VALUE
018600         'abcdefghijklmnopqrstuvwxyz'.
018700 01  WS-NORMALIZE-WORK.
018800     05  FILLER                                PIC X(01) VALUE SPACE.
018900     05  WS-NORM-TEMP                         PIC X(24).
019000     05  WS-NORM-TEMP-TBL REDEFINES WS-NORM-TEMP.
019100         10  WS-NORM-CHAR    OCCURS 24 TIMES  PIC X(01).
019200     05  WS-NORM-OUT                          PIC X(24).
019300     05  WS-NORM-OUT-TBL REDEFINES WS-NORM-OUT.
019400         10  WS-NORM-OUT-CHAR OCCURS 24 TIMES PIC X(01).
019500     05  WS-NORM-IN-POS                       PIC 9(02) COMP
019600                                                VALUE ZERO.
019700     05  WS-NORM-OUT-POS                      PIC 9(02) COMP
019800                                                VALUE ZERO.
019900 01  HEADING-LINE-1.
020000     05  FILLER                               PIC X(30) VALUE
020100         'SIUS GENERIC ID SUMMARY      '.
020200     05  FILLER                               PIC X(10) VALUE
020300                                                SPACES.
020400     05  HL1-RUN-DATE                         PIC 9(08) VALUE
020500                                                ZEROES.
020600     05  FILLER                               PIC X(172) VALUE
020700                                                SPACES.
020800 01  DETAIL-LINE.
020900     05  DL-ID                                PIC X(20).
021000     05  FILLER                               PIC X(01) VALUE
021100                                                SPACES.
021200     05  DL-COUNT                             PIC ZZZZ9.
021300     05  FILLER                               PIC X(01) VALUE
021400                                                SPACES.
021500     05  DL-COL           OCCURS 6 TIMES.
021600         10  DL-COL-SUM                       PIC -ZZZZZZ9.9999.
021700         10  FILLER                           PIC X(01) VALUE
021800                                                SPACES.
021900         10  DL-COL-MEAN                      PIC -ZZZZ9.9999.
022000         10  FILLER                           PIC X(01) VALUE
022100                                                SPACES.
022200 PROCEDURE DIVISION.
022300 DECLARATIVES.
022400 SHOT-FILE-HANDLER SECTION.
022500     USE AFTER ERROR PROCEDURE ON SHOTFILE.
022600 0000-SHOTFILE-STATUS-CHECK.
022700     DISPLAY 'SIUGRPSM - I/O ERROR ON SHOTFILE, STATUS='
022800             FS-SHOTFILE
022900     STOP RUN.
023000 END DECLARATIVES.
023100 MAIN-PARAGRAPH.
023200     PERFORM 1000-BEGIN-INITIALIZE
023300        THRU 1000-END-INITIALIZE
023400     PERFORM 1200-BEGIN-LOAD-SHOTFILE
023500        THRU 1200-END-LOAD-SHOTFILE
023600     PERFORM 2000-BEGIN-INFER-COLUMNS
023700        THRU 2000-END-INFER-COLUMNS
023800     PERFORM 4000-BEGIN-SUMMARIZE-BY-ID
023900        THRU 4000-END-SUMMARIZE-BY-ID
024000     PERFORM 6000-BEGIN-ORDER-GROUPS
024100        THRU 6000-END-ORDER-GROUPS
024200     PERFORM 7000-BEGIN-PRINT-REPORT
024300        THRU 7000-END-PRINT-REPORT
024400     PERFORM 9000-BEGIN-FINISH
024500        THRU 9000-END-FINISH
024600     STOP RUN.
024700******************************************************************
024800* 1000  RUN INITIALIZATION.                                      *
024900******************************************************************
025000 1000-BEGIN-INITIALIZE.
025100     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
025200     MOVE ZERO TO WS-ROWS-READ.
025300 1000-END-INITIALIZE.
025400     EXIT.
025500******************************************************************
025600* 1200  LOAD SHOT FILE - HEADER MODE.  FIRST RECORD IS A HEADER  *
025700*       ROW; ITS COLUMNS BECOME THE WORKING HEADER TABLE.        *
025800******************************************************************
025900 1200-BEGIN-LOAD-SHOTFILE.
026000     MOVE ZERO TO WS-SHOT-COUNT WS-HEADER-COUNT
026100     OPEN INPUT SHOTFILE
026200     IF FS-SHOTFILE NOT = '00'
026300         MOVE 'NO DATA ROWS - CANNOT OPEN SHOT FILE'
026400           TO WS-ABORT-MESSAGE
026500         GO TO 9900-ABORT-RUN
026600     END-IF
026700     READ SHOTFILE
026800         AT END
026900             MOVE 'NO DATA ROWS'  TO WS-ABORT-MESSAGE
027000             CLOSE SHOTFILE
027100             GO TO 9900-ABORT-RUN
027200     END-READ
027300     PERFORM 1210-BEGIN-DETECT-DELIMITER
027400        THRU 1210-END-DETECT-DELIMITER
027500     PERFORM 1215-BEGIN-SPLIT-HEADER-ROW
027600        THRU 1215-END-SPLIT-HEADER-ROW
027700     PERFORM 1230-BEGIN-READ-SHOT-DATA
027800        THRU 1230-END-READ-SHOT-DATA
027900       UNTIL FS-SHOTFILE NOT = '00'
028000     CLOSE SHOTFILE
028100     IF WS-SHOT-COUNT = ZERO
028200         MOVE 'NO DATA ROWS' TO WS-ABORT-MESSAGE
028300         GO TO 9900-ABORT-RUN
028400     END-IF.
028500 1200-END-LOAD-SHOTFILE.
028600     EXIT.
028700 1210-BEGIN-DETECT-DELIMITER.
028800     MOVE ZERO TO WS-SEMICOLON-COUNT WS-COMMA-COUNT
028900     INSPECT SHOTFILE-RECORD TALLYING WS-SEMICOLON-COUNT
029000         FOR ALL ';'
029100     INSPECT SHOTFILE-RECORD TALLYING WS-COMMA-COUNT
029200         FOR ALL ','
029300     MOVE ';' TO WS-DELIMITER-CHAR
029400     IF WS-SEMICOLON-COUNT = ZERO AND WS-COMMA-COUNT > ZERO
029500         MOVE ',' TO WS-DELIMITER-CHAR
029600     END-IF.
029700 1210-END-DETECT-DELIMITER.
029800     EXIT.
029900 1215-BEGIN-SPLIT-HEADER-ROW.
030000     UNSTRING SHOTFILE-RECORD DELIMITED BY WS-DELIMITER-CHAR
030100         INTO WS-HEADER-NAME (1)  WS-HEADER-NAME (2)
030200              WS-HEADER-NAME (3)  WS-HEADER-NAME (4)
030300              WS-HEADER-NAME (5)  WS-HEADER-NAME (6)
030400              WS-HEADER-NAME (7)  WS-HEADER-NAME (8)
030500              WS-HEADER-NAME (9)  WS-HEADER-NAME (10)
030600              WS-HEADER-NAME (11) WS-HEADER-NAME (12)
030700              WS-HEADER-NAME (13) WS-HEADER-NAME (14)
030800              WS-HEADER-NAME (15) WS-HEADER-NAME (16)
030900              WS-HEADER-NAME (17) WS-HEADER-NAME (18)
031000              WS-HEADER-NAME (19) WS-HEADER-NAME (20)
031100              WS-HEADER-NAME (21) WS-HEADER-NAME (22)
031200              WS-HEADER-NAME (23) WS-HEADER-NAME (24)
031300         TALLYING IN WS-HEADER-COUNT
031400     END-UNSTRING
031500     PERFORM 1216-BEGIN-NORMALIZE-ONE-HEADER
031600        THRU 1216-END-NORMALIZE-ONE-HEADER
031700     VARYING WS-PARSE-POS FROM 1 BY 1
031800        UNTIL WS-PARSE-POS > WS-HEADER-COUNT.
031900 1215-END-SPLIT-HEADER-ROW.
032000     EXIT.
032100 1216-BEGIN-NORMALIZE-ONE-HEADER.
032200     MOVE WS-HEADER-NAME (WS-PARSE-POS) TO WS-NORM-TEMP
032300     PERFORM 8100-BEGIN-NORMALIZE-NAME
032400        THRU 8100-END-NORMALIZE-NAME
032500     MOVE WS-NORM-OUT TO WS-HEADER-NORM (WS-PARSE-POS).
032600 1216-END-NORMALIZE-ONE-HEADER.
032700     EXIT.
032800 1230-BEGIN-READ-SHOT-DATA.
032900     READ SHOTFILE
033000         AT END
033100             CONTINUE
033200         NOT AT END
033300             PERFORM 1231-BEGIN-ADD-SHOT-ROW
033400                THRU 1231-END-ADD-SHOT-ROW
033500     END-READ.
033600 1230-END-READ-SHOT-DATA.
033700     EXIT.
033800 1231-BEGIN-ADD-SHOT-ROW.
033900     IF WS-SHOT-COUNT < WS-MAX-ROWS
034000         ADD CTE-01 TO WS-SHOT-COUNT
034100         ADD CTE-01 TO WS-ROWS-READ
034200         PERFORM 8200-BEGIN-CLEAR-ROW-COLUMNS
034300            THRU 8200-END-CLEAR-ROW-COLUMNS
034400         MOVE ZERO  TO WS-GS-COLUMN-COUNT (WS-SHOT-COUNT)
034500         UNSTRING SHOTFILE-RECORD DELIMITED BY WS-DELIMITER-CHAR
034600             INTO WS-GS-COLUMN (WS-SHOT-COUNT, 1)
034700                  WS-GS-COLUMN (WS-SHOT-COUNT, 2)
034800                  WS-GS-COLUMN (WS-SHOT-COUNT, 3)
034900                  WS-GS-COLUMN (WS-SHOT-COUNT, 4)
035000                  WS-GS-COLUMN (WS-SHOT-COUNT, 5)
035100                  WS-GS-COLUMN (WS-SHOT-COUNT, 6)
035200                  WS-GS-COLUMN (WS-SHOT-COUNT, 7)
035300                  WS-GS-COLUMN (WS-SHOT-COUNT, 8)
035400                  WS-GS-COLUMN (WS-SHOT-COUNT, 9)
035500                  WS-GS-COLUMN (WS-SHOT-COUNT, 10)
035600                  WS-GS-COLUMN (WS-SHOT-COUNT, 11)
035700                  WS-GS-COLUMN (WS-SHOT-COUNT, 12)
035800                  WS-GS-COLUMN (WS-SHOT-COUNT, 13)
035900                  WS-GS-COLUMN (WS-SHOT-COUNT, 14)
036000                  WS-GS-COLUMN (WS-SHOT-COUNT, 15)
036100                  WS-GS-COLUMN (WS-SHOT-COUNT, 16)
036200                  WS-GS-COLUMN (WS-SHOT-COUNT, 17)
036300                  WS-GS-COLUMN (WS-SHOT-COUNT, 18)
036400                  WS-GS-COLUMN (WS-SHOT-COUNT, 19)
036500                  WS-GS-COLUMN (WS-SHOT-COUNT, 20)
036600                  WS-GS-COLUMN (WS-SHOT-COUNT, 21)
036700                  WS-GS-COLUMN (WS-SHOT-COUNT, 22)
036800                  WS-GS-COLUMN (WS-SHOT-COUNT, 23)
036900                  WS-GS-COLUMN (WS-SHOT-COUNT, 24)
037000             TALLYING IN WS-GS-COLUMN-COUNT (WS-SHOT-COUNT)
037100         END-UNSTRING
037200     END-IF.
037300 1231-END-ADD-SHOT-ROW.
037400     EXIT.
037500******************************************************************
037600* 2000  INFER THE ID COLUMN AND THE SCORE COLUMNS.               *
037700******************************************************************
037800 2000-BEGIN-INFER-COLUMNS.
037900     MOVE ZERO TO WS-COL-ID WS-SCORE-COL-COUNT
038000     PERFORM 2010-BEGIN-CHECK-ID-NAME-HINT
038100        THRU 2010-END-CHECK-ID-NAME-HINT
038200     VARYING WS-PARSE-POS FROM 1 BY 1
038300        UNTIL WS-PARSE-POS > WS-HEADER-COUNT
038400     IF WS-COL-ID = ZERO AND WS-HEADER-COUNT > ZERO
038500         MOVE 1 TO WS-COL-ID
038600     END-IF
038700     IF WS-COL-ID > ZERO
038800         MOVE 'Y' TO WS-HEADER-IS-ID (WS-COL-ID)
038900     END-IF
039000     PERFORM 2020-BEGIN-CHECK-SCORE-NAME-HINT
039100        THRU 2020-END-CHECK-SCORE-NAME-HINT
039200     VARYING WS-PARSE-POS FROM 1 BY 1
039300        UNTIL WS-PARSE-POS > WS-HEADER-COUNT
039400     PERFORM 2030-BEGIN-CHECK-SCORE-BY-SAMPLE
039500        THRU 2030-END-CHECK-SCORE-BY-SAMPLE
039600     VARYING WS-PARSE-POS FROM 1 BY 1
039700        UNTIL WS-PARSE-POS > WS-HEADER-COUNT
039800     IF WS-SCORE-COL-COUNT = ZERO
039900         MOVE 'NO SCORE COLUMNS IDENTIFIED' TO WS-ABORT-MESSAGE
040000         GO TO 9900-ABORT-RUN
040100     END-IF.
040200 2000-END-INFER-COLUMNS.
040300     EXIT.
040400 2010-BEGIN-CHECK-ID-NAME-HINT.
040500     IF WS-COL-ID = ZERO
040600         EVALUATE TRUE
040700             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'startnr'
040800             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'startnumber'
040900             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'startno'
041000             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'id'
041100             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'competitor'
041200             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'shooter'
041300                 MOVE WS-PARSE-POS TO WS-COL-ID
041400             WHEN OTHER
041500                 IF WS-HEADER-NORM (WS-PARSE-POS) (1:5) = 'start'
041600                     MOVE WS-PARSE-POS TO WS-COL-ID
041700                 END-IF
041800         END-EVALUATE
041900     END-IF.
042000 2010-END-CHECK-ID-NAME-HINT.
042100     EXIT.
042200 2020-BEGIN-CHECK-SCORE-NAME-HINT.
042300     IF WS-PARSE-POS NOT = WS-COL-ID
042400        AND WS-SCORE-COL-COUNT < WS-MAX-SCORE-COLS
042500         EVALUATE TRUE
042600             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'decimalscore'
042700             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'score'
042800             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'decimal'
042900             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'points'
043000             WHEN WS-HEADER-NORM (WS-PARSE-POS) = 'innerten'
043100                 PERFORM 2021-BEGIN-ADD-SCORE-COLUMN
043200                    THRU 2021-END-ADD-SCORE-COLUMN
043300             WHEN OTHER
043400                 PERFORM 2022-BEGIN-CHECK-CONTAINS-SCORE
043500                    THRU 2022-END-CHECK-CONTAINS-SCORE
043600         END-EVALUATE
043700     END-IF.
043800 2020-END-CHECK-SCORE-NAME-HINT.
043900     EXIT.
044000 2021-BEGIN-ADD-SCORE-COLUMN.
044100     ADD CTE-01 TO WS-SCORE-COL-COUNT
044200     MOVE WS-PARSE-POS TO WS-SCORE-COL-IDX (WS-SCORE-COL-COUNT)
044300     MOVE 'Y' TO WS-HEADER-IS-SCORE (WS-PARSE-POS).
044400 2021-END-ADD-SCORE-COLUMN.
044500     EXIT.
044600 2022-BEGIN-CHECK-CONTAINS-SCORE.
044700     IF WS-HEADER-NORM (WS-PARSE-POS) (1:5) = 'score'
044800        OR WS-HEADER-NORM (WS-PARSE-POS) (1:7) = 'decimal'
044900         IF NOT HDR-IS-SCORE (WS-PARSE-POS)
045000             PERFORM 2021-BEGIN-ADD-SCORE-COLUMN
045100                THRU 2021-END-ADD-SCORE-COLUMN
045200         END-IF
045300     END-IF.
045400 2022-END-CHECK-CONTAINS-SCORE.
045500     EXIT.
045600******************************************************************
045700* 2030  FOR COLUMNS STILL UNMATCHED, TEST NUMERIC-ONLY OVER THE  *
045800*       FIRST 50 ROWS - EVERY NON-BLANK SAMPLED CELL MUST PARSE. *
045900******************************************************************
046000 2030-BEGIN-CHECK-SCORE-BY-SAMPLE.
046100     IF WS-PARSE-POS NOT = WS-COL-ID
046200        AND NOT HDR-IS-SCORE (WS-PARSE-POS)
046300        AND WS-SCORE-COL-COUNT < WS-MAX-SCORE-COLS
046400         MOVE 'Y' TO WS-PARSE-VALID
046500* WS-PARSE-VALID REUSED HERE AS THE SAMPLE-STILL-NUMERIC SWITCH.
046600         PERFORM 2031-BEGIN-SAMPLE-ONE-ROW
046700            THRU 2031-END-SAMPLE-ONE-ROW
046800         VARYING IDX-ROW FROM 1 BY 1
046900            UNTIL IDX-ROW > WS-SHOT-COUNT
047000               OR IDX-ROW > WS-SAMPLE-ROWS
047100               OR WS-PARSE-VALID = 'N'
047200         IF WS-PARSE-VALID = 'Y'
047300             PERFORM 2021-BEGIN-ADD-SCORE-COLUMN
047400                THRU 2021-END-ADD-SCORE-COLUMN
047500         END-IF
047600     END-IF.
047700 2030-END-CHECK-SCORE-BY-SAMPLE.
047800     EXIT.
047900 2031-BEGIN-SAMPLE-ONE-ROW.
048000     IF WS-GS-COLUMN (IDX-ROW, WS-PARSE-POS) NOT = SPACES
048100         MOVE WS-GS-COLUMN (IDX-ROW, WS-PARSE-POS)
048200           TO WS-PARSE-INPUT
048300         PERFORM 8300-BEGIN-PARSE-NUMERIC
048400            THRU 8300-END-PARSE-NUMERIC
048500         IF NOT PARSE-VALUE-PRESENT
048600             MOVE 'N' TO WS-PARSE-VALID
048700         END-IF
048800     END-IF.
048900 2031-END-SAMPLE-ONE-ROW.
049000     EXIT.
049100******************************************************************
049200* 4000  GROUP THE ROWS BY TRIMMED ID AND ACCUMULATE EACH SCORE   *
049300*       COLUMN'S SUM AND PARSABLE-VALUE COUNT.                  *
049400******************************************************************
049500 4000-BEGIN-SUMMARIZE-BY-ID.
049600     MOVE ZERO TO WS-GROUP-COUNT
049700     PERFORM 4100-BEGIN-ACCUMULATE-ONE-ROW
049800        THRU 4100-END-ACCUMULATE-ONE-ROW
049900     VARYING IDX-ROW FROM 1 BY 1
050000        UNTIL IDX-ROW > WS-SHOT-COUNT.
050100 4000-END-SUMMARIZE-BY-ID.
050200     EXIT.
050300 4100-BEGIN-ACCUMULATE-ONE-ROW.
050400     IF WS-GS-COLUMN (IDX-ROW, WS-COL-ID) = SPACES
050500         GO TO 4100-END-ACCUMULATE-ONE-ROW
050600     END-IF
050700     PERFORM 4110-BEGIN-FIND-OR-ADD-GROUP
050800        THRU 4110-END-FIND-OR-ADD-GROUP
050900     ADD CTE-01 TO WS-GRP-SHOT-COUNT (IDX-GRP)
051000     PERFORM 4120-BEGIN-ACCUMULATE-ONE-SCORE-COL
051100        THRU 4120-END-ACCUMULATE-ONE-SCORE-COL
051200     VARYING WS-PARSE-FIRST FROM 1 BY 1
051300        UNTIL WS-PARSE-FIRST > WS-SCORE-COL-COUNT.
051400 4100-END-ACCUMULATE-ONE-ROW.
051500     EXIT.
051600 4110-BEGIN-FIND-OR-ADD-GROUP.
051700     MOVE ZERO TO WS-GROUP-FIND-POS
051800     SET IDX-GRP TO 1
051900     PERFORM 4111-BEGIN-SEARCH-ONE-GROUP
052000        THRU 4111-END-SEARCH-ONE-GROUP
052100     VARYING IDX-GRP FROM 1 BY 1
052200        UNTIL IDX-GRP > WS-GROUP-COUNT
052300           OR WS-GROUP-FIND-POS NOT = ZERO
052400     IF WS-GROUP-FIND-POS = ZERO
052500        AND WS-GROUP-COUNT < WS-MAX-GROUPS
052600         ADD CTE-01 TO WS-GROUP-COUNT
052700         SET IDX-GRP TO WS-GROUP-COUNT
052800         MOVE WS-GS-COLUMN (IDX-ROW, WS-COL-ID) TO WS-GRP-ID (IDX-GRP)
052900         MOVE ZERO TO WS-GRP-SHOT-COUNT (IDX-GRP)
053000         PERFORM 4112-BEGIN-CLEAR-ONE-GROUP-SCORES
053100            THRU 4112-END-CLEAR-ONE-GROUP-SCORES
053200         MOVE WS-GROUP-COUNT TO WS-GROUP-FIND-POS
053300     ELSE
053400         SET IDX-GRP TO WS-GROUP-FIND-POS
053500     END-IF.
053600 4110-END-FIND-OR-ADD-GROUP.
053700     EXIT.
053800 4111-BEGIN-SEARCH-ONE-GROUP.
053900     IF WS-GRP-ID (IDX-GRP) = WS-GS-COLUMN (IDX-ROW, WS-COL-ID)
054000         MOVE IDX-GRP TO WS-GROUP-FIND-POS
054100     END-IF.
054200 4111-END-SEARCH-ONE-GROUP.
054300     EXIT.
054400 4112-BEGIN-CLEAR-ONE-GROUP-SCORES.
054500     PERFORM 4113-BEGIN-CLEAR-ONE-SCORE-CELL
054600        THRU 4113-END-CLEAR-ONE-SCORE-CELL
054700     VARYING WS-PARSE-LAST FROM 1 BY 1
054800        UNTIL WS-PARSE-LAST > 6.
054900 4112-END-CLEAR-ONE-GROUP-SCORES.
055000     EXIT.
055100 4113-BEGIN-CLEAR-ONE-SCORE-CELL.
055200     MOVE ZERO TO WS-GRP-SCORE-SUM (IDX-GRP, WS-PARSE-LAST)
055300                  WS-GRP-SCORE-CNT (IDX-GRP, WS-PARSE-LAST).
055400 4113-END-CLEAR-ONE-SCORE-CELL.
055500     EXIT.
055600 4120-BEGIN-ACCUMULATE-ONE-SCORE-COL.
055700     MOVE WS-GS-COLUMN
055800          (IDX-ROW, WS-SCORE-COL-IDX (WS-PARSE-FIRST))
055900       TO WS-PARSE-INPUT
056000     PERFORM 8300-BEGIN-PARSE-NUMERIC
056100        THRU 8300-END-PARSE-NUMERIC
056200     IF PARSE-VALUE-PRESENT
056300         ADD CTE-01 TO WS-GRP-SCORE-CNT (IDX-GRP, WS-PARSE-FIRST)
056400         ADD WS-PARSE-RESULT
056500           TO WS-GRP-SCORE-SUM (IDX-GRP, WS-PARSE-FIRST)
056600     END-IF.
056700 4120-END-ACCUMULATE-ONE-SCORE-COL.
056800     EXIT.
056900******************************************************************
057000* 6000  ORDER GROUPS - NON-NUMERIC IDS FIRST (ASCENDING TEXT),   *
057100*       THEN NUMERIC IDS ASCENDING NUMERIC ORDER.                *
057200******************************************************************
057300 6000-BEGIN-ORDER-GROUPS.
057400     PERFORM 6010-BEGIN-BUILD-ONE-SORT-KEY
057500        THRU 6010-END-BUILD-ONE-SORT-KEY
057600     VARYING IDX-GRP FROM 1 BY 1
057700        UNTIL IDX-GRP > WS-GROUP-COUNT
057800     PERFORM 6020-BEGIN-SORT-PASS
057900        THRU 6020-END-SORT-PASS
058000     VARYING WS-PARSE-FIRST FROM 1 BY 1
058100        UNTIL WS-PARSE-FIRST >= WS-GROUP-COUNT.
058200 6000-END-ORDER-GROUPS.
058300     EXIT.
058400 6010-BEGIN-BUILD-ONE-SORT-KEY.
058500     MOVE WS-GRP-ID (IDX-GRP) TO WS-PARSE-INPUT
058600     PERFORM 8300-BEGIN-PARSE-NUMERIC
058700        THRU 8300-END-PARSE-NUMERIC
058800     IF PARSE-VALUE-PRESENT
058900         MOVE 1 TO WS-GRP-SORT-NUMERIC-FLAG (IDX-GRP)
059000         MOVE WS-PARSE-RESULT TO WS-PARSE-INT-PART
059100         MOVE ZERO TO WS-GRP-SORT-PADDED (IDX-GRP)
059200         MOVE WS-PARSE-INT-PART TO WS-GRP-SORT-PADDED (IDX-GRP)
059300     ELSE
059400         MOVE ZERO TO WS-GRP-SORT-NUMERIC-FLAG (IDX-GRP)
059500         MOVE WS-GRP-ID (IDX-GRP) (1:10)
059600           TO WS-GRP-SORT-PADDED (IDX-GRP)
059700     END-IF.
059800 6010-END-BUILD-ONE-SORT-KEY.
059900     EXIT.
060000 6020-BEGIN-SORT-PASS.
060100     PERFORM 6021-BEGIN-COMPARE-ADJACENT
060200        THRU 6021-END-COMPARE-ADJACENT
060300     VARYING WS-PARSE-LAST FROM 1 BY 1
060400        UNTIL WS-PARSE-LAST > WS-GROUP-COUNT - WS-PARSE-FIRST.
060500 6020-END-SORT-PASS.
060600     EXIT.
060700 6021-BEGIN-COMPARE-ADJACENT.
060800     SET IDX-GRP TO WS-PARSE-LAST
060900     IF WS-GRP-SORT-NUMERIC-FLAG (IDX-GRP) >
061000        WS-GRP-SORT-NUMERIC-FLAG (IDX-GRP + 1)
061100         PERFORM 6022-BEGIN-SWAP-GROUPS
061200            THRU 6022-END-SWAP-GROUPS
061300     ELSE
061400         IF WS-GRP-SORT-NUMERIC-FLAG (IDX-GRP) =
061500            WS-GRP-SORT-NUMERIC-FLAG (IDX-GRP + 1)
061600            AND WS-GRP-SORT-PADDED (IDX-GRP) >
061700                WS-GRP-SORT-PADDED (IDX-GRP + 1)
061800             PERFORM 6022-BEGIN-SWAP-GROUPS
061900                THRU 6022-END-SWAP-GROUPS
062000         END-IF
062100     END-IF.
062200 6021-END-COMPARE-ADJACENT.
062300     EXIT.
062400 6022-BEGIN-SWAP-GROUPS.
062500     MOVE WS-GROUP-ENTRY (IDX-GRP)     TO WS-GROUP-SWAP-AREA
062600     MOVE WS-GROUP-ENTRY (IDX-GRP + 1) TO WS-GROUP-ENTRY (IDX-GRP)
062700     MOVE WS-GROUP-SWAP-AREA           TO WS-GROUP-ENTRY (IDX-GRP + 1).
062800 6022-END-SWAP-GROUPS.
062900     EXIT.
063000******************************************************************
063100* 7000  PRINT THE GENERIC SUMMARY REPORT.                        *
063200******************************************************************
063300 7000-BEGIN-PRINT-REPORT.
063400     OPEN OUTPUT GRPSMRPT
063500     MOVE WS-RUN-DATE-CCYYMMDD TO HL1-RUN-DATE
063600     WRITE GRPSMRPT-RECORD FROM HEADING-LINE-1
063700     PERFORM 7010-BEGIN-PRINT-ONE-GROUP
063800        THRU 7010-END-PRINT-ONE-GROUP
063900     VARYING IDX-GRP FROM 1 BY 1
064000        UNTIL IDX-GRP > WS-GROUP-COUNT
064100     CLOSE GRPSMRPT.
064200 7000-END-PRINT-REPORT.
064300     EXIT.
064400 7010-BEGIN-PRINT-ONE-GROUP.
064500     MOVE SPACES TO DETAIL-LINE
064600     MOVE WS-GRP-ID (IDX-GRP)         TO DL-ID
064700     MOVE WS-GRP-SHOT-COUNT (IDX-GRP) TO DL-COUNT
064800     PERFORM 7011-BEGIN-PRINT-ONE-SCORE-COL
064900        THRU 7011-END-PRINT-ONE-SCORE-COL
065000     VARYING WS-PARSE-FIRST FROM 1 BY 1
065100        UNTIL WS-PARSE-FIRST > WS-SCORE-COL-COUNT
065200     WRITE GRPSMRPT-RECORD FROM DETAIL-LINE.
065300 7010-END-PRINT-ONE-GROUP.
065400     EXIT.
065500 7011-BEGIN-PRINT-ONE-SCORE-COL.
065600     IF WS-GRP-SCORE-CNT (IDX-GRP, WS-PARSE-FIRST) = ZERO
065700* NO-VALUES COLUMN - LEAVE BLANK, NOT ZERO.  TKT-0301.
065800         MOVE SPACES TO DL-COL-SUM (WS-PARSE-FIRST)
065900                        DL-COL-MEAN (WS-PARSE-FIRST)
066000     ELSE
066100         MOVE WS-GRP-SCORE-SUM (IDX-GRP, WS-PARSE-FIRST)
066200           TO DL-COL-SUM (WS-PARSE-FIRST)
066300         COMPUTE DL-COL-MEAN (WS-PARSE-FIRST) ROUNDED =
066400                 WS-GRP-SCORE-SUM (IDX-GRP, WS-PARSE-FIRST)
066500                    / WS-GRP-SCORE-CNT (IDX-GRP, WS-PARSE-FIRST)
066600     END-IF.
066700 7011-END-PRINT-ONE-SCORE-COL.
066800     EXIT.
066900******************************************************************
067000* 8100  NORMALIZE A NAME - TRIM, LOWERCASE, STRIP SEPARATORS.    *
067100******************************************************************
067200 8100-BEGIN-NORMALIZE-NAME.
067300     INSPECT WS-NORM-TEMP CONVERTING WS-UPPER-CHARS
067400                                   TO WS-LOWER-CHARS
067500     MOVE SPACES TO WS-NORM-OUT
067600     MOVE ZERO   TO WS-NORM-OUT-POS
067700     PERFORM 8110-BEGIN-COPY-ONE-CHAR
067800        THRU 8110-END-COPY-ONE-CHAR
067900     VARYING WS-NORM-IN-POS FROM 1 BY 1
068000        UNTIL WS-NORM-IN-POS > 24.
068100 8100-END-NORMALIZE-NAME.
068200     EXIT.
068300 8110-BEGIN-COPY-ONE-CHAR.
068400     IF WS-NORM-CHAR (WS-NORM-IN-POS) NOT = SPACE
068500        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '_'
068600        AND WS-NORM-CHAR (WS-NORM-IN-POS) NOT = '-'
068700         ADD CTE-01 TO WS-NORM-OUT-POS
068800         IF WS-NORM-OUT-POS NOT > 24
068900             MOVE WS-NORM-CHAR (WS-NORM-IN-POS)
069000               TO WS-NORM-OUT-CHAR (WS-NORM-OUT-POS)
069100         END-IF
069200     END-IF.
069300 8110-END-COPY-ONE-CHAR.
069400     EXIT.
069500******************************************************************
069600* 8200  CLEAR ALL COLUMN CELLS OF ONE DATA ROW.                  *
069700******************************************************************
069800 8200-BEGIN-CLEAR-ROW-COLUMNS.
069900     PERFORM 8210-BEGIN-CLEAR-ONE-COLUMN
070000        THRU 8210-END-CLEAR-ONE-COLUMN
070100     VARYING WS-PARSE-POS FROM 1 BY 1
070200        UNTIL WS-PARSE-POS > 24.
070300 8200-END-CLEAR-ROW-COLUMNS.
070400     EXIT.
070500 8210-BEGIN-CLEAR-ONE-COLUMN.
070600     MOVE SPACES TO WS-GS-COLUMN (WS-SHOT-COUNT, WS-PARSE-POS).
070700 8210-END-CLEAR-ONE-COLUMN.
070800     EXIT.
070900******************************************************************
071000* 8300  PARSE A TEXT FIELD INTO A SIGNED PACKED NUMBER.          *
071100*       NO INTRINSIC FUNCTIONS - DIGIT BY DIGIT ACCUMULATION.    *
071200******************************************************************
071300 8300-BEGIN-PARSE-NUMERIC.
071400     MOVE 'N' TO WS-PARSE-PRESENT
071500     MOVE 'Y' TO WS-PARSE-VALID
071600     MOVE ZERO TO WS-PARSE-RESULT WS-PARSE-ACCUM
071700                  WS-PARSE-DEC-DIGITS
071800     MOVE 1    TO WS-PARSE-SCALE
071900     MOVE +1  TO WS-PARSE-SIGN
072000     MOVE 'N' TO WS-PARSE-SEEN-DOT
072100     MOVE ZERO TO WS-PARSE-FIRST WS-PARSE-LAST
072200     IF WS-PARSE-INPUT = SPACES
072300         GO TO 8300-END-PARSE-NUMERIC
072400     END-IF
072500     PERFORM 8310-BEGIN-FIND-BOUNDS
072600        THRU 8310-END-FIND-BOUNDS
072700     VARYING WS-PARSE-POS FROM 1 BY 1
072800        UNTIL WS-PARSE-POS > 20
072900     IF WS-PARSE-FIRST = ZERO
073000         GO TO 8300-END-PARSE-NUMERIC
073100     END-IF
073200     PERFORM 8320-BEGIN-SCAN-ONE-CHAR
073300        THRU 8320-END-SCAN-ONE-CHAR
073400     VARYING WS-PARSE-POS FROM WS-PARSE-FIRST BY 1
073500        UNTIL WS-PARSE-POS > WS-PARSE-LAST
073600     IF PARSE-IS-VALID
073700         MOVE 'Y' TO WS-PARSE-PRESENT
073800         COMPUTE WS-PARSE-RESULT ROUNDED =
073900                 WS-PARSE-SIGN * WS-PARSE-ACCUM
074000     END-IF.
074100 8300-END-PARSE-NUMERIC.
074200     EXIT.
074300 8310-BEGIN-FIND-BOUNDS.
074400     IF WS-PARSE-CHAR (WS-PARSE-POS) NOT = SPACE
074500         IF WS-PARSE-FIRST = ZERO
074600             MOVE WS-PARSE-POS TO WS-PARSE-FIRST
074700         END-IF
074800         MOVE WS-PARSE-POS TO WS-PARSE-LAST
074900     END-IF.
075000 8310-END-FIND-BOUNDS.
075100     EXIT.
075200 8320-BEGIN-SCAN-ONE-CHAR.
075300     EVALUATE WS-PARSE-CHAR (WS-PARSE-POS)
075400         WHEN '+'
075500             CONTINUE
075600         WHEN '-'
075700             MOVE -1 TO WS-PARSE-SIGN
075800         WHEN '.'
075900             IF PARSE-SEEN-DOT-YES
076000                 MOVE 'N' TO WS-PARSE-VALID
076100             ELSE
076200                 MOVE 'Y' TO WS-PARSE-SEEN-DOT
076300             END-IF
076400         WHEN '0' THRU '9'
076500             PERFORM 8330-BEGIN-ACCUMULATE-DIGIT
076600                THRU 8330-END-ACCUMULATE-DIGIT
076700         WHEN OTHER
076800             MOVE 'N' TO WS-PARSE-VALID
076900     END-EVALUATE.
077000 8320-END-SCAN-ONE-CHAR.
077100     EXIT.
077200 8330-BEGIN-ACCUMULATE-DIGIT.
077300* DIGIT VALUE TAKEN VIA THE PIC 9 REDEFINES - NO NUMVAL NEEDED.
077400* INTEGER DIGITS SHIFT THE ACCUMULATOR LEFT.  FRACTIONAL DIGITS
077500* ARE WEIGHTED BY THE RUNNING SCALE INSTEAD, SO "12.34" LANDS
077600* ON 12.34 - NOT ON THE CONCATENATED INTEGER 1234.  TKT-0302.
077700     IF PARSE-SEEN-DOT-YES
077800         ADD 1 TO WS-PARSE-DEC-DIGITS
077900         COMPUTE WS-PARSE-SCALE = WS-PARSE-SCALE / 10
078000         COMPUTE WS-PARSE-ACCUM ROUNDED =
078100                 WS-PARSE-ACCUM +
078200                   (WS-PARSE-DIGIT (WS-PARSE-POS) * WS-PARSE-SCALE)
078300     ELSE
078400         COMPUTE WS-PARSE-ACCUM ROUNDED =
078500                 (WS-PARSE-ACCUM * 10) + WS-PARSE-DIGIT (WS-PARSE-POS)
078600     END-IF.
078700 8330-END-ACCUMULATE-DIGIT.
078800     EXIT.
078900******************************************************************
079000* 9000  RUN COMPLETION.                                          *
079100******************************************************************
079200 9000-BEGIN-FINISH.
079300     DISPLAY 'SIUGRPSM COMPLETE - ROWS READ  : ' WS-ROWS-READ
079400     DISPLAY '                    GROUPS OUT : ' WS-GROUP-COUNT.
079500 9000-END-FINISH.
079600     EXIT.
079700 9900-ABORT-RUN.
